000100****************************************************************
000200* NEXUS PAYMENTS DATA CENTER
000300* LICENSED APPLICATION SOFTWARE - PROPERTY OF NEXUS PAYMENTS INC
000400* ALL RIGHTS RESERVED
000500****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        NPSUGGST.
000800 AUTHOR.            M. HUANG.
000900 INSTALLATION.      NEXUS PAYMENTS DATA CENTER.
001000 DATE-WRITTEN.      10/04/1993.
001100 DATE-COMPILED.
001200 SECURITY.          NON-CONFIDENTIAL.
001300****************************************************************
001400* PROGRAM  :  NPSUGGST
001500*
001600* FUNCTION :  READS THE PRICED SALES MASTER AND THE PRODUCT STOCK
001700*             REFERENCE FILE AND PRODUCES THE ADVISORY SUGGESTION
001800*             REPORT USED BY MERCHANDISING AND MARKETING.  SEVEN
001900*             PASSES RUN OVER THE ACCUMULATED SALES DATA -
002000*             PRODUCT PERFORMANCE, INVENTORY, PRICING, MARKETING,
002100*             REGIONAL, AND BUNDLING - THEN ALL SUGGESTIONS ARE
002200*             MERGED AND PRIORITY-SORTED FOR THE PRINTED REPORT.
002300*
002400* A ONE-CARD PARAMETER SUPPLIES THE AS-OF DATE USED FOR ALL DAYS-
002500* SINCE AND LAPSED-CUSTOMER CALCULATIONS; A ZERO OR MISSING CARD
002600* DEFAULTS THE AS-OF DATE TO THE RUN DATE.  DAY-COUNT ARITHMETIC
002700* THROUGHOUT THIS PROGRAM USES THE SHOP 30/360 COMMERCIAL
002800* CALENDAR CONVENTION, NOT THE ACTUAL CALENDAR.
002900*---------------------------------------------------------------
003000* C H A N G E   L O G
003100*---------------------------------------------------------------
003200* DATE        BY   REQUEST#  DESCRIPTION
003300* ----------  ---  --------  ---------------------------------
003400* 1993-10-04  MHU  CR-0405   INITIAL RELEASE.  PRODUCT PERFORMANCE
003500*                            AND INVENTORY SUGGESTIONS ONLY.
003600* 1995-03-11  JBR  CR-0548   ADDED PRICING AND MARKETING PASSES.
003700* 1997-08-22  SFP  CR-0711   ADDED LAPSED-CUSTOMER SUGGESTION TO
003800*                            THE MARKETING PASS PER CR-0709.
003900* 1998-11-30  RDC  Y2K-114   CENTURY-DATE REVIEW.  AS-OF DATE AND CR-Y2K1 
004000*                            SM-SALE-DATE CONFIRMED CCYYMMDD.     CR-Y2K1 
004100* 2000-05-16  TOK  CR-1190   ADDED REGIONAL SUGGESTION PASS.
004200* 2002-09-30  MHU  CR-2384   ADDED BUNDLING SUGGESTION PASS; PAIR
004300*                            TABLE BUILT FROM PER-CUSTOMER PRODUCT
004400*                            LISTS GATHERED DURING THE MAIN PASS.
004500* 2005-09-30  MHU  CR-4102   FINAL MERGE/SORT OF ALL SUGGESTION
004600*                            TYPES BY PRIORITY THEN IMPACT SCORE.
004700* 2009-07-20  SFP  CR-5013   CONVERTED SCRATCH COUNTERS/SWITCHES TO
004800*                            77-LEVEL ITEMS PER SHOP STANDARD.
004900* 2010-01-08  JBR  CR-5135   ADDED GO TO 999-ABEND-RTN ON FATAL FILE
005000*                            OPEN FAILURE IN 960-OPEN-FILES-RTN.
005100****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-370.
005500 OBJECT-COMPUTER.   IBM-370.
005600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SALES-MASTER ASSIGN TO SALESMST
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-SALESMST-STATUS.
006300*
006400     SELECT STOCK-FILE ASSIGN TO STOCKFIL
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-STOCKFIL-STATUS.
006800*
006900     SELECT SUGGEST-RPT ASSIGN TO SUGGRPT
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-SUGGRPT-STATUS.
007300****************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  SALES-MASTER
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS
008000     LABEL RECORDS ARE STANDARD.
008100     COPY SALEREC REPLACING ==:TAG:== BY ==SM==.
008200*
008300 FD  STOCK-FILE
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS
008600     LABEL RECORDS ARE STANDARD.
008700     COPY STOKREC.
008800*
008900 FD  SUGGEST-RPT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE OMITTED.
009200 01  SUGGEST-RECORD            PIC X(132).
009300****************************************************************
009400 WORKING-STORAGE SECTION.
009500****************************************************************
009600 77  WS-SALESMST-EOF-SW      PIC X(01) VALUE "N".
009700     88  SALES-MST-EOF           VALUE "Y".
009800 77  WS-STOCKFIL-EOF-SW      PIC X(01) VALUE "N".
009900     88  STOCK-FIL-EOF           VALUE "Y".
010000 77  WS-PR-FOUND-SW          PIC X(01) VALUE "N".
010100     88  PR-FOUND                VALUE "Y".
010200 77  WS-CT-FOUND-SW          PIC X(01) VALUE "N".
010300     88  CT-FOUND                VALUE "Y".
010400 77  WS-CU-FOUND-SW          PIC X(01) VALUE "N".
010500     88  CU-FOUND                VALUE "Y".
010600 77  WS-RG-FOUND-SW          PIC X(01) VALUE "N".
010700     88  RG-FOUND                VALUE "Y".
010800 77  WS-CC-FOUND-SW          PIC X(01) VALUE "N".
010900     88  CC-FOUND                VALUE "Y".
011000 77  WS-CP-FOUND-SW          PIC X(01) VALUE "N".
011100     88  CP-FOUND                VALUE "Y".
011200 77  WS-PP-FOUND-SW          PIC X(01) VALUE "N".
011300     88  PP-FOUND                VALUE "Y".
011400 77  WS-PR-MAX               PIC S9(5)  COMP VALUE +0.
011500 77  WS-CT-MAX               PIC S9(5)  COMP VALUE +0.
011600 77  WS-CU-MAX               PIC S9(5)  COMP VALUE +0.
011700 77  WS-RG-MAX               PIC S9(5)  COMP VALUE +0.
011800 77  WS-PP-MAX               PIC S9(5)  COMP VALUE +0.
011900 77  WS-SG-MAX               PIC S9(5)  COMP VALUE +0.
012000 77  WS-ST-MAX               PIC S9(5)  COMP VALUE +0.
012100 77  WS-CU-IDX               PIC S9(5)  COMP VALUE +0.
012200 77  WS-FX-I                 PIC S9(5)  COMP VALUE +0.
012300 77  WS-FX-J                 PIC S9(5)  COMP VALUE +0.
012400 77  WS-SRT-I                PIC S9(5)  COMP VALUE +0.
012500 77  WS-SRT-J                PIC S9(5)  COMP VALUE +0.
012600 77  WS-SRT-J2               PIC S9(5)  COMP VALUE +0.
012700 77  WS-VS-MAX                PIC S9(5)  COMP VALUE +0.
012800 77  WS-VS-COUNT              PIC S9(3)  COMP VALUE +0.
012900*
013000 01  WS-FILE-STATUS.
013100     05  WS-SALESMST-STATUS      PIC X(02) VALUE SPACES.
013200         88  SALESMST-OK             VALUE "00".
013300         88  SALESMST-EOF            VALUE "10".
013400     05  WS-STOCKFIL-STATUS      PIC X(02) VALUE SPACES.
013500         88  STOCKFIL-OK             VALUE "00".
013600         88  STOCKFIL-EOF            VALUE "10".
013700     05  WS-SUGGRPT-STATUS       PIC X(02) VALUE SPACES.
013800         88  SUGGRPT-OK              VALUE "00".
013900*
014000     05  FILLER                  PIC X(04).
014100 01  WS-SYSTEM-DATE-AND-TIME.
014200     05  WS-CURRENT-DATE.
014300         10  WS-CURRENT-CENT     PIC 9(02).
014400         10  WS-CURRENT-YEAR     PIC 9(02).
014500         10  WS-CURRENT-MONTH    PIC 9(02).
014600         10  WS-CURRENT-DAY      PIC 9(02).
014700     05  WS-CURRENT-TIME.
014800         10  WS-CURRENT-HOUR     PIC 9(02).
014900         10  WS-CURRENT-MINUTE   PIC 9(02).
015000         10  WS-CURRENT-SECOND   PIC 9(02).
015100         10  WS-CURRENT-HNDSEC   PIC 9(02).
015200     05  WS-CURRENT-TIME-N REDEFINES WS-CURRENT-TIME
015300                                 PIC 9(08).
015400*
015500     05  FILLER                  PIC X(04).
015600 01  WS-RUN-DATE-AREA.
015700     05  WS-RUN-DATE             PIC 9(08).
015800     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
015900         10  WS-RUN-DATE-CCYY    PIC 9(04).
016000         10  WS-RUN-DATE-MM      PIC 9(02).
016100         10  WS-RUN-DATE-DD      PIC 9(02).
016200*
016300     05  FILLER                  PIC X(04).
016400 01  WS-CONTROL-CARD.
016500     05  WS-AS-OF-DATE           PIC 9(08).
016600     05  FILLER                  PIC X(72).
016700*
016800 01  WS-DATE-MATH-WORK.
016900     05  WS-DM-DATE1             PIC 9(08).
017000     05  WS-DM-DATE1-BRK REDEFINES WS-DM-DATE1.
017100         10  WS-DM1-CCYY         PIC 9(04).
017200         10  WS-DM1-MM           PIC 9(02).
017300         10  WS-DM1-DD           PIC 9(02).
017400     05  WS-DM-DATE2             PIC 9(08).
017500     05  WS-DM-DATE2-BRK REDEFINES WS-DM-DATE2.
017600         10  WS-DM2-CCYY         PIC 9(04).
017700         10  WS-DM2-MM           PIC 9(02).
017800         10  WS-DM2-DD           PIC 9(02).
017900     05  WS-DM-DAYNO1            PIC S9(9)  COMP.
018000     05  WS-DM-DAYNO2            PIC S9(9)  COMP.
018100     05  WS-DM-DIFF              PIC S9(9)  COMP.
018200     05  FILLER                  PIC X(04).
018300 01  WS-STOCK-TABLE.
018400     05  WS-ST-ENTRY OCCURS 300 TIMES
018500             ASCENDING KEY IS WS-ST-PRODUCT-ID
018600             INDEXED BY WS-ST-IDX.
018700         10  WS-ST-PRODUCT-ID    PIC 9(06).
018800         10  WS-ST-STOCK-QTY     PIC 9(07).
018900     05  FILLER                  PIC X(01).
019000*
019100 01  WS-PRODUCT-TABLE.
019200     05  WS-PR-ENTRY OCCURS 300 TIMES.
019300         10  WS-PR-PRODUCT-ID    PIC 9(06).
019400         10  WS-PR-PRODUCT-NAME  PIC X(30).
019500         10  WS-PR-CATEGORY      PIC X(20).
019600         10  WS-PR-SALE-COUNT    PIC S9(7)  COMP.
019700         10  WS-PR-TOTAL-QTY     PIC S9(7)  COMP.
019800         10  WS-PR-TOTAL-REVENUE PIC S9(9)V99.
019900         10  WS-PR-PRICE-SUM     PIC S9(9)V99.
020000         10  WS-PR-FIRST-DATE    PIC 9(08).
020100         10  WS-PR-LAST-DATE     PIC 9(08).
020200         10  WS-PR-AOV           PIC S9(7)V99.
020300         10  WS-PR-AVG-PRICE     PIC S9(7)V99.
020400         10  WS-PR-DAYS-1ST      PIC S9(7)  COMP.
020500         10  WS-PR-DAYS-LAST     PIC S9(7)  COMP.
020600         10  WS-PR-VELOCITY      PIC S9(5)V99.
020700         10  WS-PR-STATUS        PIC X(13).
020800             88  WS-PR-TOP-PERFORMER VALUE "TOP_PERFORMER".
020900             88  WS-PR-STEADY        VALUE "STEADY       ".
021000             88  WS-PR-STAGNANT      VALUE "STAGNANT     ".
021100             88  WS-PR-SLOW-MOVING   VALUE "SLOW_MOVING  ".
021200         10  FILLER              PIC X(04).
021300     05  FILLER                  PIC X(01).
021400*
021500 01  WS-CATEGORY-TABLE.
021600     05  WS-CT-ENTRY OCCURS 50 TIMES.
021700         10  WS-CT-CATEGORY      PIC X(20).
021800         10  WS-CT-DISCOUNT-SUM  PIC S9(9)V99.
021900         10  WS-CT-REVENUE-SUM   PIC S9(9)V99.
022000         10  FILLER              PIC X(04).
022100     05  FILLER                  PIC X(01).
022200*
022300* CUSTOMER TABLE - CARRIES THE DISTINCT-CATEGORY AND DISTINCT-
022400* PRODUCT LISTS USED BY THE MARKETING AND BUNDLING PASSES.
022500 01  WS-CUSTOMER-TABLE.
022600     05  WS-CU-ENTRY OCCURS 1500 TIMES.
022700         10  WS-CU-CUSTOMER-ID   PIC 9(06).
022800         10  WS-CU-PREMIUM-FLAG  PIC X(01).
022900             88  WS-CU-IS-PREMIUM    VALUE "Y".
023000         10  WS-CU-SALE-COUNT    PIC S9(7)  COMP.
023100         10  WS-CU-FIRST-DATE    PIC 9(08).
023200         10  WS-CU-LAST-DATE     PIC 9(08).
023300         10  WS-CU-CAT-COUNT     PIC S9(3)  COMP.
023400         10  WS-CU-CAT-LIST OCCURS 8 TIMES
023500                                 PIC X(20).
023600         10  WS-CU-PRD-COUNT     PIC S9(3)  COMP.
023700         10  WS-CU-PRD-LIST OCCURS 10 TIMES
023800                                 PIC 9(06).
023900         10  FILLER              PIC X(04).
024000     05  FILLER                  PIC X(01).
024100*
024200 01  WS-REGION-TABLE.
024300     05  WS-RG-ENTRY OCCURS 20 TIMES.
024400         10  WS-RG-REGION        PIC X(15).
024500         10  WS-RG-REVENUE-SUM   PIC S9(9)V99.
024600         10  WS-RG-SALE-COUNT    PIC S9(7)  COMP.
024700         10  FILLER              PIC X(04).
024800     05  FILLER                  PIC X(01).
024900*
025000* CO-PURCHASE PAIR TABLE, PRODUCT-A ALWAYS THE LOWER PRODUCT-ID.
025100 01  WS-PAIR-TABLE.
025200     05  WS-PP-ENTRY OCCURS 800 TIMES.
025300         10  WS-PP-PRODUCT-A     PIC 9(06).
025400         10  WS-PP-PRODUCT-B     PIC 9(06).
025500         10  WS-PP-COUNT         PIC S9(5)  COMP.
025600         10  FILLER              PIC X(04).
025700     05  FILLER                  PIC X(01).
025800*
025900 01  WS-PP-HOLD-AREA.
026000     05  WS-PP-HOLD-PRODUCT-A    PIC 9(06).
026100     05  WS-PP-HOLD-PRODUCT-B    PIC 9(06).
026200     05  WS-PP-HOLD-COUNT        PIC S9(5)  COMP.
026300     05  FILLER                  PIC X(04).
026400*
026500 01  WS-PAIR-STAGING.
026600     05  WS-PP-WORK-A            PIC 9(06).
026700     05  WS-PP-WORK-B            PIC 9(06).
026800     05  WS-PX-I                 PIC S9(5)  COMP.
026900     05  FILLER                  PIC X(04).
027000*
027100* SECONDARY PRODUCT TABLE, TOP-PERFORMERS ONLY, USED BY THE
027200* PRICING PASS TO RANK VELOCITY WITHOUT DISTURBING THE MAIN
027300* PRODUCT TABLE FIND-OR-ADD ORDER.
027400 01  WS-VEL-SORT-TABLE.
027500     05  WS-VS-ENTRY OCCURS 300 TIMES.
027600         10  WS-VS-PRODUCT-ID    PIC 9(06).
027700         10  WS-VS-VELOCITY      PIC S9(5)V99.
027800         10  WS-VS-AOV           PIC S9(7)V99.
027900         10  WS-VS-REVENUE       PIC S9(9)V99.
028000         10  FILLER              PIC X(04).
028100     05  FILLER                  PIC X(01).
028200*
028300 01  WS-VS-HOLD-AREA.
028400     05  WS-VS-HOLD-PRODUCT-ID   PIC 9(06).
028500     05  WS-VS-HOLD-VELOCITY     PIC S9(5)V99.
028600     05  WS-VS-HOLD-AOV          PIC S9(7)V99.
028700     05  WS-VS-HOLD-REVENUE      PIC S9(9)V99.
028800     05  FILLER                  PIC X(04).
028900*
029000*
029100 01  WS-SUGGESTION-TABLE.
029200     05  WS-SG-ENTRY OCCURS 300 TIMES.
029300         10  WS-SG-CATEGORY      PIC X(10).
029400         10  WS-SG-PRIORITY      PIC X(06).
029500         10  WS-SG-RANK          PIC S9(02) COMP.
029600         10  WS-SG-TITLE         PIC X(60).
029700         10  WS-SG-METRIC        PIC X(25).
029800         10  WS-SG-IMPACT        PIC 9(03)V9.
029900         10  WS-SG-CURRENT       PIC S9(9)V99.
030000         10  WS-SG-POTENTIAL     PIC S9(9)V99.
030100         10  FILLER              PIC X(04).
030200     05  FILLER                  PIC X(01).
030300*
030400 01  WS-SG-HOLD-AREA.
030500     05  WS-SG-HOLD-CATEGORY     PIC X(10).
030600     05  WS-SG-HOLD-PRIORITY     PIC X(06).
030700     05  WS-SG-HOLD-RANK         PIC S9(02) COMP.
030800     05  WS-SG-HOLD-TITLE        PIC X(60).
030900     05  WS-SG-HOLD-METRIC       PIC X(25).
031000     05  WS-SG-HOLD-IMPACT       PIC 9(03)V9.
031100     05  WS-SG-HOLD-CURRENT      PIC S9(9)V99.
031200     05  WS-SG-HOLD-POTENTIAL    PIC S9(9)V99.
031300     05  FILLER                  PIC X(04).
031400*
031500* STAGING AREA FOR A SUGGESTION UNDER CONSTRUCTION - FILLED IN BY
031600* EACH PASS, THEN COPIED INTO THE TABLE BY 280-ADD-SUGGESTION-RTN.
031700 01  WS-SUGGEST-STAGING.
031800     05  WS-SG-NEW-CATEGORY      PIC X(10).
031900     05  WS-SG-NEW-PRIORITY      PIC X(06).
032000     05  WS-SG-NEW-METRIC        PIC X(25).
032100     05  WS-SG-NEW-IMPACT        PIC 9(03)V9.
032200     05  WS-SG-NEW-CURRENT       PIC S9(9)V99.
032300     05  WS-SG-NEW-POTENTIAL     PIC S9(9)V99.
032400     05  WS-SG-BUILD-TITLE       PIC X(60).
032500     05  FILLER                  PIC X(04).
032600*
032700 01  WS-SUGGEST-WORK.
032800     05  WS-PR-RATIO             PIC S9(3)V99.
032900     05  WS-RG-THRESHOLD         PIC S9(9)V99.
033000     05  WS-MKT-PREMIUM-COUNT    PIC S9(7)  COMP.
033100     05  WS-MKT-PREMIUM-RATIO    PIC S9(3)V99.
033200     05  WS-MKT-SINGLE-CAT-PCT   PIC S9(3)V99.
033300     05  WS-PP-EMIT-COUNT        PIC S9(3)  COMP.
033400     05  WS-ST-LOOKUP-QTY        PIC 9(07).
033500     05  WS-ST-DAYS-OUT          PIC S9(7)  COMP.
033600     05  WS-ST-RESTOCK-QTY       PIC S9(7)  COMP.
033700     05  WS-ST-RESTOCK-QTY-ED    PIC ZZZZZZ9.
033800     05  FILLER                  PIC X(04).
033900*
034000 01  WS-REGION-WORK.
034100     05  WS-RGW-SUM-REVENUE      PIC S9(9)V99.
034200     05  WS-RGW-MEAN-REVENUE     PIC S9(9)V99.
034300     05  WS-RGW-TOP-REVENUE      PIC S9(9)V99.
034400     05  WS-RGW-TOP-INDEX        PIC S9(5)  COMP.
034500     05  FILLER                  PIC X(04).
034600*
034700 01  WS-MKT-TOTALS.
034800     05  WS-MKT-NONPREM-REVENUE  PIC S9(9)V99  VALUE ZEROS.
034900     05  WS-MKT-LAPSED-COUNT     PIC S9(7)  COMP VALUE +0.
035000     05  WS-MKT-SINGLE-CAT-COUNT PIC S9(7)  COMP VALUE +0.
035100     05  FILLER                  PIC X(04).
035200*
035300 01  WS-TRAILER-COUNTS.
035400     05  WS-TRL-HIGH             PIC S9(5)  COMP.
035500     05  WS-TRL-MEDIUM           PIC S9(5)  COMP.
035600     05  WS-TRL-LOW              PIC S9(5)  COMP.
035700     05  WS-TRL-OTHER            PIC S9(5)  COMP.
035800     05  FILLER                  PIC X(04).
035900*
036000* REPORT PRINT-LINE GROUPS - 132 COLUMN, MOVED TO SUGGEST-RECORD
036100* BY WRITE ... FROM, PER SHOP STANDARD PRINT-LINE IDIOM.
036200 01  RPT2-TITLE-LINE.
036300     05  FILLER                  PIC X(01)  VALUE SPACES.
036400     05  RPT2-TITLE-TEXT         PIC X(40)  VALUE
036500             "NEXUS PAYMENTS - ADVISORY SUGGESTIONS".
036600     05  FILLER                  PIC X(20)  VALUE SPACES.
036700     05  FILLER                  PIC X(09)  VALUE "RUN DATE ".
036800     05  RPT2-TITLE-MM           PIC 99.
036900     05  FILLER                  PIC X(01)  VALUE "/".
037000     05  RPT2-TITLE-DD           PIC 99.
037100     05  FILLER                  PIC X(01)  VALUE "/".
037200     05  RPT2-TITLE-CCYY         PIC 9999.
037300     05  FILLER                  PIC X(52)  VALUE SPACES.
037400*
037500 01  RPT2-BLANK-LINE              PIC X(132) VALUE SPACES.
037600*
037700 01  RPT2-BLOCK-HDR.
037800     05  FILLER                  PIC X(01)  VALUE SPACES.
037900     05  RPT2-CATEGORY           PIC X(10).
038000     05  FILLER                  PIC X(02)  VALUE SPACES.
038100     05  RPT2-PRIORITY           PIC X(06).
038200     05  FILLER                  PIC X(02)  VALUE SPACES.
038300     05  RPT2-TITLE              PIC X(60).
038400     05  FILLER                  PIC X(51)  VALUE SPACES.
038500*
038600 01  RPT2-BLOCK-DETAIL.
038700     05  FILLER                  PIC X(03)  VALUE SPACES.
038800     05  FILLER                  PIC X(08)  VALUE "METRIC: ".
038900     05  RPT2-METRIC             PIC X(25).
039000     05  FILLER                  PIC X(02)  VALUE SPACES.
039100     05  FILLER                  PIC X(08)  VALUE "IMPACT: ".
039200     05  RPT2-IMPACT             PIC ZZ9.9.
039300     05  FILLER                  PIC X(02)  VALUE SPACES.
039400     05  FILLER                  PIC X(09)  VALUE "CURRENT: ".
039500     05  RPT2-CURRENT            PIC Z,ZZZ,ZZ9.99-.
039600     05  FILLER                  PIC X(02)  VALUE SPACES.
039700     05  FILLER                  PIC X(11)  VALUE "POTENTIAL: ".
039800     05  RPT2-POTENTIAL          PIC Z,ZZZ,ZZ9.99-.
039900     05  FILLER                  PIC X(31)  VALUE SPACES.
040000*
040100 01  RPT2-TRAILER-HDR.
040200     05  FILLER                  PIC X(01)  VALUE SPACES.
040300     05  RPT2-TRAILER-TEXT       PIC X(60)  VALUE SPACES.
040400     05  FILLER                  PIC X(71)  VALUE SPACES.
040500*
040600 01  RPT2-TRAILER-LINE.
040700     05  FILLER                  PIC X(01)  VALUE SPACES.
040800     05  RPT2-TRL-LABEL          PIC X(20).
040900     05  FILLER                  PIC X(04)  VALUE SPACES.
041000     05  RPT2-TRL-COUNT          PIC ZZZ,ZZ9.
041100     05  FILLER                  PIC X(100) VALUE SPACES.
041200****************************************************************
041300 PROCEDURE DIVISION.
041400****************************************************************
041500*
041600 000-MAIN-RTN.
041700     ACCEPT WS-CURRENT-DATE FROM DATE.
041800     ACCEPT WS-CURRENT-TIME FROM TIME.
041900     MOVE 19                 TO WS-RUN-DATE-CCYY.
042000     COMPUTE WS-RUN-DATE-CCYY = WS-RUN-DATE-CCYY * 100
042100                               + WS-CURRENT-CENT
042200                               + WS-CURRENT-YEAR.
042300     MOVE WS-CURRENT-MONTH   TO WS-RUN-DATE-MM.
042400     MOVE WS-CURRENT-DAY     TO WS-RUN-DATE-DD.
042500*
042600     MOVE WS-RUN-DATE-MM     TO RPT2-TITLE-MM.
042700     MOVE WS-RUN-DATE-DD     TO RPT2-TITLE-DD.
042800     MOVE WS-RUN-DATE-CCYY   TO RPT2-TITLE-CCYY.
042900*
043000     PERFORM 050-GET-PARMS-RTN THRU 050-EXIT.
043100     PERFORM 960-OPEN-FILES-RTN THRU 960-EXIT.
043200     PERFORM 965-LOAD-STOCK-TABLE-RTN THRU 965-EXIT.
043300*
043400     PERFORM 970-READ-SALES-MASTER-RTN THRU 970-EXIT.
043500     PERFORM 100-ACCUM-PASS-RTN THRU 100-EXIT
043600             UNTIL SALES-MST-EOF.
043700*
043800     PERFORM 200-PRODUCT-PERF-RTN THRU 200-EXIT.
043900     PERFORM 300-INVENTORY-SUG-RTN THRU 300-EXIT.
044000     PERFORM 400-PRICING-SUG-RTN THRU 400-EXIT.
044100     PERFORM 500-MARKETING-SUG-RTN THRU 500-EXIT.
044200     PERFORM 600-REGIONAL-SUG-RTN THRU 600-EXIT.
044300     PERFORM 700-BUNDLING-SUG-RTN THRU 700-EXIT.
044400     PERFORM 800-SORT-SUGGEST-RTN THRU 800-EXIT.
044500*
044600     WRITE SUGGEST-RECORD FROM RPT2-TITLE-LINE AFTER PAGE.
044700     PERFORM 900-WRITE-SUGGEST-RTN THRU 900-EXIT.
044800     PERFORM 950-WRITE-TRAILER-RTN THRU 950-EXIT.
044900*
045000     PERFORM 980-CLOSE-FILES-RTN THRU 980-EXIT.
045100     GOBACK.
045200*
045300 000-EXIT.
045400     EXIT.
045500****************************************************************
045600* 050-GET-PARMS-RTN - AS-OF DATE FOR ALL DAY-COUNT CALCULATIONS.
045700* A ZERO CARD DEFAULTS THE AS-OF DATE TO THE RUN DATE.
045800****************************************************************
045900 050-GET-PARMS-RTN.
046000     ACCEPT WS-CONTROL-CARD.
046100     IF WS-AS-OF-DATE = ZEROS
046200         MOVE WS-RUN-DATE    TO WS-AS-OF-DATE
046300     END-IF.
046400*
046500 050-EXIT.
046600     EXIT.
046700****************************************************************
046800* 100-ACCUM-PASS-RTN - ONE SEQUENTIAL PASS OVER SALES-MASTER.
046900* BUILDS THE PRODUCT, CATEGORY, CUSTOMER, AND REGION TABLES USED
047000* BY ALL SEVEN SUGGESTION PASSES BELOW.
047100****************************************************************
047200 100-ACCUM-PASS-RTN.
047300     PERFORM 110-ACCUM-PRODUCT-RTN THRU 110-EXIT.
047400     PERFORM 120-ACCUM-CATEGORY-RTN THRU 120-EXIT.
047500     PERFORM 130-ACCUM-CUSTOMER-RTN THRU 130-EXIT.
047600     PERFORM 140-ACCUM-REGION-RTN THRU 140-EXIT.
047700*
047800     IF NOT SM-PREMIUM-CUST
047900         ADD SM-FINAL-AMOUNT TO WS-MKT-NONPREM-REVENUE
048000     END-IF.
048100*
048200     PERFORM 970-READ-SALES-MASTER-RTN THRU 970-EXIT.
048300*
048400 100-EXIT.
048500     EXIT.
048600****************************************************************
048700 110-ACCUM-PRODUCT-RTN.
048800     PERFORM 115-FIND-PRODUCT-RTN THRU 115-EXIT.
048900     ADD SM-QUANTITY         TO WS-PR-TOTAL-QTY(WS-FX-I).
049000     ADD SM-FINAL-AMOUNT     TO WS-PR-TOTAL-REVENUE(WS-FX-I).
049100     ADD SM-UNIT-PRICE       TO WS-PR-PRICE-SUM(WS-FX-I).
049200     ADD 1                   TO WS-PR-SALE-COUNT(WS-FX-I).
049300*
049400     IF WS-PR-FIRST-DATE(WS-FX-I) = ZEROS
049500         OR SM-SALE-DATE < WS-PR-FIRST-DATE(WS-FX-I)
049600         MOVE SM-SALE-DATE   TO WS-PR-FIRST-DATE(WS-FX-I)
049700     END-IF.
049800     IF SM-SALE-DATE > WS-PR-LAST-DATE(WS-FX-I)
049900         MOVE SM-SALE-DATE   TO WS-PR-LAST-DATE(WS-FX-I)
050000     END-IF.
050100*
050200 110-EXIT.
050300     EXIT.
050400****************************************************************
050500* 115-FIND-PRODUCT-RTN - LINEAR LOOKUP, ADDS A NEW ROW IF THE
050600* PRODUCT HAS NOT BEEN SEEN YET.  WS-FX-I RETURNS THE ROW.
050700****************************************************************
050800 115-FIND-PRODUCT-RTN.
050900     MOVE "N"                TO WS-PR-FOUND-SW.
051000     MOVE 1                  TO WS-FX-I.
051100     PERFORM 116-SCAN-PRODUCT-RTN THRU 116-EXIT
051200         UNTIL PR-FOUND OR WS-FX-I > WS-PR-MAX.
051300*
051400     IF NOT PR-FOUND
051500         ADD 1                TO WS-PR-MAX
051600         MOVE WS-PR-MAX       TO WS-FX-I
051700         MOVE SM-PRODUCT-ID   TO WS-PR-PRODUCT-ID(WS-FX-I)
051800         MOVE SM-PRODUCT-NAME TO WS-PR-PRODUCT-NAME(WS-FX-I)
051900         MOVE SM-CATEGORY     TO WS-PR-CATEGORY(WS-FX-I)
052000         MOVE ZEROS           TO WS-PR-TOTAL-QTY(WS-FX-I)
052100                                 WS-PR-TOTAL-REVENUE(WS-FX-I)
052200                                 WS-PR-PRICE-SUM(WS-FX-I)
052300                                 WS-PR-SALE-COUNT(WS-FX-I)
052400                                 WS-PR-FIRST-DATE(WS-FX-I)
052500                                 WS-PR-LAST-DATE(WS-FX-I)
052600     END-IF.
052700*
052800 115-EXIT.
052900     EXIT.
053000*
053100 116-SCAN-PRODUCT-RTN.
053200     IF WS-PR-PRODUCT-ID(WS-FX-I) = SM-PRODUCT-ID
053300         MOVE "Y"             TO WS-PR-FOUND-SW
053400     ELSE
053500         ADD 1                TO WS-FX-I
053600     END-IF.
053700*
053800 116-EXIT.
053900     EXIT.
054000****************************************************************
054100 120-ACCUM-CATEGORY-RTN.
054200     PERFORM 125-FIND-CATEGORY-RTN THRU 125-EXIT.
054300     ADD SM-DISCOUNT-APPLIED TO WS-CT-DISCOUNT-SUM(WS-FX-I).
054400     ADD SM-FINAL-AMOUNT     TO WS-CT-REVENUE-SUM(WS-FX-I).
054500*
054600 120-EXIT.
054700     EXIT.
054800****************************************************************
054900 125-FIND-CATEGORY-RTN.
055000     MOVE "N"                TO WS-CT-FOUND-SW.
055100     MOVE 1                  TO WS-FX-I.
055200     PERFORM 126-SCAN-CATEGORY-RTN THRU 126-EXIT
055300         UNTIL CT-FOUND OR WS-FX-I > WS-CT-MAX.
055400*
055500     IF NOT CT-FOUND
055600         ADD 1                TO WS-CT-MAX
055700         MOVE WS-CT-MAX       TO WS-FX-I
055800         MOVE SM-CATEGORY     TO WS-CT-CATEGORY(WS-FX-I)
055900         MOVE ZEROS           TO WS-CT-DISCOUNT-SUM(WS-FX-I)
056000                                 WS-CT-REVENUE-SUM(WS-FX-I)
056100     END-IF.
056200*
056300 125-EXIT.
056400     EXIT.
056500*
056600 126-SCAN-CATEGORY-RTN.
056700     IF WS-CT-CATEGORY(WS-FX-I) = SM-CATEGORY
056800         MOVE "Y"             TO WS-CT-FOUND-SW
056900     ELSE
057000         ADD 1                TO WS-FX-I
057100     END-IF.
057200*
057300 126-EXIT.
057400     EXIT.
057500****************************************************************
057600* 130-ACCUM-CUSTOMER-RTN - ACCUMULATES THE PER-CUSTOMER ROW PLUS
057700* ITS DISTINCT-CATEGORY LIST (RULE 9) AND DISTINCT-PRODUCT LIST
057800* (RULE 12, BUNDLING).
057900****************************************************************
058000 130-ACCUM-CUSTOMER-RTN.
058100     PERFORM 135-FIND-CUSTOMER-RTN THRU 135-EXIT.
058200     MOVE WS-FX-I            TO WS-CU-IDX.
058300     ADD 1                   TO WS-CU-SALE-COUNT(WS-CU-IDX).
058400*
058500     IF SM-PREMIUM-CUST
058600         MOVE "Y"            TO WS-CU-PREMIUM-FLAG(WS-CU-IDX)
058700     END-IF.
058800*
058900     IF WS-CU-FIRST-DATE(WS-CU-IDX) = ZEROS
059000         OR SM-SALE-DATE < WS-CU-FIRST-DATE(WS-CU-IDX)
059100         MOVE SM-SALE-DATE   TO WS-CU-FIRST-DATE(WS-CU-IDX)
059200     END-IF.
059300     IF SM-SALE-DATE > WS-CU-LAST-DATE(WS-CU-IDX)
059400         MOVE SM-SALE-DATE   TO WS-CU-LAST-DATE(WS-CU-IDX)
059500     END-IF.
059600*
059700     PERFORM 150-ACCUM-CUST-CATEGORY-RTN THRU 150-EXIT.
059800     PERFORM 160-ACCUM-CUST-PRODUCT-RTN THRU 160-EXIT.
059900*
060000 130-EXIT.
060100     EXIT.
060200****************************************************************
060300 135-FIND-CUSTOMER-RTN.
060400     MOVE "N"                TO WS-CU-FOUND-SW.
060500     MOVE 1                  TO WS-FX-I.
060600     PERFORM 136-SCAN-CUSTOMER-RTN THRU 136-EXIT
060700         UNTIL CU-FOUND OR WS-FX-I > WS-CU-MAX.
060800*
060900     IF NOT CU-FOUND
061000         ADD 1                TO WS-CU-MAX
061100         MOVE WS-CU-MAX       TO WS-FX-I
061200         MOVE SM-CUSTOMER-ID  TO WS-CU-CUSTOMER-ID(WS-FX-I)
061300         MOVE "N"             TO WS-CU-PREMIUM-FLAG(WS-FX-I)
061400         MOVE ZEROS           TO WS-CU-SALE-COUNT(WS-FX-I)
061500                                 WS-CU-FIRST-DATE(WS-FX-I)
061600                                 WS-CU-LAST-DATE(WS-FX-I)
061700                                 WS-CU-CAT-COUNT(WS-FX-I)
061800                                 WS-CU-PRD-COUNT(WS-FX-I)
061900     END-IF.
062000*
062100 135-EXIT.
062200     EXIT.
062300*
062400 136-SCAN-CUSTOMER-RTN.
062500     IF WS-CU-CUSTOMER-ID(WS-FX-I) = SM-CUSTOMER-ID
062600         MOVE "Y"             TO WS-CU-FOUND-SW
062700     ELSE
062800         ADD 1                TO WS-FX-I
062900     END-IF.
063000*
063100 136-EXIT.
063200     EXIT.
063300****************************************************************
063400 140-ACCUM-REGION-RTN.
063500     PERFORM 145-FIND-REGION-RTN THRU 145-EXIT.
063600     ADD SM-FINAL-AMOUNT     TO WS-RG-REVENUE-SUM(WS-FX-I).
063700     ADD 1                   TO WS-RG-SALE-COUNT(WS-FX-I).
063800*
063900 140-EXIT.
064000     EXIT.
064100****************************************************************
064200 145-FIND-REGION-RTN.
064300     MOVE "N"                TO WS-RG-FOUND-SW.
064400     MOVE 1                  TO WS-FX-I.
064500     PERFORM 146-SCAN-REGION-RTN THRU 146-EXIT
064600         UNTIL RG-FOUND OR WS-FX-I > WS-RG-MAX.
064700*
064800     IF NOT RG-FOUND
064900         ADD 1                TO WS-RG-MAX
065000         MOVE WS-RG-MAX       TO WS-FX-I
065100         MOVE SM-REGION       TO WS-RG-REGION(WS-FX-I)
065200         MOVE ZEROS           TO WS-RG-REVENUE-SUM(WS-FX-I)
065300                                 WS-RG-SALE-COUNT(WS-FX-I)
065400     END-IF.
065500*
065600 145-EXIT.
065700     EXIT.
065800*
065900 146-SCAN-REGION-RTN.
066000     IF WS-RG-REGION(WS-FX-I) = SM-REGION
066100         MOVE "Y"             TO WS-RG-FOUND-SW
066200     ELSE
066300         ADD 1                TO WS-FX-I
066400     END-IF.
066500*
066600 146-EXIT.
066700     EXIT.
066800****************************************************************
066900* 150-ACCUM-CUST-CATEGORY-RTN - ADDS SM-CATEGORY TO THE CURRENT
067000* CUSTOMERS DISTINCT-CATEGORY LIST IF NOT ALREADY PRESENT.  THE
067100* LIST IS CAPPED AT 8 ENTRIES - MORE THAN ENOUGH TO TELL A
067200* SINGLE-CATEGORY BUYER (RULE 9) FROM A MULTI-CATEGORY ONE.
067300****************************************************************
067400 150-ACCUM-CUST-CATEGORY-RTN.
067500     MOVE "N"                TO WS-CC-FOUND-SW.
067600     MOVE 1                  TO WS-FX-J.
067700     PERFORM 151-SCAN-CUST-CAT-RTN THRU 151-EXIT
067800         UNTIL CC-FOUND OR WS-FX-J > WS-CU-CAT-COUNT(WS-CU-IDX).
067900*
068000     IF NOT CC-FOUND
068100         IF WS-CU-CAT-COUNT(WS-CU-IDX) < 8
068200             ADD 1            TO WS-CU-CAT-COUNT(WS-CU-IDX)
068300             MOVE SM-CATEGORY TO WS-CU-CAT-LIST(WS-CU-IDX,
068400                                 WS-CU-CAT-COUNT(WS-CU-IDX))
068500         END-IF
068600     END-IF.
068700*
068800 150-EXIT.
068900     EXIT.
069000*
069100 151-SCAN-CUST-CAT-RTN.
069200     IF WS-CU-CAT-LIST(WS-CU-IDX, WS-FX-J) = SM-CATEGORY
069300         MOVE "Y"             TO WS-CC-FOUND-SW
069400     ELSE
069500         ADD 1                TO WS-FX-J
069600     END-IF.
069700*
069800 151-EXIT.
069900     EXIT.
070000****************************************************************
070100* 160-ACCUM-CUST-PRODUCT-RTN - ADDS SM-PRODUCT-ID TO THE CURRENT
070200* CUSTOMERS DISTINCT-PRODUCT LIST, CAPPED AT 10 ENTRIES, FOR THE
070300* BUNDLING PASS (RULE 12) CO-PURCHASE PAIR BUILD.
070400****************************************************************
070500 160-ACCUM-CUST-PRODUCT-RTN.
070600     MOVE "N"                TO WS-CP-FOUND-SW.
070700     MOVE 1                  TO WS-FX-J.
070800     PERFORM 161-SCAN-CUST-PRD-RTN THRU 161-EXIT
070900         UNTIL CP-FOUND OR WS-FX-J > WS-CU-PRD-COUNT(WS-CU-IDX).
071000*
071100     IF NOT CP-FOUND
071200         IF WS-CU-PRD-COUNT(WS-CU-IDX) < 10
071300             ADD 1            TO WS-CU-PRD-COUNT(WS-CU-IDX)
071400             MOVE SM-PRODUCT-ID TO WS-CU-PRD-LIST(WS-CU-IDX,
071500                                 WS-CU-PRD-COUNT(WS-CU-IDX))
071600         END-IF
071700     END-IF.
071800*
071900 160-EXIT.
072000     EXIT.
072100*
072200 161-SCAN-CUST-PRD-RTN.
072300     IF WS-CU-PRD-LIST(WS-CU-IDX, WS-FX-J) = SM-PRODUCT-ID
072400         MOVE "Y"             TO WS-CP-FOUND-SW
072500     ELSE
072600         ADD 1                TO WS-FX-J
072700     END-IF.
072800*
072900 161-EXIT.
073000     EXIT.
073100****************************************************************
073200* 200-PRODUCT-PERF-RTN - PASS 1 (RULES 3,4).  PER PRODUCT:
073300* AVERAGE ORDER VALUE, AVERAGE UNIT PRICE, DAYS SINCE FIRST AND
073400* LAST SALE (RELATIVE TO THE AS-OF DATE), VELOCITY, AND THE
073500* TOP_PERFORMER/STEADY/STAGNANT/SLOW_MOVING CLASSIFICATION.
073600****************************************************************
073700 200-PRODUCT-PERF-RTN.
073800     MOVE 1                  TO WS-SRT-I.
073900     PERFORM 205-PRODUCT-PERF-ONE-RTN THRU 205-EXIT
074000         UNTIL WS-SRT-I > WS-PR-MAX.
074100*
074200 200-EXIT.
074300     EXIT.
074400****************************************************************
074500 205-PRODUCT-PERF-ONE-RTN.
074600     IF WS-PR-SALE-COUNT(WS-SRT-I) = ZEROS
074700         MOVE ZEROS           TO WS-PR-AOV(WS-SRT-I)
074800     ELSE
074900         COMPUTE WS-PR-AOV(WS-SRT-I) ROUNDED =
075000             WS-PR-TOTAL-REVENUE(WS-SRT-I) /
075100             WS-PR-SALE-COUNT(WS-SRT-I)
075200     END-IF.
075300*
075400     IF WS-PR-SALE-COUNT(WS-SRT-I) = ZEROS
075500         MOVE ZEROS           TO WS-PR-AVG-PRICE(WS-SRT-I)
075600     ELSE
075700         COMPUTE WS-PR-AVG-PRICE(WS-SRT-I) ROUNDED =
075800             WS-PR-PRICE-SUM(WS-SRT-I) /
075900             WS-PR-SALE-COUNT(WS-SRT-I)
076000     END-IF.
076100*
076200     MOVE WS-PR-FIRST-DATE(WS-SRT-I) TO WS-DM-DATE1.
076300     MOVE WS-AS-OF-DATE           TO WS-DM-DATE2.
076400     PERFORM 250-DAYS-BETWEEN-RTN THRU 250-EXIT.
076500     MOVE WS-DM-DIFF              TO WS-PR-DAYS-1ST(WS-SRT-I).
076600*
076700     MOVE WS-PR-LAST-DATE(WS-SRT-I) TO WS-DM-DATE1.
076800     MOVE WS-AS-OF-DATE           TO WS-DM-DATE2.
076900     PERFORM 250-DAYS-BETWEEN-RTN THRU 250-EXIT.
077000     MOVE WS-DM-DIFF              TO WS-PR-DAYS-LAST(WS-SRT-I).
077100*
077200     IF WS-PR-DAYS-1ST(WS-SRT-I) = ZEROS
077300         MOVE ZEROS           TO WS-PR-VELOCITY(WS-SRT-I)
077400     ELSE
077500         COMPUTE WS-PR-VELOCITY(WS-SRT-I) ROUNDED =
077600             WS-PR-TOTAL-QTY(WS-SRT-I) /
077700             WS-PR-DAYS-1ST(WS-SRT-I)
077800     END-IF.
077900*
078000     PERFORM 210-CLASSIFY-PERF-RTN THRU 210-EXIT.
078100     ADD 1                    TO WS-SRT-I.
078200*
078300 205-EXIT.
078400     EXIT.
078500****************************************************************
078600* 210-CLASSIFY-PERF-RTN - RULE 4, STRICT ORDER OF EVALUATION.
078700****************************************************************
078800 210-CLASSIFY-PERF-RTN.
078900     IF WS-PR-VELOCITY(WS-SRT-I) > 2.0
079000         MOVE "TOP_PERFORMER" TO WS-PR-STATUS(WS-SRT-I)
079100     ELSE
079200         IF WS-PR-VELOCITY(WS-SRT-I) > 0.5
079300             MOVE "STEADY       " TO WS-PR-STATUS(WS-SRT-I)
079400         ELSE
079500             IF WS-PR-DAYS-LAST(WS-SRT-I) > 30
079600                 MOVE "STAGNANT     " TO WS-PR-STATUS(WS-SRT-I)
079700             ELSE
079800                 MOVE "SLOW_MOVING  " TO WS-PR-STATUS(WS-SRT-I)
079900             END-IF
080000         END-IF
080100     END-IF.
080200*
080300 210-EXIT.
080400     EXIT.
080500****************************************************************
080600* 250-DAYS-BETWEEN-RTN - SHOP 30/360 COMMERCIAL CALENDAR DAY
080700* COUNT.  WS-DM-DATE1 AND WS-DM-DATE2 (CCYYMMDD) IN, WS-DM-DIFF
080800* (DATE2 MINUS DATE1, NEVER NEGATIVE) OUT.  INTRINSIC DATE
080900* FUNCTIONS ARE NOT USED IN THIS SHOP - SEE CR-0405.
081000****************************************************************
081100 250-DAYS-BETWEEN-RTN.
081200     COMPUTE WS-DM-DAYNO1 = (WS-DM1-CCYY * 360)
081300                           + ((WS-DM1-MM - 1) * 30) + WS-DM1-DD.
081400     COMPUTE WS-DM-DAYNO2 = (WS-DM2-CCYY * 360)
081500                           + ((WS-DM2-MM - 1) * 30) + WS-DM2-DD.
081600     COMPUTE WS-DM-DIFF = WS-DM-DAYNO2 - WS-DM-DAYNO1.
081700     IF WS-DM-DIFF < 0
081800         MOVE ZEROS           TO WS-DM-DIFF
081900     END-IF.
082000*
082100 250-EXIT.
082200     EXIT.
082300****************************************************************
082400* 280-ADD-SUGGESTION-RTN - COPIES WS-SUGGEST-STAGING INTO THE
082500* NEXT ROW OF WS-SUGGESTION-TABLE AND DERIVES THE PRIORITY RANK
082600* USED BY THE FINAL MERGE/SORT (RULE 13).  CALLED BY EVERY PASS.
082700****************************************************************
082800 280-ADD-SUGGESTION-RTN.
082900     IF WS-SG-MAX < 300
083000         ADD 1                TO WS-SG-MAX
083100         MOVE WS-SG-NEW-CATEGORY  TO WS-SG-CATEGORY(WS-SG-MAX)
083200         MOVE WS-SG-NEW-PRIORITY  TO WS-SG-PRIORITY(WS-SG-MAX)
083300         MOVE WS-SG-BUILD-TITLE   TO WS-SG-TITLE(WS-SG-MAX)
083400         MOVE WS-SG-NEW-METRIC    TO WS-SG-METRIC(WS-SG-MAX)
083500         MOVE WS-SG-NEW-IMPACT    TO WS-SG-IMPACT(WS-SG-MAX)
083600         MOVE WS-SG-NEW-CURRENT   TO WS-SG-CURRENT(WS-SG-MAX)
083700         MOVE WS-SG-NEW-POTENTIAL TO WS-SG-POTENTIAL(WS-SG-MAX)
083800*
083900         IF WS-SG-NEW-PRIORITY = "HIGH  "
084000             MOVE 1           TO WS-SG-RANK(WS-SG-MAX)
084100         ELSE
084200             IF WS-SG-NEW-PRIORITY = "MEDIUM"
084300                 MOVE 2       TO WS-SG-RANK(WS-SG-MAX)
084400             ELSE
084500                 IF WS-SG-NEW-PRIORITY = "LOW   "
084600                     MOVE 3   TO WS-SG-RANK(WS-SG-MAX)
084700                 ELSE
084800                     MOVE 99  TO WS-SG-RANK(WS-SG-MAX)
084900                 END-IF
085000             END-IF
085100         END-IF
085200     END-IF.
085300*
085400 280-EXIT.
085500     EXIT.
085600****************************************************************
085700* 300-INVENTORY-SUG-RTN - PASS 2 (RULES 5,6).  TOP_PERFORMER
085800* PRODUCTS ARE CHECKED FOR STOCKOUT RISK AGAINST THE STOCK TABLE
085900* (SEARCH ALL, LOADED ASCENDING BY PRODUCT-ID).  SLOW_MOVING AND
086000* STAGNANT PRODUCTS ARE CHECKED FOR EXCESS STOCK.
086100****************************************************************
086200 300-INVENTORY-SUG-RTN.
086300     MOVE 1                  TO WS-SRT-I.
086400     PERFORM 310-INVENTORY-ONE-RTN THRU 310-EXIT
086500         UNTIL WS-SRT-I > WS-PR-MAX.
086600*
086700 300-EXIT.
086800     EXIT.
086900****************************************************************
087000 310-INVENTORY-ONE-RTN.
087100     SEARCH ALL WS-ST-ENTRY
087200         AT END
087300             MOVE ZEROS       TO WS-ST-LOOKUP-QTY
087400         WHEN WS-ST-PRODUCT-ID(WS-ST-IDX) =
087500                 WS-PR-PRODUCT-ID(WS-SRT-I)
087600             MOVE WS-ST-STOCK-QTY(WS-ST-IDX)
087700                                 TO WS-ST-LOOKUP-QTY
087800     END-SEARCH.
087900*
088000     IF WS-PR-TOP-PERFORMER(WS-SRT-I)
088100         PERFORM 320-RESTOCK-CHECK-RTN THRU 320-EXIT
088200     END-IF.
088300*
088400     IF WS-PR-SLOW-MOVING(WS-SRT-I) OR WS-PR-STAGNANT(WS-SRT-I)
088500         PERFORM 330-EXCESS-CHECK-RTN THRU 330-EXIT
088600     END-IF.
088700*
088800     ADD 1                    TO WS-SRT-I.
088900*
089000 310-EXIT.
089100     EXIT.
089200****************************************************************
089300* 320-RESTOCK-CHECK-RTN - RULE 5.  DAYS-UNTIL-STOCKOUT = STOCK /
089400* VELOCITY, TRUNCATED; ZERO WHEN STOCK IS ZERO.
089500****************************************************************
089600 320-RESTOCK-CHECK-RTN.
089700     IF WS-ST-LOOKUP-QTY = ZEROS
089800         MOVE ZEROS           TO WS-ST-DAYS-OUT
089900     ELSE
090000         COMPUTE WS-ST-DAYS-OUT =
090100             WS-ST-LOOKUP-QTY / WS-PR-VELOCITY(WS-SRT-I).
090200     END-IF.
090300*
090400     IF WS-ST-DAYS-OUT < 30
090500         COMPUTE WS-ST-RESTOCK-QTY =
090600             WS-PR-VELOCITY(WS-SRT-I) * 60.
090700         MOVE WS-ST-RESTOCK-QTY  TO WS-ST-RESTOCK-QTY-ED.
090800*
090900         MOVE "INVENTORY"       TO WS-SG-NEW-CATEGORY.
091000         MOVE "Stock Days Remaining" TO WS-SG-NEW-METRIC.
091100         MOVE WS-ST-DAYS-OUT     TO WS-SG-NEW-CURRENT.
091200         MOVE 60                TO WS-SG-NEW-POTENTIAL.
091300*
091400         IF WS-ST-DAYS-OUT < 10
091500             MOVE "HIGH  "      TO WS-SG-NEW-PRIORITY
091600             MOVE 90.0           TO WS-SG-NEW-IMPACT
091700         ELSE
091800             MOVE "MEDIUM"      TO WS-SG-NEW-PRIORITY
091900             MOVE 70.0           TO WS-SG-NEW-IMPACT
092000         END-IF.
092100*
092200         STRING "RESTOCK " WS-PR-PRODUCT-NAME(WS-SRT-I)
092300                 " - APPROX " WS-ST-RESTOCK-QTY-ED
092400                 " UNITS RECOMMENDED"
092500                 DELIMITED BY SIZE INTO WS-SG-BUILD-TITLE.
092600         PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT.
092700     END-IF.
092800*
092900 320-EXIT.
093000     EXIT.
093100****************************************************************
093200* 330-EXCESS-CHECK-RTN - RULE 6.  EXCESS STOCK VALUE AT CURRENT
093300* AVERAGE UNIT PRICE.
093400****************************************************************
093500 330-EXCESS-CHECK-RTN.
093600     IF WS-ST-LOOKUP-QTY > 20
093700         MOVE "INVENTORY"       TO WS-SG-NEW-CATEGORY.
093800         MOVE "MEDIUM"          TO WS-SG-NEW-PRIORITY.
093900         MOVE 60.0               TO WS-SG-NEW-IMPACT.
094000         MOVE "Excess Stock Value" TO WS-SG-NEW-METRIC.
094100*
094200         COMPUTE WS-SG-NEW-CURRENT ROUNDED =
094300             WS-ST-LOOKUP-QTY * WS-PR-AVG-PRICE(WS-SRT-I).
094400         COMPUTE WS-SG-NEW-POTENTIAL ROUNDED =
094500             10 * WS-PR-AVG-PRICE(WS-SRT-I).
094600*
094700         STRING "REDUCE EXCESS STOCK OF "
094800                 WS-PR-PRODUCT-NAME(WS-SRT-I)
094900                 DELIMITED BY SIZE INTO WS-SG-BUILD-TITLE.
095000         PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT.
095100     END-IF.
095200*
095300 330-EXIT.
095400     EXIT.
095500****************************************************************
095600* 400-PRICING-SUG-RTN - PASS 3 (RULE 7, PART OF RULE 3).  PER-
095700* CATEGORY DISCOUNT RATE, THEN THE TOP 5 TOP_PERFORMER PRODUCTS
095800* BY VELOCITY.
095900****************************************************************
096000 400-PRICING-SUG-RTN.
096100     MOVE 1                  TO WS-SRT-I.
096200     PERFORM 410-CATEGORY-DISCOUNT-RTN THRU 410-EXIT
096300         UNTIL WS-SRT-I > WS-CT-MAX.
096400*
096500     PERFORM 420-BUILD-VELOCITY-TABLE-RTN THRU 420-EXIT.
096600     PERFORM 430-TOP-VELOCITY-RTN THRU 430-EXIT.
096700*
096800 400-EXIT.
096900     EXIT.
097000****************************************************************
097100* 410-CATEGORY-DISCOUNT-RTN - RULE 7.
097200****************************************************************
097300 410-CATEGORY-DISCOUNT-RTN.
097400     IF WS-CT-REVENUE-SUM(WS-SRT-I) NOT = ZEROS
097500         COMPUTE WS-PR-RATIO ROUNDED =
097600             WS-CT-DISCOUNT-SUM(WS-SRT-I) /
097700             WS-CT-REVENUE-SUM(WS-SRT-I)
097800*
097900         IF WS-PR-RATIO > 0.05
098000             MOVE "PRICING"    TO WS-SG-NEW-CATEGORY
098100             MOVE "MEDIUM"     TO WS-SG-NEW-PRIORITY
098200             MOVE 65.0          TO WS-SG-NEW-IMPACT
098300             MOVE "Discount Rate" TO WS-SG-NEW-METRIC
098400             COMPUTE WS-SG-NEW-CURRENT ROUNDED =
098500                 WS-PR-RATIO * 100.
098600             MOVE 3.0           TO WS-SG-NEW-POTENTIAL
098700*
098800             STRING "REVIEW DISCOUNT LEVELS IN "
098900                     WS-CT-CATEGORY(WS-SRT-I)
099000                     DELIMITED BY SIZE INTO WS-SG-BUILD-TITLE.
099100             PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT.
099200         END-IF
099300     END-IF.
099400*
099500     ADD 1                    TO WS-SRT-I.
099600*
099700 410-EXIT.
099800     EXIT.
099900****************************************************************
100000* 420-BUILD-VELOCITY-TABLE-RTN - COPIES THE TOP_PERFORMER ROWS
100100* OF THE PRODUCT TABLE INTO A SEPARATE WORK TABLE THAT CAN BE
100200* SORTED BY VELOCITY WITHOUT DISTURBING WS-PRODUCT-TABLE.
100300****************************************************************
100400 420-BUILD-VELOCITY-TABLE-RTN.
100500     MOVE ZEROS               TO WS-VS-MAX.
100600     MOVE 1                   TO WS-SRT-I.
100700     PERFORM 421-COPY-VELOCITY-ONE-RTN THRU 421-EXIT
100800         UNTIL WS-SRT-I > WS-PR-MAX.
100900*
101000     PERFORM 422-SORT-VELOCITY-RTN THRU 422-EXIT.
101100*
101200 420-EXIT.
101300     EXIT.
101400*
101500 421-COPY-VELOCITY-ONE-RTN.
101600     IF WS-PR-TOP-PERFORMER(WS-SRT-I)
101700         ADD 1                TO WS-VS-MAX
101800         MOVE WS-PR-PRODUCT-ID(WS-SRT-I)
101900                               TO WS-VS-PRODUCT-ID(WS-VS-MAX)
102000         MOVE WS-PR-VELOCITY(WS-SRT-I)
102100                               TO WS-VS-VELOCITY(WS-VS-MAX)
102200         MOVE WS-PR-AOV(WS-SRT-I)
102300                               TO WS-VS-AOV(WS-VS-MAX)
102400         MOVE WS-PR-TOTAL-REVENUE(WS-SRT-I)
102500                               TO WS-VS-REVENUE(WS-VS-MAX)
102600     END-IF.
102700*
102800     ADD 1                    TO WS-SRT-I.
102900*
103000 421-EXIT.
103100     EXIT.
103200****************************************************************
103300* 422-SORT-VELOCITY-RTN - IN-MEMORY INSERTION SORT, DESCENDING
103400* BY VELOCITY, SAME METHOD AS THE ANALYTICS PROGRAMS USE FOR
103500* THEIR REVENUE-DESCENDING REPORT ORDER.
103600****************************************************************
103700 422-SORT-VELOCITY-RTN.
103800     MOVE 2                  TO WS-SRT-I.
103900     PERFORM 423-VELOCITY-OUTER-RTN THRU 423-EXIT
104000         UNTIL WS-SRT-I > WS-VS-MAX.
104100*
104200 422-EXIT.
104300     EXIT.
104400*
104500 423-VELOCITY-OUTER-RTN.
104600     MOVE WS-VS-ENTRY(WS-SRT-I) TO WS-VS-HOLD-AREA.
104700     COMPUTE WS-SRT-J = WS-SRT-I - 1.
104800     PERFORM 424-VELOCITY-INNER-RTN THRU 424-EXIT
104900         UNTIL WS-SRT-J < 1
105000            OR WS-VS-VELOCITY(WS-SRT-J) >=
105100                WS-VS-HOLD-VELOCITY.
105200     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
105300     MOVE WS-VS-HOLD-AREA TO WS-VS-ENTRY(WS-SRT-J2).
105400     ADD 1                   TO WS-SRT-I.
105500*
105600 423-EXIT.
105700     EXIT.
105800*
105900 424-VELOCITY-INNER-RTN.
106000     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
106100     MOVE WS-VS-ENTRY(WS-SRT-J) TO WS-VS-ENTRY(WS-SRT-J2).
106200     SUBTRACT 1 FROM WS-SRT-J.
106300*
106400 424-EXIT.
106500     EXIT.
106600****************************************************************
106700* 430-TOP-VELOCITY-RTN - RULE 3 PRICING PART.  TOP 5 BY VELOCITY,
106800* AVERAGE ORDER VALUE OVER 100 ONLY.
106900****************************************************************
107000 430-TOP-VELOCITY-RTN.
107100     MOVE 1                   TO WS-VS-COUNT.
107200     PERFORM 431-TOP-VELOCITY-ONE-RTN THRU 431-EXIT
107300         UNTIL WS-VS-COUNT > WS-VS-MAX OR WS-VS-COUNT > 5.
107400*
107500 430-EXIT.
107600     EXIT.
107700*
107800 431-TOP-VELOCITY-ONE-RTN.
107900     IF WS-VS-AOV(WS-VS-COUNT) > 100
108000         MOVE "PRICING"        TO WS-SG-NEW-CATEGORY
108100         MOVE "LOW   "         TO WS-SG-NEW-PRIORITY
108200         MOVE 55.0              TO WS-SG-NEW-IMPACT
108300         MOVE "Potential Revenue Uplift" TO WS-SG-NEW-METRIC
108400         MOVE WS-VS-REVENUE(WS-VS-COUNT) TO WS-SG-NEW-CURRENT
108500         COMPUTE WS-SG-NEW-POTENTIAL ROUNDED =
108600             WS-VS-REVENUE(WS-VS-COUNT) * 1.05
108700*
108800         STRING "RAISE PRICE ON PRODUCT "
108900                 WS-VS-PRODUCT-ID(WS-VS-COUNT)
109000                 DELIMITED BY SIZE INTO WS-SG-BUILD-TITLE.
109100         PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT.
109200     END-IF.
109300*
109400     ADD 1                    TO WS-VS-COUNT.
109500*
109600 431-EXIT.
109700     EXIT.
109800****************************************************************
109900* 500-MARKETING-SUG-RTN - PASS 4 (RULES 8,9,10).  SCANS THE
110000* CUSTOMER TABLE ONCE FOR THE PREMIUM-RATE AND SINGLE-CATEGORY
110100* COUNTS, THEN CALLS THE LAPSED-CUSTOMER CHECK.
110200****************************************************************
110300 500-MARKETING-SUG-RTN.
110400     MOVE ZEROS               TO WS-MKT-PREMIUM-COUNT
110500                                  WS-MKT-SINGLE-CAT-COUNT.
110600     MOVE 1                   TO WS-SRT-I.
110700     PERFORM 510-MARKETING-SCAN-RTN THRU 510-EXIT
110800         UNTIL WS-SRT-I > WS-CU-MAX.
110900*
111000     PERFORM 515-PREMIUM-RATE-RTN THRU 515-EXIT.
111100     PERFORM 516-SINGLE-CAT-RTN THRU 516-EXIT.
111200     PERFORM 520-LAPSED-RTN THRU 520-EXIT.
111300*
111400 500-EXIT.
111500     EXIT.
111600****************************************************************
111700 510-MARKETING-SCAN-RTN.
111800     IF WS-CU-IS-PREMIUM(WS-SRT-I)
111900         ADD 1                TO WS-MKT-PREMIUM-COUNT
112000     END-IF.
112100     IF WS-CU-CAT-COUNT(WS-SRT-I) = 1
112200         ADD 1                TO WS-MKT-SINGLE-CAT-COUNT
112300     END-IF.
112400     ADD 1                    TO WS-SRT-I.
112500*
112600 510-EXIT.
112700     EXIT.
112800****************************************************************
112900* 515-PREMIUM-RATE-RTN - RULE 8.
113000****************************************************************
113100 515-PREMIUM-RATE-RTN.
113200     IF WS-CU-MAX NOT = ZEROS
113300         COMPUTE WS-MKT-PREMIUM-RATIO ROUNDED =
113400             WS-MKT-PREMIUM-COUNT / WS-CU-MAX
113500*
113600         IF WS-MKT-PREMIUM-RATIO < 0.40
113700             MOVE "MARKETING"  TO WS-SG-NEW-CATEGORY
113800             MOVE "HIGH  "     TO WS-SG-NEW-PRIORITY
113900             MOVE 85.0          TO WS-SG-NEW-IMPACT
114000             MOVE "Potential Annual Revenue" TO WS-SG-NEW-METRIC
114100             MOVE ZEROS         TO WS-SG-NEW-CURRENT
114200             COMPUTE WS-SG-NEW-POTENTIAL ROUNDED =
114300                 (WS-MKT-NONPREM-REVENUE * 0.15) * 4
114400             MOVE "INCREASE PREMIUM MEMBERSHIP ADOPTION"
114500                                 TO WS-SG-BUILD-TITLE
114600             PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT
114700         END-IF
114800     END-IF.
114900*
115000 515-EXIT.
115100     EXIT.
115200****************************************************************
115300* 516-SINGLE-CAT-RTN - RULE 9.
115400****************************************************************
115500 516-SINGLE-CAT-RTN.
115600     IF WS-CU-MAX NOT = ZEROS
115700         COMPUTE WS-MKT-SINGLE-CAT-PCT ROUNDED =
115800             WS-MKT-SINGLE-CAT-COUNT / WS-CU-MAX
115900*
116000         IF WS-MKT-SINGLE-CAT-PCT > 0.30
116100             MOVE "MARKETING"  TO WS-SG-NEW-CATEGORY
116200             MOVE "MEDIUM"     TO WS-SG-NEW-PRIORITY
116300             MOVE 75.0          TO WS-SG-NEW-IMPACT
116400             MOVE "Cross-Sell Conversion Rate" TO WS-SG-NEW-METRIC
116500             MOVE ZEROS         TO WS-SG-NEW-CURRENT
116600             COMPUTE WS-SG-NEW-POTENTIAL ROUNDED =
116700                 WS-MKT-SINGLE-CAT-COUNT * 0.25
116800             MOVE "PROMOTE CROSS-CATEGORY BUNDLES"
116900                                 TO WS-SG-BUILD-TITLE
117000             PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT
117100         END-IF
117200     END-IF.
117300*
117400 516-EXIT.
117500     EXIT.
117600****************************************************************
117700* 520-LAPSED-RTN - RULE 10.  A LAPSED CUSTOMERS LAST SALE IS
117800* 30 TO 60 DAYS BEFORE THE AS-OF DATE; SINCE LAST-SALE-DATE IS
117900* ALREADY THAT CUSTOMERS MOST RECENT SALE, THE DAY-COUNT WINDOW
118000* TEST ALONE IS SUFFICIENT - NO SALE-AFTER-CUTOFF CHECK NEEDED.
118100****************************************************************
118200 520-LAPSED-RTN.
118300     MOVE ZEROS               TO WS-MKT-LAPSED-COUNT.
118400     MOVE 1                   TO WS-SRT-I.
118500     PERFORM 525-LAPSED-CHECK-RTN THRU 525-EXIT
118600         UNTIL WS-SRT-I > WS-CU-MAX.
118700*
118800     IF WS-MKT-LAPSED-COUNT > 10
118900         MOVE "MARKETING"      TO WS-SG-NEW-CATEGORY
119000         MOVE "HIGH  "         TO WS-SG-NEW-PRIORITY
119100         MOVE 80.0              TO WS-SG-NEW-IMPACT
119200         MOVE "Lapsed Customers" TO WS-SG-NEW-METRIC
119300         MOVE WS-MKT-LAPSED-COUNT TO WS-SG-NEW-CURRENT
119400         COMPUTE WS-SG-NEW-POTENTIAL ROUNDED =
119500             WS-MKT-LAPSED-COUNT * 0.20
119600         MOVE "LAUNCH WIN-BACK CAMPAIGN FOR LAPSED CUSTOMERS"
119700                                 TO WS-SG-BUILD-TITLE
119800         PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT
119900     END-IF.
120000*
120100 520-EXIT.
120200     EXIT.
120300*
120400 525-LAPSED-CHECK-RTN.
120500     MOVE WS-CU-LAST-DATE(WS-SRT-I) TO WS-DM-DATE1.
120600     MOVE WS-AS-OF-DATE           TO WS-DM-DATE2.
120700     PERFORM 250-DAYS-BETWEEN-RTN THRU 250-EXIT.
120800*
120900     IF WS-DM-DIFF >= 30 AND WS-DM-DIFF < 60
121000         ADD 1                TO WS-MKT-LAPSED-COUNT
121100     END-IF.
121200     ADD 1                    TO WS-SRT-I.
121300*
121400 525-EXIT.
121500     EXIT.
121600****************************************************************
121700* 600-REGIONAL-SUG-RTN - PASS 5 (RULE 11).  MEAN REGIONAL
121800* REVENUE, UNDERPERFORMING REGIONS, AND THE SINGLE TOP REGION.
121900****************************************************************
122000 600-REGIONAL-SUG-RTN.
122100     MOVE ZEROS               TO WS-RGW-SUM-REVENUE.
122200     MOVE 1                   TO WS-SRT-I.
122300     PERFORM 610-REGION-SUM-RTN THRU 610-EXIT
122400         UNTIL WS-SRT-I > WS-RG-MAX.
122500*
122600     IF WS-RG-MAX NOT = ZEROS
122700         COMPUTE WS-RGW-MEAN-REVENUE ROUNDED =
122800             WS-RGW-SUM-REVENUE / WS-RG-MAX
122900     END-IF.
123000*
123100     MOVE 1                   TO WS-SRT-I.
123200     PERFORM 620-REGION-GAP-RTN THRU 620-EXIT
123300         UNTIL WS-SRT-I > WS-RG-MAX.
123400*
123500     PERFORM 630-REGION-TOP-RTN THRU 630-EXIT.
123600*
123700 600-EXIT.
123800     EXIT.
123900****************************************************************
124000 610-REGION-SUM-RTN.
124100     ADD WS-RG-REVENUE-SUM(WS-SRT-I) TO WS-RGW-SUM-REVENUE.
124200     ADD 1                    TO WS-SRT-I.
124300*
124400 610-EXIT.
124500     EXIT.
124600****************************************************************
124700* 620-REGION-GAP-RTN - RULE 11, UNDERPERFORMING REGIONS.
124800****************************************************************
124900 620-REGION-GAP-RTN.
125000     COMPUTE WS-RG-THRESHOLD ROUNDED = WS-RGW-MEAN-REVENUE * 0.60.
125100*
125200     IF WS-RG-REVENUE-SUM(WS-SRT-I) < WS-RG-THRESHOLD
125300         MOVE "REGIONAL"      TO WS-SG-NEW-CATEGORY
125400         MOVE "MEDIUM"        TO WS-SG-NEW-PRIORITY
125500         MOVE 70.0             TO WS-SG-NEW-IMPACT
125600         MOVE "Revenue Gap"   TO WS-SG-NEW-METRIC
125700         MOVE WS-RG-REVENUE-SUM(WS-SRT-I) TO WS-SG-NEW-CURRENT
125800         MOVE WS-RGW-MEAN-REVENUE TO WS-SG-NEW-POTENTIAL
125900*
126000         STRING "CLOSE THE REVENUE GAP IN "
126100                 WS-RG-REGION(WS-SRT-I)
126200                 DELIMITED BY SIZE INTO WS-SG-BUILD-TITLE.
126300         PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT.
126400     END-IF.
126500*
126600     ADD 1                    TO WS-SRT-I.
126700*
126800 620-EXIT.
126900     EXIT.
127000****************************************************************
127100* 630-REGION-TOP-RTN - RULE 11, THE SINGLE TOP-REVENUE REGION.
127200****************************************************************
127300 630-REGION-TOP-RTN.
127400     MOVE ZEROS               TO WS-RGW-TOP-REVENUE.
127500     MOVE ZEROS               TO WS-RGW-TOP-INDEX.
127600     MOVE 1                   TO WS-SRT-I.
127700     PERFORM 631-REGION-TOP-ONE-RTN THRU 631-EXIT
127800         UNTIL WS-SRT-I > WS-RG-MAX.
127900*
128000     IF WS-RGW-TOP-INDEX > ZEROS
128100         MOVE "REGIONAL"      TO WS-SG-NEW-CATEGORY
128200         MOVE "LOW   "        TO WS-SG-NEW-PRIORITY
128300         MOVE 60.0             TO WS-SG-NEW-IMPACT
128400         MOVE "Current Revenue" TO WS-SG-NEW-METRIC
128500         MOVE WS-RGW-TOP-REVENUE TO WS-SG-NEW-CURRENT
128600         COMPUTE WS-SG-NEW-POTENTIAL ROUNDED =
128700             WS-RGW-TOP-REVENUE * 1.25
128800*
128900         STRING "BUILD ON STRONG PERFORMANCE IN "
129000                 WS-RG-REGION(WS-RGW-TOP-INDEX)
129100                 DELIMITED BY SIZE INTO WS-SG-BUILD-TITLE.
129200         PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT.
129300     END-IF.
129400*
129500 630-EXIT.
129600     EXIT.
129700*
129800 631-REGION-TOP-ONE-RTN.
129900     IF WS-RG-REVENUE-SUM(WS-SRT-I) > WS-RGW-TOP-REVENUE
130000         MOVE WS-RG-REVENUE-SUM(WS-SRT-I) TO WS-RGW-TOP-REVENUE
130100         MOVE WS-SRT-I        TO WS-RGW-TOP-INDEX
130200     END-IF.
130300     ADD 1                    TO WS-SRT-I.
130400*
130500 631-EXIT.
130600     EXIT.
130700****************************************************************
130800* 700-BUNDLING-SUG-RTN - PASS 6 (RULE 12).  BUILDS THE CO-
130900* PURCHASE PAIR TABLE FROM EACH CUSTOMERS DISTINCT-PRODUCT
131000* LIST, SORTS IT BY PAIR COUNT DESCENDING, AND SUGGESTS THE
131100* TOP 3 PAIRS BOUGHT TOGETHER BY AT LEAST 3 CUSTOMERS.
131200****************************************************************
131300 700-BUNDLING-SUG-RTN.
131400     MOVE ZEROS               TO WS-PP-MAX.
131500     MOVE 1                   TO WS-SRT-I.
131600     PERFORM 710-CUSTOMER-PAIRS-RTN THRU 710-EXIT
131700         UNTIL WS-SRT-I > WS-CU-MAX.
131800*
131900     IF WS-PP-MAX > 1
132000         PERFORM 720-SORT-PAIRS-RTN THRU 720-EXIT
132100     END-IF.
132200*
132300     MOVE ZEROS               TO WS-SRT-I.
132400     PERFORM 730-TOP-PAIRS-RTN THRU 730-EXIT
132500         UNTIL WS-SRT-I >= 3 OR WS-SRT-I >= WS-PP-MAX.
132600*
132700 700-EXIT.
132800     EXIT.
132900****************************************************************
133000* 710-CUSTOMER-PAIRS-RTN - WALKS ONE CUSTOMERS DISTINCT-PRODUCT
133100* LIST AND ADDS EVERY UNORDERED PRODUCT PAIR IN IT.
133200****************************************************************
133300 710-CUSTOMER-PAIRS-RTN.
133400     MOVE WS-SRT-I            TO WS-CU-IDX.
133500     MOVE 1                   TO WS-FX-I.
133600     PERFORM 711-PAIR-OUTER-RTN THRU 711-EXIT
133700         UNTIL WS-FX-I >= WS-CU-PRD-COUNT(WS-CU-IDX).
133800     ADD 1                    TO WS-SRT-I.
133900*
134000 710-EXIT.
134100     EXIT.
134200*
134300 711-PAIR-OUTER-RTN.
134400     COMPUTE WS-FX-J = WS-FX-I + 1.
134500     PERFORM 712-PAIR-INNER-RTN THRU 712-EXIT
134600         UNTIL WS-FX-J > WS-CU-PRD-COUNT(WS-CU-IDX).
134700     ADD 1                    TO WS-FX-I.
134800*
134900 711-EXIT.
135000     EXIT.
135100*
135200 712-PAIR-INNER-RTN.
135300     IF WS-CU-PRD-LIST(WS-CU-IDX, WS-FX-I) <
135400                          WS-CU-PRD-LIST(WS-CU-IDX, WS-FX-J)
135500         MOVE WS-CU-PRD-LIST(WS-CU-IDX, WS-FX-I) TO WS-PP-WORK-A
135600         MOVE WS-CU-PRD-LIST(WS-CU-IDX, WS-FX-J) TO WS-PP-WORK-B
135700     ELSE
135800         MOVE WS-CU-PRD-LIST(WS-CU-IDX, WS-FX-J) TO WS-PP-WORK-A
135900         MOVE WS-CU-PRD-LIST(WS-CU-IDX, WS-FX-I) TO WS-PP-WORK-B
136000     END-IF.
136100     PERFORM 715-FIND-PAIR-RTN THRU 715-EXIT.
136200     ADD 1                    TO WS-PP-COUNT(WS-PX-I).
136300     ADD 1                    TO WS-FX-J.
136400*
136500 712-EXIT.
136600     EXIT.
136700****************************************************************
136800 715-FIND-PAIR-RTN.
136900     MOVE "N"                 TO WS-PP-FOUND-SW.
137000     MOVE 1                   TO WS-PX-I.
137100     PERFORM 716-SCAN-PAIR-RTN THRU 716-EXIT
137200         UNTIL PP-FOUND OR WS-PX-I > WS-PP-MAX.
137300*
137400     IF NOT PP-FOUND
137500         ADD 1                TO WS-PP-MAX
137600         MOVE WS-PP-MAX       TO WS-PX-I
137700         MOVE WS-PP-WORK-A    TO WS-PP-PRODUCT-A(WS-PX-I)
137800         MOVE WS-PP-WORK-B    TO WS-PP-PRODUCT-B(WS-PX-I)
137900         MOVE ZEROS           TO WS-PP-COUNT(WS-PX-I)
138000     END-IF.
138100*
138200 715-EXIT.
138300     EXIT.
138400*
138500 716-SCAN-PAIR-RTN.
138600     IF WS-PP-PRODUCT-A(WS-PX-I) = WS-PP-WORK-A
138700        AND WS-PP-PRODUCT-B(WS-PX-I) = WS-PP-WORK-B
138800         MOVE "Y"             TO WS-PP-FOUND-SW
138900     ELSE
139000         ADD 1                TO WS-PX-I
139100     END-IF.
139200*
139300 716-EXIT.
139400     EXIT.
139500****************************************************************
139600* 720/721/722 - INSERTION SORT OF THE PAIR TABLE, DESCENDING
139700* BY WS-PP-COUNT.
139800****************************************************************
139900 720-SORT-PAIRS-RTN.
140000     MOVE 2                   TO WS-SRT-I.
140100     PERFORM 721-PAIR-SORT-OUTER-RTN THRU 721-EXIT
140200         UNTIL WS-SRT-I > WS-PP-MAX.
140300*
140400 720-EXIT.
140500     EXIT.
140600*
140700 721-PAIR-SORT-OUTER-RTN.
140800     MOVE WS-PP-ENTRY(WS-SRT-I) TO WS-PP-HOLD-AREA.
140900     COMPUTE WS-SRT-J = WS-SRT-I - 1.
141000     PERFORM 722-PAIR-SORT-INNER-RTN THRU 722-EXIT
141100         UNTIL WS-SRT-J < 1
141200            OR WS-PP-COUNT(WS-SRT-J) >= WS-PP-HOLD-COUNT.
141300     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
141400     MOVE WS-PP-HOLD-AREA     TO WS-PP-ENTRY(WS-SRT-J2).
141500     ADD 1                    TO WS-SRT-I.
141600*
141700 721-EXIT.
141800     EXIT.
141900*
142000 722-PAIR-SORT-INNER-RTN.
142100     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
142200     MOVE WS-PP-ENTRY(WS-SRT-J) TO WS-PP-ENTRY(WS-SRT-J2).
142300     SUBTRACT 1                FROM WS-SRT-J.
142400*
142500 722-EXIT.
142600     EXIT.
142700****************************************************************
142800* 730-TOP-PAIRS-RTN - RULE 12, TOP 3 QUALIFYING PAIRS.
142900****************************************************************
143000 730-TOP-PAIRS-RTN.
143100     ADD 1                    TO WS-SRT-I.
143200*
143300     IF WS-PP-COUNT(WS-SRT-I) >= 3
143400         MOVE "PRODUCT"       TO WS-SG-NEW-CATEGORY
143500         MOVE "MEDIUM"        TO WS-SG-NEW-PRIORITY
143600         MOVE 65.0             TO WS-SG-NEW-IMPACT
143700         MOVE "Co-Purchase Frequency" TO WS-SG-NEW-METRIC
143800         MOVE WS-PP-COUNT(WS-SRT-I) TO WS-SG-NEW-CURRENT
143900         COMPUTE WS-SG-NEW-POTENTIAL ROUNDED =
144000             WS-PP-COUNT(WS-SRT-I) * 2
144100*
144200         STRING "BUNDLE PRODUCT " WS-PP-PRODUCT-A(WS-SRT-I)
144300                 " WITH PRODUCT " WS-PP-PRODUCT-B(WS-SRT-I)
144400                 DELIMITED BY SIZE INTO WS-SG-BUILD-TITLE.
144500         PERFORM 280-ADD-SUGGESTION-RTN THRU 280-EXIT.
144600     END-IF.
144700*
144800 730-EXIT.
144900     EXIT.
145000****************************************************************
145100* 800/810/811 - FINAL INSERTION SORT OF THE SUGGESTION TABLE,
145200* RULE 13: ASCENDING BY RANK (HIGH=1/MEDIUM=2/LOW=3/OTHER=99),
145300* TIES BROKEN BY IMPACT SCORE DESCENDING.
145400****************************************************************
145500 800-SORT-SUGGEST-RTN.
145600     IF WS-SG-MAX > 1
145700         MOVE 2               TO WS-SRT-I
145800         PERFORM 810-SUGGEST-SORT-OUTER-RTN THRU 810-EXIT
145900             UNTIL WS-SRT-I > WS-SG-MAX
146000     END-IF.
146100*
146200 800-EXIT.
146300     EXIT.
146400*
146500 810-SUGGEST-SORT-OUTER-RTN.
146600     MOVE WS-SG-ENTRY(WS-SRT-I) TO WS-SG-HOLD-AREA.
146700     COMPUTE WS-SRT-J = WS-SRT-I - 1.
146800     PERFORM 811-SUGGEST-SORT-INNER-RTN THRU 811-EXIT
146900         UNTIL WS-SRT-J < 1
147000            OR WS-SG-RANK(WS-SRT-J) < WS-SG-HOLD-RANK
147100            OR (WS-SG-RANK(WS-SRT-J) = WS-SG-HOLD-RANK
147200                AND WS-SG-IMPACT(WS-SRT-J) >= WS-SG-HOLD-IMPACT).
147300     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
147400     MOVE WS-SG-HOLD-AREA     TO WS-SG-ENTRY(WS-SRT-J2).
147500     ADD 1                    TO WS-SRT-I.
147600*
147700 810-EXIT.
147800     EXIT.
147900*
148000 811-SUGGEST-SORT-INNER-RTN.
148100     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
148200     MOVE WS-SG-ENTRY(WS-SRT-J) TO WS-SG-ENTRY(WS-SRT-J2).
148300     SUBTRACT 1                FROM WS-SRT-J.
148400*
148500 811-EXIT.
148600     EXIT.
148700****************************************************************
148800* 900/910 - WRITES ONE REPORT BLOCK PER SORTED SUGGESTION:
148900* HEADER LINE, DETAIL LINE, BLANK LINE.
149000****************************************************************
149100 900-WRITE-SUGGEST-RTN.
149200     MOVE 1                   TO WS-SRT-I.
149300     PERFORM 910-SUGGEST-LINE-RTN THRU 910-EXIT
149400         UNTIL WS-SRT-I > WS-SG-MAX.
149500*
149600 900-EXIT.
149700     EXIT.
149800*
149900 910-SUGGEST-LINE-RTN.
150000     MOVE SPACES              TO RPT2-BLOCK-HDR.
150100     MOVE WS-SG-CATEGORY(WS-SRT-I) TO RPT2-CATEGORY.
150200     MOVE WS-SG-PRIORITY(WS-SRT-I) TO RPT2-PRIORITY.
150300     MOVE WS-SG-TITLE(WS-SRT-I)    TO RPT2-TITLE.
150400     WRITE SUGGEST-RECORD FROM RPT2-BLOCK-HDR.
150500*
150600     MOVE SPACES              TO RPT2-BLOCK-DETAIL.
150700     MOVE WS-SG-METRIC(WS-SRT-I)   TO RPT2-METRIC.
150800     MOVE WS-SG-IMPACT(WS-SRT-I)   TO RPT2-IMPACT.
150900     MOVE WS-SG-CURRENT(WS-SRT-I)  TO RPT2-CURRENT.
151000     MOVE WS-SG-POTENTIAL(WS-SRT-I) TO RPT2-POTENTIAL.
151100     WRITE SUGGEST-RECORD FROM RPT2-BLOCK-DETAIL.
151200*
151300     WRITE SUGGEST-RECORD FROM RPT2-BLANK-LINE.
151400     ADD 1                    TO WS-SRT-I.
151500*
151600 910-EXIT.
151700     EXIT.
151800****************************************************************
151900* 950/955 - TRAILER LINE, COUNT OF SUGGESTIONS BY PRIORITY.
152000****************************************************************
152100 950-WRITE-TRAILER-RTN.
152200     MOVE ZEROS               TO WS-TRL-HIGH WS-TRL-MEDIUM
152300                                  WS-TRL-LOW  WS-TRL-OTHER.
152400     MOVE 1                   TO WS-SRT-I.
152500     PERFORM 955-COUNT-PRIORITY-RTN THRU 955-EXIT
152600         UNTIL WS-SRT-I > WS-SG-MAX.
152700*
152800     MOVE "*** SUGGESTION SUMMARY ***" TO RPT2-TRAILER-TEXT.
152900     WRITE SUGGEST-RECORD FROM RPT2-TRAILER-HDR.
153000*
153100     MOVE "HIGH PRIORITY"     TO RPT2-TRL-LABEL.
153200     MOVE WS-TRL-HIGH         TO RPT2-TRL-COUNT.
153300     WRITE SUGGEST-RECORD FROM RPT2-TRAILER-LINE.
153400*
153500     MOVE "MEDIUM PRIORITY"   TO RPT2-TRL-LABEL.
153600     MOVE WS-TRL-MEDIUM       TO RPT2-TRL-COUNT.
153700     WRITE SUGGEST-RECORD FROM RPT2-TRAILER-LINE.
153800*
153900     MOVE "LOW PRIORITY"      TO RPT2-TRL-LABEL.
154000     MOVE WS-TRL-LOW          TO RPT2-TRL-COUNT.
154100     WRITE SUGGEST-RECORD FROM RPT2-TRAILER-LINE.
154200*
154300     MOVE "OTHER"             TO RPT2-TRL-LABEL.
154400     MOVE WS-TRL-OTHER        TO RPT2-TRL-COUNT.
154500     WRITE SUGGEST-RECORD FROM RPT2-TRAILER-LINE.
154600*
154700 950-EXIT.
154800     EXIT.
154900*
155000 955-COUNT-PRIORITY-RTN.
155100     IF WS-SG-PRIORITY(WS-SRT-I) = "HIGH  "
155200         ADD 1                TO WS-TRL-HIGH
155300     ELSE
155400         IF WS-SG-PRIORITY(WS-SRT-I) = "MEDIUM"
155500             ADD 1            TO WS-TRL-MEDIUM
155600         ELSE
155700             IF WS-SG-PRIORITY(WS-SRT-I) = "LOW   "
155800                 ADD 1        TO WS-TRL-LOW
155900             ELSE
156000                 ADD 1        TO WS-TRL-OTHER
156100             END-IF
156200         END-IF
156300     END-IF.
156400     ADD 1                    TO WS-SRT-I.
156500*
156600 955-EXIT.
156700     EXIT.
156800****************************************************************
156900* 960-OPEN-FILES-RTN.
157000****************************************************************
157100 960-OPEN-FILES-RTN.
157200     OPEN INPUT  SALES-MASTER
157300                 STOCK-FILE.
157400     OPEN OUTPUT SUGGEST-RPT.
157500*
157600     IF WS-SALESMST-STATUS NOT = "00"
157700         DISPLAY "NPSUGGST - SALES-MASTER OPEN ERROR "
157800                  WS-SALESMST-STATUS
157900         MOVE 16              TO RETURN-CODE
158000         GO TO 999-ABEND-RTN
158100     END-IF.
158200*
158300     IF WS-STOCKFIL-STATUS NOT = "00"
158400         DISPLAY "NPSUGGST - STOCK-FILE OPEN ERROR "
158500                  WS-STOCKFIL-STATUS
158600         MOVE 16              TO RETURN-CODE
158700         GO TO 999-ABEND-RTN
158800     END-IF.
158900*
159000 960-EXIT.
159100     EXIT.
159200****************************************************************
159300* 965/966/967 - LOADS THE STOCK-ON-HAND TABLE.  STOCK-FILE IS
159400* MAINTAINED IN ASCENDING PRODUCT-ID ORDER SO THE TABLE COMES
159500* UP PRE-SORTED FOR THE 300-PASS SEARCH ALL.
159600****************************************************************
159700 965-LOAD-STOCK-TABLE-RTN.
159800     PERFORM 966-READ-STOCK-RTN THRU 966-EXIT.
159900     PERFORM 967-STORE-STOCK-RTN THRU 967-EXIT
160000         UNTIL STOCK-FIL-EOF.
160100*
160200 965-EXIT.
160300     EXIT.
160400*
160500 966-READ-STOCK-RTN.
160600     READ STOCK-FILE
160700         AT END MOVE "Y"      TO WS-STOCKFIL-EOF-SW
160800     END-READ.
160900*
161000 966-EXIT.
161100     EXIT.
161200*
161300 967-STORE-STOCK-RTN.
161400     ADD 1                    TO WS-ST-MAX.
161500     MOVE ST-PRODUCT-ID       TO WS-ST-PRODUCT-ID(WS-ST-MAX).
161600     MOVE ST-STOCK-QTY        TO WS-ST-STOCK-QTY(WS-ST-MAX).
161700     PERFORM 966-READ-STOCK-RTN THRU 966-EXIT.
161800*
161900 967-EXIT.
162000     EXIT.
162100****************************************************************
162200 970-READ-SALES-MASTER-RTN.
162300     READ SALES-MASTER
162400         AT END MOVE "Y"      TO WS-SALESMST-EOF-SW
162500     END-READ.
162600*
162700 970-EXIT.
162800     EXIT.
162900****************************************************************
163000 980-CLOSE-FILES-RTN.
163100     CLOSE SALES-MASTER
163200           STOCK-FILE
163300           SUGGEST-RPT.
163400*
163500 980-EXIT.
163600     EXIT.
163700****************************************************************
163800* 999-ABEND-RTN
163900* FATAL FILE-OPEN ERROR TERMINATION.  REACHED ONLY VIA GO TO FROM
164000* 960-OPEN-FILES-RTN.  RETURN-CODE IS ALREADY SET BY THE CALLER.
164100****************************************************************
164200 999-ABEND-RTN.
164300     GOBACK.
