000100****************************************************************
000200* BILLREC  -  SUBSCRIPTION BILL MASTER RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SUBSCRIPTION BILLING SUBSYSTEM
000400****************************************************************
000500* WRITTEN BY NPBILGEN, UPDATED BY NPPAYPST ON EACH PAYMENT
000600* ATTEMPT.  BL-BILL-STATUS ALWAYS REFLECTS THE LATEST ATTEMPT.
000700*---------------------------------------------------------------
000800* 1994-05-09  RDC  CR-0042  INITIAL RELEASE.                      CR-0042 
000900* 2004-02-27  TOK  CR-3390  ADDED BL-PAID-DATE FOR RECON REPORT.  CR-3390 
000950* 2007-03-12  MHU  CR-4455  BILL-AMOUNT CONVERTED TO COMP-3 PER  CR-4455 
000960*                           DATA CENTER STANDARDS REVIEW.        CR-4455 
001000****************************************************************
001100 01  BL-BILL-RECORD.
001200     05  BL-BILL-ID              PIC 9(06).
001300     05  BL-BILL-NUMBER          PIC X(13).
001400     05  BL-USER-ID              PIC 9(06).
001500     05  BL-SUBSCRIPTION-ID      PIC 9(06).
001600     05  BL-BILL-AMOUNT          PIC S9(7)V99  COMP-3.
001700     05  BL-BILL-STATUS          PIC X(08).
001800         88  BL-STATUS-PENDING       VALUE "PENDING ".
001900         88  BL-STATUS-PAID          VALUE "PAID    ".
002000         88  BL-STATUS-FAILED        VALUE "FAILED  ".
002100     05  BL-PERIOD-START         PIC 9(08).
002200     05  BL-PERIOD-END           PIC 9(08).
002300     05  BL-DUE-DATE             PIC 9(08).
002400     05  BL-DUE-DATE-BRK REDEFINES BL-DUE-DATE.
002500         10  BL-DUE-DATE-CCYY    PIC 9(04).
002600         10  BL-DUE-DATE-MM      PIC 9(02).
002700         10  BL-DUE-DATE-DD      PIC 9(02).
002800     05  BL-PAID-DATE            PIC 9(08).
002900     05  FILLER                  PIC X(02).
