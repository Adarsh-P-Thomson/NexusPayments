000100****************************************************************
000200* NEXUS PAYMENTS DATA CENTER
000300* LICENSED APPLICATION SOFTWARE - PROPERTY OF NEXUS PAYMENTS INC
000400* ALL RIGHTS RESERVED
000500****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        NPSALAN.
000800 AUTHOR.            T. OKONKWO.
000900 INSTALLATION.      NEXUS PAYMENTS DATA CENTER.
001000 DATE-WRITTEN.      03/02/1988.
001100 DATE-COMPILED.
001200 SECURITY.          NON-CONFIDENTIAL.
001300****************************************************************
001400* PROGRAM  :  NPSALAN
001500*
001600* FUNCTION :  READS THE PRICED SALES MASTER AND PRODUCES THE FIVE
001700*             SECTION SALES ANALYTICS REPORT - COMPANY SUMMARY,
001800*             SALES BY PRODUCT, SALES BY CATEGORY, SALES BY
001900*             CALENDAR PERIOD, AND THE TOP-N PRODUCT LIST.
002000*
002100* A ONE-CHARACTER CONTROL CARD SELECTS THE PERIOD-BREAK MODE FOR
002200* SECTION 4 (D=DAILY, M=MONTHLY, Y=YEARLY); ANY OTHER VALUE IS
002300* TREATED AS DAILY.  THE CARD MAY ALSO CARRY AN OPTIONAL SALE-DATE
002400* RANGE AND A TOP-N OVERRIDE FOR SECTION 5 (DEFAULT 10).
002500*---------------------------------------------------------------
002600* C H A N G E   L O G
002700*---------------------------------------------------------------
002800* DATE        BY   REQUEST#  DESCRIPTION
002900* ----------  ---  --------  ---------------------------------
003000* 1988-03-02  TOK  CR-0014   INITIAL RELEASE.  SECTIONS 1 AND 2
003100*                            ONLY (SUMMARY, BY-PRODUCT).
003200* 1989-07-19  RDC  CR-0091   ADDED SECTION 3, SALES BY CATEGORY.
003300* 1992-01-08  SFP  CR-0338   ADDED SECTION 4, SALES BY CALENDAR
003400*                            PERIOD, WITH D/M/Y CONTROL CARD.
003500* 1995-05-30  JBR  CR-0560   ADDED SECTION 5, TOP-N PRODUCTS; CARD
003600*                            OVERRIDE ADDED TO CONTROL CARD.
003700* 1998-11-30  RDC  Y2K-114   CENTURY-DATE REVIEW.  WS-RUN-DATE AND
003800*                            SM-SALE-DATE CONFIRMED CCYYMMDD;     CR-Y2K1 
003900*                            FILTER DATES WIDENED TO CCYYMMDD.    CR-Y2K1 
004000* 2001-04-17  TOK  CR-1622   CUTOVER TO SALEREC COPY MEMBER FOR
004100*                            THE SALES-MASTER RECORD LAYOUT.
004200* 2004-09-14  MHU  CR-3305   OPTIONAL SALE-DATE RANGE FILTER ADDED
004300*                            TO CONTROL CARD PER FINANCE REQUEST.
004400* 2009-07-20  SFP  CR-5012   CONVERTED SCRATCH COUNTERS/SWITCHES TO
004500*                            77-LEVEL ITEMS PER SHOP STANDARD.
004600* 2010-01-08  JBR  CR-5134   ADDED GO TO 999-ABEND-RTN ON FATAL FILE
004700*                            OPEN FAILURE IN 700-OPEN-FILES-RTN.
004800****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-370.
005200 OBJECT-COMPUTER.   IBM-370.
005300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SALES-MASTER ASSIGN TO SALESMST
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-SALESMST-STATUS.
006000*
006100     SELECT ANALYTICS-RPT ASSIGN TO ANALYRPT
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-ANALYRPT-STATUS.
006500****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  SALES-MASTER
007000     RECORDING MODE IS F
007100     BLOCK CONTAINS 0 RECORDS
007200     LABEL RECORDS ARE STANDARD.
007300     COPY SALEREC REPLACING ==:TAG:== BY ==SM==.
007400*
007500 FD  ANALYTICS-RPT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE OMITTED.
007800 01  ANALYTICS-RECORD          PIC X(132).
007900****************************************************************
008000 WORKING-STORAGE SECTION.
008100****************************************************************
008200 77  WS-SALESMST-EOF-SW      PIC X(01) VALUE "N".
008300     88  SALES-MST-EOF           VALUE "Y".
008400 77  WS-PR-FOUND-SW          PIC X(01) VALUE "N".
008500     88  PR-FOUND                VALUE "Y".
008600 77  WS-CT-FOUND-SW          PIC X(01) VALUE "N".
008700     88  CT-FOUND                VALUE "Y".
008800 77  WS-PD-FOUND-SW          PIC X(01) VALUE "N".
008900     88  PD-FOUND                VALUE "Y".
009000 77  WS-PR-MAX               PIC S9(5)  COMP VALUE +0.
009100 77  WS-CT-MAX               PIC S9(5)  COMP VALUE +0.
009200 77  WS-PD-MAX               PIC S9(5)  COMP VALUE +0.
009300 77  WS-TOP-N                PIC S9(3)  COMP VALUE +10.
009400 77  WS-FX-I                 PIC S9(5)  COMP VALUE +0.
009500 77  WS-SRT-I                PIC S9(5)  COMP VALUE +0.
009600 77  WS-SRT-J                PIC S9(5)  COMP VALUE +0.
009700 77  WS-SRT-J2               PIC S9(5)  COMP VALUE +0.
009800 77  WS-PRT-COUNT            PIC S9(5)  COMP VALUE +0.
009900*
010000 01  WS-FILE-STATUS.
010100     05  WS-SALESMST-STATUS      PIC X(02) VALUE SPACES.
010200         88  SALESMST-OK             VALUE "00".
010300         88  SALESMST-EOF            VALUE "10".
010400     05  WS-ANALYRPT-STATUS      PIC X(02) VALUE SPACES.
010500         88  ANALYRPT-OK             VALUE "00".
010600*
010700     05  FILLER                  PIC X(04).
010800 01  WS-SYSTEM-DATE-AND-TIME.
010900     05  WS-CURRENT-DATE.
011000         10  WS-CURRENT-CENT     PIC 9(02).
011100         10  WS-CURRENT-YEAR     PIC 9(02).
011200         10  WS-CURRENT-MONTH    PIC 9(02).
011300         10  WS-CURRENT-DAY      PIC 9(02).
011400     05  WS-CURRENT-TIME.
011500         10  WS-CURRENT-HOUR     PIC 9(02).
011600         10  WS-CURRENT-MINUTE   PIC 9(02).
011700         10  WS-CURRENT-SECOND   PIC 9(02).
011800         10  WS-CURRENT-HNDSEC   PIC 9(02).
011900     05  WS-CURRENT-TIME-N REDEFINES WS-CURRENT-TIME
012000                                 PIC 9(08).
012100*
012200     05  FILLER                  PIC X(04).
012300 01  WS-RUN-DATE-AREA.
012400     05  WS-RUN-DATE             PIC 9(08).
012500     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
012600         10  WS-RUN-DATE-CCYY    PIC 9(04).
012700         10  WS-RUN-DATE-MM      PIC 9(02).
012800         10  WS-RUN-DATE-DD      PIC 9(02).
012900*
013000     05  FILLER                  PIC X(04).
013100 01  WS-CONTROL-CARD.
013200     05  WS-PERIOD-MODE          PIC X(01).
013300         88  PERIOD-MODE-DAILY       VALUE "D".
013400         88  PERIOD-MODE-MONTHLY     VALUE "M".
013500         88  PERIOD-MODE-YEARLY      VALUE "Y".
013600     05  WS-FILTER-START-DATE    PIC 9(08).
013700     05  WS-FILTER-START-BRK REDEFINES WS-FILTER-START-DATE.
013800         10  WS-FSD-CCYY         PIC 9(04).
013900         10  WS-FSD-MM           PIC 9(02).
014000         10  WS-FSD-DD           PIC 9(02).
014100     05  WS-FILTER-END-DATE      PIC 9(08).
014200     05  WS-TOP-N-CARD           PIC 9(03).
014300     05  FILLER                  PIC X(60).
014400 01  WS-SUMMARY-TOTALS.
014500     05  WS-TOT-REVENUE          PIC S9(9)V99  VALUE ZEROS.
014600     05  WS-TOT-DISCOUNT         PIC S9(9)V99  VALUE ZEROS.
014700     05  WS-TOT-QTY              PIC S9(7)  COMP VALUE +0.
014800     05  WS-TOT-COUNT            PIC S9(7)  COMP VALUE +0.
014900     05  WS-PREMIUM-COUNT        PIC S9(7)  COMP VALUE +0.
015000     05  WS-REGULAR-COUNT        PIC S9(7)  COMP VALUE +0.
015100     05  WS-AOV                  PIC S9(7)V99  VALUE ZEROS.
015200     05  FILLER                  PIC X(04).
015300*
015400 01  WS-PRODUCT-TABLE.
015500     05  WS-PR-ENTRY OCCURS 300 TIMES.
015600         10  WS-PR-PRODUCT-ID    PIC 9(06).
015700         10  WS-PR-PRODUCT-NAME  PIC X(30).
015800         10  WS-PR-CATEGORY      PIC X(20).
015900         10  WS-PR-TOTAL-QTY     PIC S9(7)  COMP.
016000         10  WS-PR-TOTAL-REVENUE PIC S9(9)V99.
016100         10  WS-PR-SALE-COUNT    PIC S9(7)  COMP.
016200         10  FILLER              PIC X(04).
016300     05  FILLER                  PIC X(01).
016400*
016500 01  WS-PR-HOLD-AREA.
016600     05  WS-PR-HOLD-PRODUCT-ID    PIC 9(06).
016700     05  WS-PR-HOLD-PRODUCT-NAME  PIC X(30).
016800     05  WS-PR-HOLD-CATEGORY      PIC X(20).
016900     05  WS-PR-HOLD-TOTAL-QTY     PIC S9(7)  COMP.
017000     05  WS-PR-HOLD-TOTAL-REVENUE PIC S9(9)V99.
017100     05  WS-PR-HOLD-SALE-COUNT    PIC S9(7)  COMP.
017200     05  FILLER                   PIC X(04).
017300*
017400 01  WS-CATEGORY-TABLE.
017500     05  WS-CT-ENTRY OCCURS 50 TIMES.
017600         10  WS-CT-CATEGORY      PIC X(20).
017700         10  WS-CT-TOTAL-QTY     PIC S9(7)  COMP.
017800         10  WS-CT-TOTAL-REVENUE PIC S9(9)V99.
017900         10  WS-CT-SALE-COUNT    PIC S9(7)  COMP.
018000         10  FILLER              PIC X(04).
018100     05  FILLER                  PIC X(01).
018200*
018300 01  WS-CT-HOLD-AREA.
018400     05  WS-CT-HOLD-CATEGORY      PIC X(20).
018500     05  WS-CT-HOLD-TOTAL-QTY     PIC S9(7)  COMP.
018600     05  WS-CT-HOLD-TOTAL-REVENUE PIC S9(9)V99.
018700     05  WS-CT-HOLD-SALE-COUNT    PIC S9(7)  COMP.
018800     05  FILLER                   PIC X(04).
018900*
019000 01  WS-PERIOD-TABLE.
019100     05  WS-PD-ENTRY OCCURS 400 TIMES.
019200         10  WS-PD-PERIOD-KEY    PIC X(08).
019300         10  WS-PD-TOTAL-REVENUE PIC S9(9)V99.
019400         10  WS-PD-SALE-COUNT    PIC S9(7)  COMP.
019500         10  WS-PD-TOTAL-QTY     PIC S9(7)  COMP.
019600         10  FILLER              PIC X(04).
019700     05  FILLER                  PIC X(01).
019800*
019900 01  WS-PD-HOLD-AREA.
020000     05  WS-PD-HOLD-PERIOD-KEY    PIC X(08).
020100     05  WS-PD-HOLD-TOTAL-REVENUE PIC S9(9)V99.
020200     05  WS-PD-HOLD-SALE-COUNT    PIC S9(7)  COMP.
020300     05  WS-PD-HOLD-TOTAL-QTY     PIC S9(7)  COMP.
020400     05  FILLER                   PIC X(04).
020500*
020600 01  WS-BUILD-PERIOD-KEY          PIC X(08).
020700*
020800* REPORT PRINT-LINE GROUPS - 132 COLUMN, MOVED TO ANALYTICS-RECORD
020900* BY WRITE ... FROM, PER SHOP STANDARD PRINT-LINE IDIOM.
021000 01  RPT-TITLE-LINE.
021100     05  FILLER                  PIC X(01)  VALUE SPACES.
021200     05  RPT-TITLE-TEXT          PIC X(40)  VALUE
021300             "NEXUS PAYMENTS - SALES ANALYTICS REPORT".
021400     05  FILLER                  PIC X(20)  VALUE SPACES.
021500     05  FILLER                  PIC X(09)  VALUE "RUN DATE ".
021600     05  RPT-TITLE-MM            PIC 99.
021700     05  FILLER                  PIC X(01)  VALUE "/".
021800     05  RPT-TITLE-DD            PIC 99.
021900     05  FILLER                  PIC X(01)  VALUE "/".
022000     05  RPT-TITLE-CCYY          PIC 9999.
022100     05  FILLER                  PIC X(52)  VALUE SPACES.
022200*
022300 01  RPT-SECTION-HDR.
022400     05  FILLER                  PIC X(01)  VALUE SPACES.
022500     05  RPT-SECTION-TEXT        PIC X(60)  VALUE SPACES.
022600     05  FILLER                  PIC X(71)  VALUE SPACES.
022700*
022800 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
022900*
023000 01  RPT-DETAIL-SUMMARY.
023100     05  FILLER                  PIC X(01)  VALUE SPACES.
023200     05  RPT-SUM-LABEL           PIC X(30)  VALUE SPACES.
023300     05  RPT-SUM-VALUE           PIC Z,ZZZ,ZZ9.99-.
023400     05  FILLER                  PIC X(89)  VALUE SPACES.
023500*
023600 01  RPT-COL-HDR-PRODUCT.
023700     05  FILLER                  PIC X(01)  VALUE SPACES.
023800     05  FILLER                  PIC X(08)  VALUE "PRODUCT".
023900     05  FILLER                  PIC X(32)  VALUE "PRODUCT NAME".
024000     05  FILLER                  PIC X(22)  VALUE "CATEGORY".
024100     05  FILLER                  PIC X(10)  VALUE "QTY".
024200     05  FILLER                  PIC X(16)  VALUE "REVENUE".
024300     05  FILLER                  PIC X(08)  VALUE "COUNT".
024400     05  FILLER                  PIC X(35)  VALUE SPACES.
024500*
024600 01  RPT-DETAIL-PRODUCT.
024700     05  FILLER                  PIC X(01)  VALUE SPACES.
024800     05  RPT-PR-PRODUCT-ID       PIC 9(06).
024900     05  FILLER                  PIC X(02)  VALUE SPACES.
025000     05  RPT-PR-PRODUCT-NAME     PIC X(30).
025100     05  FILLER                  PIC X(02)  VALUE SPACES.
025200     05  RPT-PR-CATEGORY         PIC X(20).
025300     05  FILLER                  PIC X(02)  VALUE SPACES.
025400     05  RPT-PR-QTY              PIC ZZZ,ZZ9.
025500     05  FILLER                  PIC X(02)  VALUE SPACES.
025600     05  RPT-PR-REVENUE          PIC Z,ZZZ,ZZ9.99-.
025700     05  FILLER                  PIC X(02)  VALUE SPACES.
025800     05  RPT-PR-COUNT            PIC ZZ,ZZ9.
025900     05  FILLER                  PIC X(18)  VALUE SPACES.
026000*
026100 01  RPT-COL-HDR-CATEGORY.
026200     05  FILLER                  PIC X(01)  VALUE SPACES.
026300     05  FILLER                  PIC X(22)  VALUE "CATEGORY".
026400     05  FILLER                  PIC X(10)  VALUE "QTY".
026500     05  FILLER                  PIC X(16)  VALUE "REVENUE".
026600     05  FILLER                  PIC X(08)  VALUE "COUNT".
026700     05  FILLER                  PIC X(75)  VALUE SPACES.
026800*
026900 01  RPT-DETAIL-CATEGORY.
027000     05  FILLER                  PIC X(01)  VALUE SPACES.
027100     05  RPT-CT-CATEGORY         PIC X(20).
027200     05  FILLER                  PIC X(02)  VALUE SPACES.
027300     05  RPT-CT-QTY              PIC ZZZ,ZZ9.
027400     05  FILLER                  PIC X(02)  VALUE SPACES.
027500     05  RPT-CT-REVENUE          PIC Z,ZZZ,ZZ9.99-.
027600     05  FILLER                  PIC X(02)  VALUE SPACES.
027700     05  RPT-CT-COUNT            PIC ZZ,ZZ9.
027800     05  FILLER                  PIC X(79)  VALUE SPACES.
027900*
028000 01  RPT-COL-HDR-PERIOD.
028100     05  FILLER                  PIC X(01)  VALUE SPACES.
028200     05  FILLER                  PIC X(12)  VALUE "PERIOD".
028300     05  FILLER                  PIC X(16)  VALUE "REVENUE".
028400     05  FILLER                  PIC X(08)  VALUE "COUNT".
028500     05  FILLER                  PIC X(10)  VALUE "QTY".
028600     05  FILLER                  PIC X(85)  VALUE SPACES.
028700*
028800 01  RPT-DETAIL-PERIOD.
028900     05  FILLER                  PIC X(01)  VALUE SPACES.
029000     05  RPT-PD-PERIOD-KEY       PIC X(08).
029100     05  FILLER                  PIC X(04)  VALUE SPACES.
029200     05  RPT-PD-REVENUE          PIC Z,ZZZ,ZZ9.99-.
029300     05  FILLER                  PIC X(02)  VALUE SPACES.
029400     05  RPT-PD-COUNT            PIC ZZ,ZZ9.
029500     05  FILLER                  PIC X(02)  VALUE SPACES.
029600     05  RPT-PD-QTY              PIC ZZZ,ZZ9.
029700     05  FILLER                  PIC X(98)  VALUE SPACES.
029800*
029900 01  RPT-TOTAL-LINE.
030000     05  FILLER                  PIC X(01)  VALUE SPACES.
030100     05  RPT-TOT-LABEL           PIC X(20)  VALUE SPACES.
030200     05  FILLER                  PIC X(06)  VALUE SPACES.
030300     05  RPT-TOT-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
030400     05  FILLER                  PIC X(89)  VALUE SPACES.
030500****************************************************************
030600 PROCEDURE DIVISION.
030700****************************************************************
030800*
030900 000-MAIN-RTN.
031000     ACCEPT WS-CURRENT-DATE FROM DATE.
031100     ACCEPT WS-CURRENT-TIME FROM TIME.
031200     MOVE 19                 TO WS-RUN-DATE-CCYY.
031300     COMPUTE WS-RUN-DATE-CCYY = WS-RUN-DATE-CCYY * 100
031400                               + WS-CURRENT-CENT
031500                               + WS-CURRENT-YEAR.
031600     MOVE WS-CURRENT-MONTH   TO WS-RUN-DATE-MM.
031700     MOVE WS-CURRENT-DAY     TO WS-RUN-DATE-DD.
031800*
031900     MOVE WS-RUN-DATE-MM     TO RPT-TITLE-MM.
032000     MOVE WS-RUN-DATE-DD     TO RPT-TITLE-DD.
032100     MOVE WS-RUN-DATE-CCYY   TO RPT-TITLE-CCYY.
032200*
032300     PERFORM 050-GET-PARMS-RTN THRU 050-EXIT.
032400     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.
032500     PERFORM 730-READ-SALES-MASTER-RTN THRU 730-EXIT.
032600     PERFORM 100-PROCESS-SALE-RTN THRU 100-EXIT
032700             UNTIL SALES-MST-EOF.
032800*
032900     PERFORM 420-SORT-PRODUCT-RTN THRU 420-EXIT.
033000     PERFORM 430-SORT-CATEGORY-RTN THRU 430-EXIT.
033100     PERFORM 440-SORT-PERIOD-RTN THRU 440-EXIT.
033200*
033300     WRITE ANALYTICS-RECORD FROM RPT-TITLE-LINE AFTER PAGE.
033400     PERFORM 300-WRITE-SUMMARY-RTN THRU 300-EXIT.
033500     PERFORM 400-WRITE-PRODUCT-RTN THRU 400-EXIT.
033600     PERFORM 500-WRITE-CATEGORY-RTN THRU 500-EXIT.
033700     PERFORM 600-WRITE-PERIOD-RTN THRU 600-EXIT.
033800     PERFORM 450-WRITE-TOP-RTN THRU 450-EXIT.
033900*
034000     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.
034100     GOBACK.
034200*
034300 000-EXIT.
034400     EXIT.
034500****************************************************************
034600* 050-GET-PARMS-RTN
034700* READS THE ONE-CARD PERIOD-MODE / DATE-RANGE / TOP-N PARAMETER.
034800* AN UNRECOGNIZED PERIOD MODE DEFAULTS TO DAILY PER SHOP STANDARD.
034900****************************************************************
035000 050-GET-PARMS-RTN.
035100     ACCEPT WS-CONTROL-CARD.
035200     IF NOT PERIOD-MODE-DAILY AND NOT PERIOD-MODE-MONTHLY
035300                              AND NOT PERIOD-MODE-YEARLY
035400         MOVE "D"            TO WS-PERIOD-MODE
035500     END-IF.
035600     IF WS-TOP-N-CARD NOT = ZEROS
035700         MOVE WS-TOP-N-CARD  TO WS-TOP-N
035800     END-IF.
035900*
036000 050-EXIT.
036100     EXIT.
036200****************************************************************
036300* 100-PROCESS-SALE-RTN
036400* APPLIES THE OPTIONAL SALE-DATE RANGE FILTER, THEN DRIVES ALL
036500* FOUR ACCUMULATION PASSES FOR THE RECORD CURRENTLY IN SM-.
036600****************************************************************
036700 100-PROCESS-SALE-RTN.
036800     IF (WS-FILTER-START-DATE = ZEROS
036900             OR SM-SALE-DATE NOT < WS-FILTER-START-DATE)
037000         AND (WS-FILTER-END-DATE = ZEROS
037100             OR SM-SALE-DATE NOT > WS-FILTER-END-DATE)
037200         PERFORM 200-ACCUM-SUMMARY-RTN THRU 200-EXIT
037300         PERFORM 210-ACCUM-PRODUCT-RTN THRU 210-EXIT
037400         PERFORM 220-ACCUM-CATEGORY-RTN THRU 220-EXIT
037500         PERFORM 230-ACCUM-PERIOD-RTN THRU 230-EXIT
037600     END-IF.
037700*
037800     PERFORM 730-READ-SALES-MASTER-RTN THRU 730-EXIT.
037900*
038000 100-EXIT.
038100     EXIT.
038200****************************************************************
038300* 200-ACCUM-SUMMARY-RTN  -  RULE 2 INPUTS (WHOLE-FILE TOTALS)
038400****************************************************************
038500 200-ACCUM-SUMMARY-RTN.
038600     ADD SM-FINAL-AMOUNT     TO WS-TOT-REVENUE.
038700     ADD SM-DISCOUNT-APPLIED TO WS-TOT-DISCOUNT.
038800     ADD SM-QUANTITY         TO WS-TOT-QTY.
038900     ADD 1                   TO WS-TOT-COUNT.
039000     IF SM-PREMIUM-CUST
039100         ADD 1               TO WS-PREMIUM-COUNT
039200     ELSE
039300         ADD 1               TO WS-REGULAR-COUNT
039400     END-IF.
039500*
039600 200-EXIT.
039700     EXIT.
039800****************************************************************
039900 210-ACCUM-PRODUCT-RTN.
040000     PERFORM 215-FIND-PRODUCT-RTN THRU 215-EXIT.
040100     ADD SM-QUANTITY         TO WS-PR-TOTAL-QTY(WS-FX-I).
040200     ADD SM-FINAL-AMOUNT     TO WS-PR-TOTAL-REVENUE(WS-FX-I).
040300     ADD 1                   TO WS-PR-SALE-COUNT(WS-FX-I).
040400*
040500 210-EXIT.
040600     EXIT.
040700****************************************************************
040800* 215-FIND-PRODUCT-RTN - LINEAR LOOKUP, ADDS A NEW ROW IF THE
040900* PRODUCT HAS NOT BEEN SEEN YET.  WS-FX-I RETURNS THE ROW.
041000****************************************************************
041100 215-FIND-PRODUCT-RTN.
041200     MOVE "N"                TO WS-PR-FOUND-SW.
041300     MOVE 1                  TO WS-FX-I.
041400     PERFORM 216-SCAN-PRODUCT-RTN THRU 216-EXIT
041500         UNTIL PR-FOUND OR WS-FX-I > WS-PR-MAX.
041600*
041700     IF NOT PR-FOUND
041800         ADD 1               TO WS-PR-MAX
041900         MOVE WS-PR-MAX      TO WS-FX-I
042000         MOVE SM-PRODUCT-ID  TO WS-PR-PRODUCT-ID(WS-FX-I)
042100         MOVE SM-PRODUCT-NAME TO WS-PR-PRODUCT-NAME(WS-FX-I)
042200         MOVE SM-CATEGORY    TO WS-PR-CATEGORY(WS-FX-I)
042300         MOVE ZEROS          TO WS-PR-TOTAL-QTY(WS-FX-I)
042400                                WS-PR-TOTAL-REVENUE(WS-FX-I)
042500                                WS-PR-SALE-COUNT(WS-FX-I)
042600     END-IF.
042700*
042800 215-EXIT.
042900     EXIT.
043000*
043100 216-SCAN-PRODUCT-RTN.
043200     IF WS-PR-PRODUCT-ID(WS-FX-I) = SM-PRODUCT-ID
043300         MOVE "Y"            TO WS-PR-FOUND-SW
043400     ELSE
043500         ADD 1               TO WS-FX-I
043600     END-IF.
043700*
043800 216-EXIT.
043900     EXIT.
044000****************************************************************
044100 220-ACCUM-CATEGORY-RTN.
044200     PERFORM 225-FIND-CATEGORY-RTN THRU 225-EXIT.
044300     ADD SM-QUANTITY         TO WS-CT-TOTAL-QTY(WS-FX-I).
044400     ADD SM-FINAL-AMOUNT     TO WS-CT-TOTAL-REVENUE(WS-FX-I).
044500     ADD 1                   TO WS-CT-SALE-COUNT(WS-FX-I).
044600*
044700 220-EXIT.
044800     EXIT.
044900****************************************************************
045000 225-FIND-CATEGORY-RTN.
045100     MOVE "N"                TO WS-CT-FOUND-SW.
045200     MOVE 1                  TO WS-FX-I.
045300     PERFORM 226-SCAN-CATEGORY-RTN THRU 226-EXIT
045400         UNTIL CT-FOUND OR WS-FX-I > WS-CT-MAX.
045500*
045600     IF NOT CT-FOUND
045700         ADD 1               TO WS-CT-MAX
045800         MOVE WS-CT-MAX      TO WS-FX-I
045900         MOVE SM-CATEGORY    TO WS-CT-CATEGORY(WS-FX-I)
046000         MOVE ZEROS          TO WS-CT-TOTAL-QTY(WS-FX-I)
046100                                WS-CT-TOTAL-REVENUE(WS-FX-I)
046200                                WS-CT-SALE-COUNT(WS-FX-I)
046300     END-IF.
046400*
046500 225-EXIT.
046600     EXIT.
046700*
046800 226-SCAN-CATEGORY-RTN.
046900     IF WS-CT-CATEGORY(WS-FX-I) = SM-CATEGORY
047000         MOVE "Y"            TO WS-CT-FOUND-SW
047100     ELSE
047200         ADD 1               TO WS-FX-I
047300     END-IF.
047400*
047500 226-EXIT.
047600     EXIT.
047700****************************************************************
047800 230-ACCUM-PERIOD-RTN.
047900     PERFORM 270-BUILD-PERIOD-KEY-RTN THRU 270-EXIT.
048000     PERFORM 235-FIND-PERIOD-RTN THRU 235-EXIT.
048100     ADD SM-QUANTITY         TO WS-PD-TOTAL-QTY(WS-FX-I).
048200     ADD SM-FINAL-AMOUNT     TO WS-PD-TOTAL-REVENUE(WS-FX-I).
048300     ADD 1                   TO WS-PD-SALE-COUNT(WS-FX-I).
048400*
048500 230-EXIT.
048600     EXIT.
048700****************************************************************
048800* 270-BUILD-PERIOD-KEY-RTN - DAILY KEY = CCYYMMDD,
048900* MONTHLY = CCYYMM + "00", YEARLY = CCYY + "0000".
049000****************************************************************
049100 270-BUILD-PERIOD-KEY-RTN.
049200     IF PERIOD-MODE-YEARLY
049300         MOVE SM-SALE-DATE-CCYY TO WS-BUILD-PERIOD-KEY(1:4)
049400         MOVE "0000"            TO WS-BUILD-PERIOD-KEY(5:4)
049500     ELSE
049600         IF PERIOD-MODE-MONTHLY
049700             MOVE SM-SALE-DATE-CCYY TO WS-BUILD-PERIOD-KEY(1:4)
049800             MOVE SM-SALE-DATE-MM   TO WS-BUILD-PERIOD-KEY(5:2)
049900             MOVE "00"              TO WS-BUILD-PERIOD-KEY(7:2)
050000         ELSE
050100             MOVE SM-SALE-DATE      TO WS-BUILD-PERIOD-KEY
050200         END-IF
050300     END-IF.
050400*
050500 270-EXIT.
050600     EXIT.
050700****************************************************************
050800 235-FIND-PERIOD-RTN.
050900     MOVE "N"                TO WS-PD-FOUND-SW.
051000     MOVE 1                  TO WS-FX-I.
051100     PERFORM 236-SCAN-PERIOD-RTN THRU 236-EXIT
051200         UNTIL PD-FOUND OR WS-FX-I > WS-PD-MAX.
051300*
051400     IF NOT PD-FOUND
051500         ADD 1               TO WS-PD-MAX
051600         MOVE WS-PD-MAX      TO WS-FX-I
051700         MOVE WS-BUILD-PERIOD-KEY TO WS-PD-PERIOD-KEY(WS-FX-I)
051800         MOVE ZEROS          TO WS-PD-TOTAL-QTY(WS-FX-I)
051900                                WS-PD-TOTAL-REVENUE(WS-FX-I)
052000                                WS-PD-SALE-COUNT(WS-FX-I)
052100     END-IF.
052200*
052300 235-EXIT.
052400     EXIT.
052500*
052600 236-SCAN-PERIOD-RTN.
052700     IF WS-PD-PERIOD-KEY(WS-FX-I) = WS-BUILD-PERIOD-KEY
052800         MOVE "Y"            TO WS-PD-FOUND-SW
052900     ELSE
053000         ADD 1               TO WS-FX-I
053100     END-IF.
053200*
053300 236-EXIT.
053400     EXIT.
053500****************************************************************
053600* 300-WRITE-SUMMARY-RTN - SECTION 1.  RULE 2 - AOV = REVENUE /
053700* COUNT, ZERO WHEN THERE ARE NO SALES.
053800****************************************************************
053900 300-WRITE-SUMMARY-RTN.
054000     MOVE "SECTION 1 - COMPANY SALES SUMMARY" TO RPT-SECTION-TEXT.
054100     WRITE ANALYTICS-RECORD FROM RPT-SECTION-HDR AFTER 2.
054200     WRITE ANALYTICS-RECORD FROM RPT-BLANK-LINE AFTER 1.
054300*
054400     IF WS-TOT-COUNT = ZERO
054500         MOVE ZEROS          TO WS-AOV
054600     ELSE
054700         COMPUTE WS-AOV ROUNDED = WS-TOT-REVENUE / WS-TOT-COUNT
054800     END-IF.
054900*
055000     MOVE "TOTAL REVENUE"    TO RPT-SUM-LABEL.
055100     MOVE WS-TOT-REVENUE     TO RPT-SUM-VALUE.
055200     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-SUMMARY AFTER 1.
055300*
055400     MOVE "TOTAL SALE COUNT" TO RPT-SUM-LABEL.
055500     MOVE WS-TOT-COUNT       TO RPT-SUM-VALUE.
055600     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-SUMMARY AFTER 1.
055700*
055800     MOVE "TOTAL QUANTITY"   TO RPT-SUM-LABEL.
055900     MOVE WS-TOT-QTY         TO RPT-SUM-VALUE.
056000     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-SUMMARY AFTER 1.
056100*
056200     MOVE "AVERAGE ORDER VALUE" TO RPT-SUM-LABEL.
056300     MOVE WS-AOV             TO RPT-SUM-VALUE.
056400     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-SUMMARY AFTER 1.
056500*
056600     MOVE "TOTAL DISCOUNTS"  TO RPT-SUM-LABEL.
056700     MOVE WS-TOT-DISCOUNT    TO RPT-SUM-VALUE.
056800     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-SUMMARY AFTER 1.
056900*
057000     MOVE "PREMIUM SALE COUNT" TO RPT-SUM-LABEL.
057100     MOVE WS-PREMIUM-COUNT   TO RPT-SUM-VALUE.
057200     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-SUMMARY AFTER 1.
057300*
057400     MOVE "REGULAR SALE COUNT" TO RPT-SUM-LABEL.
057500     MOVE WS-REGULAR-COUNT   TO RPT-SUM-VALUE.
057600     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-SUMMARY AFTER 1.
057700*
057800 300-EXIT.
057900     EXIT.
058000****************************************************************
058100* 400-WRITE-PRODUCT-RTN - SECTION 2, ROWS ALREADY SORTED BY
058200* 420-SORT-PRODUCT-RTN, DESCENDING REVENUE.
058300****************************************************************
058400 400-WRITE-PRODUCT-RTN.
058500     MOVE "SECTION 2 - SALES BY PRODUCT" TO RPT-SECTION-TEXT.
058600     WRITE ANALYTICS-RECORD FROM RPT-SECTION-HDR AFTER 2.
058700     WRITE ANALYTICS-RECORD FROM RPT-COL-HDR-PRODUCT AFTER 1.
058800*
058900     MOVE ZEROS              TO WS-TOT-REVENUE.
059000     MOVE 1                  TO WS-SRT-I.
059100     PERFORM 410-PRODUCT-LINE-RTN THRU 410-EXIT
059200         UNTIL WS-SRT-I > WS-PR-MAX.
059300*
059400     MOVE "GRAND TOTAL"      TO RPT-TOT-LABEL.
059500     MOVE WS-TOT-REVENUE     TO RPT-TOT-VALUE.
059600     WRITE ANALYTICS-RECORD FROM RPT-TOTAL-LINE AFTER 1.
059700*
059800 400-EXIT.
059900     EXIT.
060000*
060100 410-PRODUCT-LINE-RTN.
060200     MOVE WS-PR-PRODUCT-ID(WS-SRT-I)   TO RPT-PR-PRODUCT-ID.
060300     MOVE WS-PR-PRODUCT-NAME(WS-SRT-I) TO RPT-PR-PRODUCT-NAME.
060400     MOVE WS-PR-CATEGORY(WS-SRT-I)     TO RPT-PR-CATEGORY.
060500     MOVE WS-PR-TOTAL-QTY(WS-SRT-I)    TO RPT-PR-QTY.
060600     MOVE WS-PR-TOTAL-REVENUE(WS-SRT-I) TO RPT-PR-REVENUE.
060700     MOVE WS-PR-SALE-COUNT(WS-SRT-I)   TO RPT-PR-COUNT.
060800     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-PRODUCT AFTER 1.
060900     ADD WS-PR-TOTAL-REVENUE(WS-SRT-I) TO WS-TOT-REVENUE.
061000     ADD 1                   TO WS-SRT-I.
061100*
061200 410-EXIT.
061300     EXIT.
061400****************************************************************
061500* 420-SORT-PRODUCT-RTN - INSERTION SORT, DESCENDING REVENUE.
061600* SUBSCRIPT-WALK IDIOM RESTATED FROM THE SHOPS NUMERIC-ARRAY
061700* SORT UTILITY; THE TABLE IS SMALL ENOUGH FOR A STRAIGHT
061800* INSERTION SORT RUN ONCE AT END OF THE ACCUMULATION PASS.
061900****************************************************************
062000 420-SORT-PRODUCT-RTN.
062100     MOVE 2                  TO WS-SRT-I.
062200     PERFORM 421-PRODUCT-OUTER-RTN THRU 421-EXIT
062300         UNTIL WS-SRT-I > WS-PR-MAX.
062400*
062500 420-EXIT.
062600     EXIT.
062700*
062800 421-PRODUCT-OUTER-RTN.
062900     MOVE WS-PR-ENTRY(WS-SRT-I) TO WS-PR-HOLD-AREA.
063000     COMPUTE WS-SRT-J = WS-SRT-I - 1.
063100     PERFORM 422-PRODUCT-INNER-RTN THRU 422-EXIT
063200         UNTIL WS-SRT-J < 1
063300            OR WS-PR-TOTAL-REVENUE(WS-SRT-J) >=
063400                WS-PR-HOLD-TOTAL-REVENUE.
063500     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
063600     MOVE WS-PR-HOLD-AREA TO WS-PR-ENTRY(WS-SRT-J2).
063700     ADD 1                   TO WS-SRT-I.
063800*
063900 421-EXIT.
064000     EXIT.
064100*
064200 422-PRODUCT-INNER-RTN.
064300     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
064400     MOVE WS-PR-ENTRY(WS-SRT-J) TO WS-PR-ENTRY(WS-SRT-J2).
064500     SUBTRACT 1 FROM WS-SRT-J.
064600*
064700 422-EXIT.
064800     EXIT.
064900****************************************************************
065000 430-SORT-CATEGORY-RTN.
065100     MOVE 2                  TO WS-SRT-I.
065200     PERFORM 431-CATEGORY-OUTER-RTN THRU 431-EXIT
065300         UNTIL WS-SRT-I > WS-CT-MAX.
065400*
065500 430-EXIT.
065600     EXIT.
065700*
065800 431-CATEGORY-OUTER-RTN.
065900     MOVE WS-CT-ENTRY(WS-SRT-I) TO WS-CT-HOLD-AREA.
066000     COMPUTE WS-SRT-J = WS-SRT-I - 1.
066100     PERFORM 432-CATEGORY-INNER-RTN THRU 432-EXIT
066200         UNTIL WS-SRT-J < 1
066300            OR WS-CT-TOTAL-REVENUE(WS-SRT-J) >=
066400                WS-CT-HOLD-TOTAL-REVENUE.
066500     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
066600     MOVE WS-CT-HOLD-AREA TO WS-CT-ENTRY(WS-SRT-J2).
066700     ADD 1                   TO WS-SRT-I.
066800*
066900 431-EXIT.
067000     EXIT.
067100*
067200 432-CATEGORY-INNER-RTN.
067300     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
067400     MOVE WS-CT-ENTRY(WS-SRT-J) TO WS-CT-ENTRY(WS-SRT-J2).
067500     SUBTRACT 1 FROM WS-SRT-J.
067600*
067700 432-EXIT.
067800     EXIT.
067900****************************************************************
068000* 440-SORT-PERIOD-RTN - INSERTION SORT, ASCENDING PERIOD KEY.
068100****************************************************************
068200 440-SORT-PERIOD-RTN.
068300     MOVE 2                  TO WS-SRT-I.
068400     PERFORM 441-PERIOD-OUTER-RTN THRU 441-EXIT
068500         UNTIL WS-SRT-I > WS-PD-MAX.
068600*
068700 440-EXIT.
068800     EXIT.
068900*
069000 441-PERIOD-OUTER-RTN.
069100     MOVE WS-PD-ENTRY(WS-SRT-I) TO WS-PD-HOLD-AREA.
069200     COMPUTE WS-SRT-J = WS-SRT-I - 1.
069300     PERFORM 442-PERIOD-INNER-RTN THRU 442-EXIT
069400         UNTIL WS-SRT-J < 1
069500            OR WS-PD-PERIOD-KEY(WS-SRT-J) <=
069600                WS-PD-HOLD-PERIOD-KEY.
069700     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
069800     MOVE WS-PD-HOLD-AREA TO WS-PD-ENTRY(WS-SRT-J2).
069900     ADD 1                   TO WS-SRT-I.
070000*
070100 441-EXIT.
070200     EXIT.
070300*
070400 442-PERIOD-INNER-RTN.
070500     COMPUTE WS-SRT-J2 = WS-SRT-J + 1.
070600     MOVE WS-PD-ENTRY(WS-SRT-J) TO WS-PD-ENTRY(WS-SRT-J2).
070700     SUBTRACT 1 FROM WS-SRT-J.
070800*
070900 442-EXIT.
071000     EXIT.
071100****************************************************************
071200* 450-WRITE-TOP-RTN - SECTION 5.  TOP-PRODUCTS IS SECTION 2S
071300* ALREADY-SORTED ROWS, TRUNCATED TO WS-TOP-N (DEFAULT 10).
071400****************************************************************
071500 450-WRITE-TOP-RTN.
071600     MOVE "SECTION 5 - TOP PRODUCTS" TO RPT-SECTION-TEXT.
071700     WRITE ANALYTICS-RECORD FROM RPT-SECTION-HDR AFTER 2.
071800     WRITE ANALYTICS-RECORD FROM RPT-COL-HDR-PRODUCT AFTER 1.
071900*
072000     MOVE 1                  TO WS-SRT-I.
072100     MOVE ZEROS              TO WS-PRT-COUNT.
072200     PERFORM 460-TOP-LINE-RTN THRU 460-EXIT
072300         UNTIL WS-SRT-I > WS-PR-MAX OR WS-PRT-COUNT >= WS-TOP-N.
072400*
072500 450-EXIT.
072600     EXIT.
072700*
072800 460-TOP-LINE-RTN.
072900     MOVE WS-PR-PRODUCT-ID(WS-SRT-I)   TO RPT-PR-PRODUCT-ID.
073000     MOVE WS-PR-PRODUCT-NAME(WS-SRT-I) TO RPT-PR-PRODUCT-NAME.
073100     MOVE WS-PR-CATEGORY(WS-SRT-I)     TO RPT-PR-CATEGORY.
073200     MOVE WS-PR-TOTAL-QTY(WS-SRT-I)    TO RPT-PR-QTY.
073300     MOVE WS-PR-TOTAL-REVENUE(WS-SRT-I) TO RPT-PR-REVENUE.
073400     MOVE WS-PR-SALE-COUNT(WS-SRT-I)   TO RPT-PR-COUNT.
073500     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-PRODUCT AFTER 1.
073600     ADD 1                   TO WS-SRT-I.
073700     ADD 1                   TO WS-PRT-COUNT.
073800*
073900 460-EXIT.
074000     EXIT.
074100****************************************************************
074200* 500-WRITE-CATEGORY-RTN - SECTION 3, ROWS SORTED BY
074300* 430-SORT-CATEGORY-RTN, DESCENDING REVENUE.
074400****************************************************************
074500 500-WRITE-CATEGORY-RTN.
074600     MOVE "SECTION 3 - SALES BY CATEGORY" TO RPT-SECTION-TEXT.
074700     WRITE ANALYTICS-RECORD FROM RPT-SECTION-HDR AFTER 2.
074800     WRITE ANALYTICS-RECORD FROM RPT-COL-HDR-CATEGORY AFTER 1.
074900*
075000     MOVE ZEROS              TO WS-TOT-REVENUE.
075100     MOVE 1                  TO WS-SRT-I.
075200     PERFORM 510-CATEGORY-LINE-RTN THRU 510-EXIT
075300         UNTIL WS-SRT-I > WS-CT-MAX.
075400*
075500     MOVE "GRAND TOTAL"      TO RPT-TOT-LABEL.
075600     MOVE WS-TOT-REVENUE     TO RPT-TOT-VALUE.
075700     WRITE ANALYTICS-RECORD FROM RPT-TOTAL-LINE AFTER 1.
075800*
075900 500-EXIT.
076000     EXIT.
076100*
076200 510-CATEGORY-LINE-RTN.
076300     MOVE WS-CT-CATEGORY(WS-SRT-I)      TO RPT-CT-CATEGORY.
076400     MOVE WS-CT-TOTAL-QTY(WS-SRT-I)     TO RPT-CT-QTY.
076500     MOVE WS-CT-TOTAL-REVENUE(WS-SRT-I) TO RPT-CT-REVENUE.
076600     MOVE WS-CT-SALE-COUNT(WS-SRT-I)    TO RPT-CT-COUNT.
076700     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-CATEGORY AFTER 1.
076800     ADD WS-CT-TOTAL-REVENUE(WS-SRT-I) TO WS-TOT-REVENUE.
076900     ADD 1                   TO WS-SRT-I.
077000*
077100 510-EXIT.
077200     EXIT.
077300****************************************************************
077400* 600-WRITE-PERIOD-RTN - SECTION 4, ROWS SORTED BY
077500* 440-SORT-PERIOD-RTN, ASCENDING PERIOD KEY.
077600****************************************************************
077700 600-WRITE-PERIOD-RTN.
077800     MOVE "SECTION 4 - SALES BY PERIOD" TO RPT-SECTION-TEXT.
077900     WRITE ANALYTICS-RECORD FROM RPT-SECTION-HDR AFTER 2.
078000     WRITE ANALYTICS-RECORD FROM RPT-COL-HDR-PERIOD AFTER 1.
078100*
078200     MOVE ZEROS              TO WS-TOT-REVENUE.
078300     MOVE 1                  TO WS-SRT-I.
078400     PERFORM 610-PERIOD-LINE-RTN THRU 610-EXIT
078500         UNTIL WS-SRT-I > WS-PD-MAX.
078600*
078700     MOVE "GRAND TOTAL"      TO RPT-TOT-LABEL.
078800     MOVE WS-TOT-REVENUE     TO RPT-TOT-VALUE.
078900     WRITE ANALYTICS-RECORD FROM RPT-TOTAL-LINE AFTER 1.
079000*
079100 600-EXIT.
079200     EXIT.
079300*
079400 610-PERIOD-LINE-RTN.
079500     MOVE WS-PD-PERIOD-KEY(WS-SRT-I)    TO RPT-PD-PERIOD-KEY.
079600     MOVE WS-PD-TOTAL-REVENUE(WS-SRT-I) TO RPT-PD-REVENUE.
079700     MOVE WS-PD-SALE-COUNT(WS-SRT-I)    TO RPT-PD-COUNT.
079800     MOVE WS-PD-TOTAL-QTY(WS-SRT-I)     TO RPT-PD-QTY.
079900     WRITE ANALYTICS-RECORD FROM RPT-DETAIL-PERIOD AFTER 1.
080000     ADD WS-PD-TOTAL-REVENUE(WS-SRT-I) TO WS-TOT-REVENUE.
080100     ADD 1                   TO WS-SRT-I.
080200*
080300 610-EXIT.
080400     EXIT.
080500****************************************************************
080600 700-OPEN-FILES-RTN.
080700     OPEN INPUT  SALES-MASTER
080800          OUTPUT ANALYTICS-RPT.
080900*
081000     IF NOT SALESMST-OK
081100         DISPLAY "NPSALAN - ERROR OPENING SALES-MASTER RC: "
081200                 WS-SALESMST-STATUS
081300         MOVE 16             TO RETURN-CODE
081400         GO TO 999-ABEND-RTN
081500     END-IF.
081600*
081700     IF NOT ANALYRPT-OK
081800         DISPLAY "NPSALAN - ERROR OPENING ANALYTICS-RPT RC: "
081900                 WS-ANALYRPT-STATUS
082000         MOVE 16             TO RETURN-CODE
082100         GO TO 999-ABEND-RTN
082200     END-IF.
082300*
082400 700-EXIT.
082500     EXIT.
082600****************************************************************
082700 730-READ-SALES-MASTER-RTN.
082800     READ SALES-MASTER
082900         AT END
083000             MOVE "Y"        TO WS-SALESMST-EOF-SW
083100     END-READ.
083200*
083300 730-EXIT.
083400     EXIT.
083500****************************************************************
083600 790-CLOSE-FILES-RTN.
083700     CLOSE SALES-MASTER
083800           ANALYTICS-RPT.
083900*
084000 790-EXIT.
084100     EXIT.
084200****************************************************************
084300* 999-ABEND-RTN
084400* FATAL FILE-OPEN ERROR TERMINATION.  REACHED ONLY VIA GO TO FROM
084500* 700-OPEN-FILES-RTN.  RETURN-CODE IS ALREADY SET BY THE CALLER.
084600****************************************************************
084700 999-ABEND-RTN.
084800     GOBACK.
