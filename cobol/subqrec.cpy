000100*****************************************************************
000200* SUBQREC  -  SUBSCRIPTION MAINTENANCE REQUEST RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SUBSCRIPTION BILLING SUBSYSTEM
000400*****************************************************************
000500* ONE REQUEST PER SUBSCRIPTION CREATE OR CANCEL.  ARRIVAL ORDER,
000600* READ BY NPSUBMNT.  RQ-ACTION-CODE "C" CARRIES RQ-USER-ID,
000700* RQ-PLAN-ID AND RQ-BILLING-CYCLE; "X" CARRIES RQ-SUBSCRIPTION-ID
000800* ONLY.
000900*----------------------------------------------------------------
001000* 1994-05-02  RDC  CR-0041  INITIAL RELEASE.                      CR-0041 
001100*****************************************************************
001200 01  RQ-SUB-REQUEST.
001300     05  RQ-ACTION-CODE          PIC X(01).
001400         88  RQ-ACTION-CREATE        VALUE "C".
001500         88  RQ-ACTION-CANCEL        VALUE "X".
001600     05  RQ-SUBSCRIPTION-ID      PIC 9(06).
001700     05  RQ-USER-ID              PIC 9(06).
001800     05  RQ-PLAN-ID              PIC 9(04).
001900     05  RQ-BILLING-CYCLE        PIC X(01).
002000     05  FILLER                  PIC X(06).
