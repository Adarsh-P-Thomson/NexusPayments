000100*****************************************************************
000200* NEXUS PAYMENTS DATA CENTER
000300* LICENSED APPLICATION SOFTWARE - PROPERTY OF NEXUS PAYMENTS INC
000400* ALL RIGHTS RESERVED
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        NPBILGEN.
000800 AUTHOR.            R. DELACRUZ.
000900 INSTALLATION.      NEXUS PAYMENTS DATA CENTER.
001000 DATE-WRITTEN.      05/16/1994.
001100 DATE-COMPILED.
001200 SECURITY.          NON-CONFIDENTIAL.
001300*****************************************************************
001400* PROGRAM  :  NPBILGEN
001500*
001600* FUNCTION :  GENERATES BILLS FOR ACTIVE SUBSCRIPTIONS WHOSE
001700*             NEXT-BILLING-DATE HAS COME DUE (ON OR BEFORE THE
001800*             RUN DATE).  EACH NEW BILL IS PRICED OFF THE
001900*             SUBSCRIPTIONS OWN SUB-AMOUNT - NO PLAN LOOKUP IS
002000*             NEEDED HERE.  MONTHLY-CYCLE SUBS GET A ONE-MONTH
002100*             PERIOD AND A SEVEN-DAY DUE DATE; YEARLY-CYCLE SUBS
002200*             GET A ONE-YEAR PERIOD AND A FOURTEEN-DAY DUE DATE.
002300*
002400* SUBS-MASTER IS READ STRAIGHT THROUGH - THIS PROGRAM DOES NOT
002500* REWRITE IT; THE SUBSCRIBERS NEXT-BILLING-DATE IS ADVANCED BY
002600* NPSUBMNTS NEXT RUN, NOT HERE.  BILL-MASTER IS OUTPUT ONLY -
002700* A PURE APPEND OF THIS RUNS NEW BILLS.
002800*----------------------------------------------------------------
002900* C H A N G E   L O G
003000*----------------------------------------------------------------
003100* DATE        BY   REQUEST#  DESCRIPTION
003200* ----------  ---  --------  ---------------------------------
003300* 1994-05-16  RDC  CR-0044   INITIAL RELEASE.                     CR-0044 
003400* 1997-02-11  MHU  CR-0233   YEARLY-CYCLE DUE-DATE WINDOW WIDENED CR-0233 
003500*                            FROM 10 TO 14 DAYS PER FINANCE.      CR-0233 
003600* 1998-12-07  SFP  Y2K-071   CENTURY-DATE REVIEW.  ALL DATE       CR-Y2K2 
003700*                            FIELDS CONFIRMED CCYYMMDD.           CR-Y2K2 
003800* 2002-06-19  JBR  CR-2210   BILL-NUMBER SERIAL NOW TAKEN FROM    CR-2210 
003900*                            CONTROL CARD, NOT FROM A MAX-ID      CR-2210 
004000*                            SCAN OF THE PRIOR BILL-MASTER.       CR-2210 
004100* 2008-11-03  MHU  CR-4399   900-OPEN-FILES-RTN NOW SETS RETURN-CODE
004200*                            16 BEFORE GOBACK ON FATAL OPEN ERROR.
004300* 2009-07-20  SFP  CR-5015   CONVERTED SCRATCH SWITCH TO A 77-LEVEL
004400*                            ITEM PER SHOP STANDARD.
004500* 2010-01-08  JBR  CR-5137   ADDED GO TO 999-ABEND-RTN ON FATAL FILE
004600*                            OPEN FAILURE IN 900-OPEN-FILES-RTN.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SUBS-MASTER ASSIGN TO SUBSMSTR
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-SUBSMSTR-STATUS.
005900*
006000     SELECT BILL-MASTER ASSIGN TO BILLMSTR
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-BILLMSTR-STATUS.
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  SUBS-MASTER
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS
007100     LABEL RECORDS ARE STANDARD.
007200     COPY SUBSREC.
007300*
007400 FD  BILL-MASTER
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     LABEL RECORDS ARE STANDARD.
007800     COPY BILLREC.
007900*****************************************************************
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200 77  WS-SUBSMSTR-EOF-SW      PIC X(01) VALUE "N".
008300     88  SUBS-MSTR-EOF           VALUE "Y".
008400*
008500 01  WS-FILE-STATUS.
008600     05  WS-SUBSMSTR-STATUS      PIC X(02) VALUE SPACES.
008700         88  SUBSMSTR-OK             VALUE "00".
008800         88  SUBSMSTR-EOF            VALUE "10".
008900     05  WS-BILLMSTR-STATUS      PIC X(02) VALUE SPACES.
009000         88  BILLMSTR-OK             VALUE "00".
009100*
009200     05  FILLER                  PIC X(04).
009300 01  WS-SYSTEM-DATE-AND-TIME.
009400     05  WS-CURRENT-DATE.
009500         10  WS-CURRENT-CENT     PIC 9(02).
009600         10  WS-CURRENT-YEAR     PIC 9(02).
009700         10  WS-CURRENT-MONTH    PIC 9(02).
009800         10  WS-CURRENT-DAY      PIC 9(02).
009900     05  WS-CURRENT-TIME.
010000         10  WS-CURRENT-HOUR     PIC 9(02).
010100         10  WS-CURRENT-MINUTE   PIC 9(02).
010200         10  WS-CURRENT-SECOND   PIC 9(02).
010300         10  WS-CURRENT-HNDSEC   PIC 9(02).
010400     05  WS-CURRENT-TIME-N REDEFINES WS-CURRENT-TIME
010500                                 PIC 9(08).
010600*
010700     05  FILLER                  PIC X(04).
010800 01  WS-RUN-DATE-AREA.
010900     05  WS-RUN-DATE             PIC 9(08).
011000     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
011100         10  WS-RUN-DATE-CCYY    PIC 9(04).
011200         10  WS-RUN-DATE-MM      PIC 9(02).
011300         10  WS-RUN-DATE-DD      PIC 9(02).
011400*
011500* NEXT-BILL-ID / NEXT-BILL-SERIAL CONTROL CARD - STARTING
011600* VALUES, ONE HIGHER THAN THE LAST ON FILE AT CUTOFF.
011700     05  FILLER                  PIC X(04).
011800 01  WS-CONTROL-CARD.
011900     05  WS-NEXT-BILL-ID         PIC 9(06).
012000     05  WS-NEXT-BILL-SERIAL     PIC 9(08).
012100     05  FILLER                  PIC X(66).
012200*
012300 01  WS-WORK-FIELDS.
012400     05  WS-NEW-BILL-ID          PIC 9(06).
012500     05  WS-NEW-BILL-SERIAL      PIC 9(08).
012600     05  WS-MONTHS-TO-ADD        PIC S9(03) COMP.
012700     05  WS-DAYS-TO-ADD          PIC S9(03) COMP.
012800     05  WS-RECS-READ            PIC S9(7)  COMP VALUE +0.
012900     05  WS-BILLS-GENERATED      PIC S9(7)  COMP VALUE +0.
013000*
013100* BILL-NUMBER IS BUILT AS "BILL-" FOLLOWED BY THE 8-DIGIT SERIAL.
013200     05  FILLER                  PIC X(04).
013300 01  WS-BILL-NUMBER-AREA.
013400     05  WS-BN-LITERAL           PIC X(05) VALUE "BILL-".
013500     05  WS-BN-SERIAL            PIC 9(08).
013600*
013700* CALENDAR DATE-ADVANCE WORK AREA - PERIOD-END/DUE-DATE MATH.
013800* MONTH/YEAR ARITHMETIC CLAMPS THE DAY TO THE TARGET MONTHS LAST
013900* DAY; DAY ARITHMETIC ROLLS THROUGH MONTH-END VIA REPEATED
014000* SUBTRACT-AND-CARRY, ONE DAY AT A TIME.
014100     05  FILLER                  PIC X(04).
014200 01  WS-DATE-ADVANCE-WORK.
014300     05  WS-DV-DATE              PIC 9(08).
014400     05  WS-DV-DATE-BRK REDEFINES WS-DV-DATE.
014500         10  WS-DV-CCYY          PIC 9(04).
014600         10  WS-DV-MM            PIC 9(02).
014700         10  WS-DV-DD            PIC 9(02).
014800     05  WS-DV-LAST-DAY          PIC 9(02).
014900     05  WS-DV-DAYS-LEFT         PIC S9(03) COMP.
015000*
015100* TABLE OF DAYS-IN-MONTH, NON-LEAP.  FEBRUARY IS ADJUSTED IN
015200* 720-LEAP-CHECK-RTN WHEN THE TARGET YEAR IS A LEAP YEAR.
015300     05  FILLER                  PIC X(04).
015400 01  WS-DAYS-IN-MONTH-TABLE.
015500     05  FILLER  PIC X(24) VALUE "312831303130313130313031".
015600     05  FILLER  PIC X(02) VALUE "31".
015700 01  WS-DIM-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
015800     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
015900*
016000* LEAP-YEAR TEST WORK AREA.
016100 01  WS-LEAP-CHECK-WORK.
016200     05  WS-LP-QUOT              PIC S9(7)  COMP.
016300     05  WS-LP-REM4              PIC S9(3)  COMP.
016400     05  WS-LP-REM100            PIC S9(3)  COMP.
016500     05  WS-LP-REM400            PIC S9(3)  COMP.
016600     05  FILLER                  PIC X(04).
016700*****************************************************************
016800 PROCEDURE DIVISION.
016900*****************************************************************
017000 000-MAIN-RTN.
017100     ACCEPT WS-CURRENT-DATE FROM DATE.
017200     ACCEPT WS-CURRENT-TIME FROM TIME.
017300     MOVE 19                 TO WS-RUN-DATE-CCYY.
017400     COMPUTE WS-RUN-DATE-CCYY = WS-RUN-DATE-CCYY * 100
017500                               + WS-CURRENT-CENT
017600                               + WS-CURRENT-YEAR.
017700     MOVE WS-CURRENT-MONTH   TO WS-RUN-DATE-MM.
017800     MOVE WS-CURRENT-DAY     TO WS-RUN-DATE-DD.
017900*
018000     PERFORM 050-GET-PARMS-RTN THRU 050-EXIT.
018100     PERFORM 900-OPEN-FILES-RTN THRU 900-EXIT.
018200*
018300     PERFORM 200-READ-SUBSMSTR-RTN THRU 200-EXIT.
018400     PERFORM 300-SELECT-DUE-RTN THRU 300-EXIT
018500         UNTIL SUBS-MSTR-EOF.
018600*
018700     DISPLAY "NPBILGEN SUBS READ       " WS-RECS-READ.
018800     DISPLAY "NPBILGEN BILLS GENERATED " WS-BILLS-GENERATED.
018900*
019000     PERFORM 980-CLOSE-FILES-RTN THRU 980-EXIT.
019100     GOBACK.
019200*
019300 000-EXIT.
019400     EXIT.
019500****************************************************************
019600* 050-GET-PARMS-RTN - NEXT-BILL-ID / NEXT-BILL-SERIAL CARD.
019700****************************************************************
019800 050-GET-PARMS-RTN.
019900     ACCEPT WS-CONTROL-CARD.
020000     MOVE WS-NEXT-BILL-ID     TO WS-NEW-BILL-ID.
020100     MOVE WS-NEXT-BILL-SERIAL TO WS-NEW-BILL-SERIAL.
020200*
020300 050-EXIT.
020400     EXIT.
020500****************************************************************
020600* 200-READ-SUBSMSTR-RTN.
020700****************************************************************
020800 200-READ-SUBSMSTR-RTN.
020900     READ SUBS-MASTER
021000         AT END MOVE "Y"      TO WS-SUBSMSTR-EOF-SW
021100         NOT AT END ADD 1     TO WS-RECS-READ
021200     END-READ.
021300*
021400 200-EXIT.
021500     EXIT.
021600****************************************************************
021700* 300-SELECT-DUE-RTN - ONLY ACTIVE SUBSCRIPTIONS WHOSE
021800* NEXT-BILLING-DATE HAS COME DUE GET A BILL THIS RUN.
021900****************************************************************
022000 300-SELECT-DUE-RTN.
022100     IF SB-STATUS-ACTIVE
022200         AND SB-NEXT-BILLING-DATE NOT > WS-RUN-DATE
022300             PERFORM 600-BUILD-BILL-RTN THRU 600-EXIT
022400     END-IF.
022500*
022600     PERFORM 200-READ-SUBSMSTR-RTN THRU 200-EXIT.
022700*
022800 300-EXIT.
022900     EXIT.
023000****************************************************************
023100* 600-BUILD-BILL-RTN - RULE 15.  AMOUNT = SUBSCRIPTIONS OWN
023200* SUB-AMOUNT.  MONTHLY CYCLE: PERIOD = RUN DATE + 1 MONTH, DUE =
023300* RUN DATE + 7 DAYS.  YEARLY CYCLE: PERIOD = RUN DATE + 1 YEAR,
023400* DUE = RUN DATE + 14 DAYS.
023500****************************************************************
023600 600-BUILD-BILL-RTN.
023700     MOVE WS-NEW-BILL-ID       TO BL-BILL-ID.
023800*
023900     MOVE WS-BN-LITERAL        TO WS-BN-LITERAL.
024000     MOVE WS-NEW-BILL-SERIAL   TO WS-BN-SERIAL.
024100     MOVE WS-BILL-NUMBER-AREA  TO BL-BILL-NUMBER.
024200*
024300     MOVE SB-USER-ID           TO BL-USER-ID.
024400     MOVE SB-SUBSCRIPTION-ID   TO BL-SUBSCRIPTION-ID.
024500     MOVE SB-SUB-AMOUNT        TO BL-BILL-AMOUNT.
024600     MOVE "PENDING "           TO BL-BILL-STATUS.
024700     MOVE WS-RUN-DATE          TO BL-PERIOD-START.
024800     MOVE ZEROS                TO BL-PAID-DATE.
024900*
025000     IF SB-CYCLE-MONTHLY
025100         MOVE 1                TO WS-MONTHS-TO-ADD
025200         MOVE 7                TO WS-DAYS-TO-ADD
025300     ELSE
025400         MOVE 12               TO WS-MONTHS-TO-ADD
025500         MOVE 14               TO WS-DAYS-TO-ADD
025600     END-IF.
025700*
025800     MOVE WS-RUN-DATE          TO WS-DV-DATE.
025900     PERFORM 700-ADVANCE-MONTH-RTN THRU 700-EXIT.
026000     MOVE WS-DV-DATE           TO BL-PERIOD-END.
026100*
026200     MOVE WS-RUN-DATE          TO WS-DV-DATE.
026300     PERFORM 610-ADVANCE-DAYS-RTN THRU 610-EXIT.
026400     MOVE WS-DV-DATE           TO BL-DUE-DATE.
026500*
026600     WRITE BL-BILL-RECORD.
026700*
026800     ADD 1                    TO WS-NEW-BILL-ID.
026900     ADD 1                    TO WS-NEW-BILL-SERIAL.
027000     ADD 1                    TO WS-BILLS-GENERATED.
027100*
027200 600-EXIT.
027300     EXIT.
027400****************************************************************
027500* 610/615/620 - ADVANCES WS-DV-DATE BY WS-DAYS-TO-ADD DAYS,
027600* CARRYING INTO THE NEXT MONTH (AND YEAR) AS MANY TIMES AS
027700* NEEDED.  ONLY EVER CALLED WITH A SMALL DAY COUNT (7 OR 14) SO
027800* THE CARRY RUNS AT MOST ONCE.
027900****************************************************************
028000 610-ADVANCE-DAYS-RTN.
028100     ADD WS-DAYS-TO-ADD        TO WS-DV-DD.
028200     PERFORM 615-CALC-LAST-DAY-RTN THRU 615-EXIT.
028300     PERFORM 620-DAY-CARRY-RTN THRU 620-EXIT
028400         UNTIL WS-DV-DD NOT > WS-DV-LAST-DAY.
028500*
028600 610-EXIT.
028700     EXIT.
028800*
028900 615-CALC-LAST-DAY-RTN.
029000     MOVE WS-DIM-ENTRY(WS-DV-MM)
029100                               TO WS-DV-LAST-DAY.
029200     IF WS-DV-MM = 2
029300         PERFORM 720-LEAP-CHECK-RTN THRU 720-EXIT
029400     END-IF.
029500*
029600 615-EXIT.
029700     EXIT.
029800*
029900 620-DAY-CARRY-RTN.
030000     SUBTRACT WS-DV-LAST-DAY   FROM WS-DV-DD.
030100     ADD 1                     TO WS-DV-MM.
030200     IF WS-DV-MM > 12
030300         MOVE 1                TO WS-DV-MM
030400         ADD 1                 TO WS-DV-CCYY
030500     END-IF.
030600     PERFORM 615-CALC-LAST-DAY-RTN THRU 615-EXIT.
030700*
030800 620-EXIT.
030900     EXIT.
031000****************************************************************
031100* 700-ADVANCE-MONTH-RTN - CALENDAR ADD OF WS-MONTHS-TO-ADD
031200* MONTHS TO WS-DV-DATE, DAY CLAMPED TO THE TARGET MONTHS LAST
031300* DAY.  AT MOST ONE YEAR-END WRAP SINCE THE ORIGINAL MONTH IS
031400* 1-12 AND THE ADD IS AT MOST 12.
031500****************************************************************
031600 700-ADVANCE-MONTH-RTN.
031700     ADD WS-MONTHS-TO-ADD      TO WS-DV-MM.
031800     IF WS-DV-MM > 12
031900         SUBTRACT 12           FROM WS-DV-MM
032000         ADD 1                 TO WS-DV-CCYY
032100     END-IF.
032200*
032300     MOVE WS-DIM-ENTRY(WS-DV-MM)
032400                               TO WS-DV-LAST-DAY.
032500     IF WS-DV-MM = 2
032600         PERFORM 720-LEAP-CHECK-RTN THRU 720-EXIT
032700     END-IF.
032800*
032900     IF WS-DV-DD > WS-DV-LAST-DAY
033000         MOVE WS-DV-LAST-DAY   TO WS-DV-DD
033100     END-IF.
033200*
033300 700-EXIT.
033400     EXIT.
033500****************************************************************
033600* 720-LEAP-CHECK-RTN - ADDS THE 29TH DAY TO FEBRUARY WHEN
033700* WS-DV-CCYY IS A LEAP YEAR.  NO INTRINSIC FUNCTIONS - REMAINDER
033800* IS TAKEN WITH DIVIDE.
033900****************************************************************
034000 720-LEAP-CHECK-RTN.
034100     DIVIDE WS-DV-CCYY BY 4   GIVING WS-LP-QUOT
034200                              REMAINDER WS-LP-REM4.
034300     DIVIDE WS-DV-CCYY BY 100 GIVING WS-LP-QUOT
034400                              REMAINDER WS-LP-REM100.
034500     DIVIDE WS-DV-CCYY BY 400 GIVING WS-LP-QUOT
034600                              REMAINDER WS-LP-REM400.
034700*
034800     IF WS-LP-REM4 = 0
034900         AND (WS-LP-REM100 NOT = 0 OR WS-LP-REM400 = 0)
035000             ADD 1             TO WS-DV-LAST-DAY
035100     END-IF.
035200*
035300 720-EXIT.
035400     EXIT.
035500****************************************************************
035600* 900-OPEN-FILES-RTN.
035700****************************************************************
035800 900-OPEN-FILES-RTN.
035900     OPEN INPUT  SUBS-MASTER.
036000     IF NOT SUBSMSTR-OK
036100         DISPLAY "NPBILGEN - SUBS-MASTER OPEN ERROR "
036200             WS-SUBSMSTR-STATUS
036300         MOVE 16             TO RETURN-CODE
036400         GO TO 999-ABEND-RTN
036500     END-IF.
036600*
036700     OPEN OUTPUT BILL-MASTER.
036800     IF NOT BILLMSTR-OK
036900         DISPLAY "NPBILGEN - BILL-MASTER OPEN ERROR "
037000             WS-BILLMSTR-STATUS
037100         MOVE 16             TO RETURN-CODE
037200         GO TO 999-ABEND-RTN
037300     END-IF.
037400*
037500 900-EXIT.
037600     EXIT.
037700****************************************************************
037800* 980-CLOSE-FILES-RTN.
037900****************************************************************
038000 980-CLOSE-FILES-RTN.
038100     CLOSE SUBS-MASTER.
038200     CLOSE BILL-MASTER.
038300*
038400 980-EXIT.
038500     EXIT.
038600****************************************************************
038700* 999-ABEND-RTN
038800* FATAL FILE-OPEN ERROR TERMINATION.  REACHED ONLY VIA GO TO FROM
038900* 900-OPEN-FILES-RTN.  RETURN-CODE IS ALREADY SET BY THE CALLER.
039000****************************************************************
039100 999-ABEND-RTN.
039200     GOBACK.
