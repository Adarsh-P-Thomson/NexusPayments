000100*****************************************************************
000200* NEXUS PAYMENTS DATA CENTER
000300* LICENSED APPLICATION SOFTWARE - PROPERTY OF NEXUS PAYMENTS INC
000400* ALL RIGHTS RESERVED
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        NPSUBMNT.
000800 AUTHOR.            R. DELACRUZ.
000900 INSTALLATION.      NEXUS PAYMENTS DATA CENTER.
001000 DATE-WRITTEN.      05/02/1994.
001100 DATE-COMPILED.
001200 SECURITY.          NON-CONFIDENTIAL.
001300*****************************************************************
001400* PROGRAM  :  NPSUBMNT
001500*
001600* FUNCTION :  MAINTAINS THE SUBSCRIBER MASTER.  EACH INCOMING
001700*             REQUEST EITHER CREATES A NEW SUBSCRIPTION (PRICED
001800*             OFF THE PLAN FILE, NEXT BILLING DATE SET ONE CYCLE
001900*             OUT) OR CANCELS AN EXISTING ONE.  THE EXISTING
002000*             MASTER IS COPIED FORWARD UNCHANGED EXCEPT WHERE A
002100*             CANCEL REQUEST MATCHES IT; NEW SUBSCRIPTIONS ARE
002200*             APPENDED TO THE NEW MASTER AFTER THE CARRIED-FORWARD
002300*             RECORDS.
002400*
002500* THE PLAN FILE IS LOADED INTO A TABLE AND SEARCHED ASCENDING BY
002600* PLAN-ID (THE FILE ARRIVES IN THAT ORDER).  AN OFFER PLAN
002700* (DEFAULT-FLAG "N") MAY ONLY BE USED WHILE ITS EXPIRY DATE IS
002800* ZERO OR STRICTLY AFTER THE RUN DATE.
002900*----------------------------------------------------------------
003000* C H A N G E   L O G
003100*----------------------------------------------------------------
003200* DATE        BY   REQUEST#  DESCRIPTION
003300* ----------  ---  --------  ---------------------------------
003400* 1994-05-02  RDC  CR-0041   INITIAL RELEASE.  REPLACES THE       CR-0041 
003500*                            PAPER SUBSCRIPTION CARD FILED BY     CR-0041 
003600*                            THE ACCOUNT REPS.                    CR-0041 
003700* 1996-09-18  SFP  CR-0188   ADDED YEARLY BILLING CYCLE; PRIOR    CR-0188 
003800*                            RELEASE SUPPORTED MONTHLY ONLY.      CR-0188 
003900* 1998-12-07  SFP  Y2K-071   CENTURY-DATE REVIEW.  WS-RUN-DATE,   CR-Y2K2 
004000*                            SB-START-DATE AND SB-NEXT-BILLING-   CR-Y2K2 
004100*                            DATE CONFIRMED CCYYMMDD.             CR-Y2K2 
004200* 2001-08-14  JBR  CR-1880   SUB-STATUS WIDENED TO X(10) PER      CR-1880 
004300*                            SUBSREC CHANGE; EXPIRED STATUS NOT   CR-1880 
004400*                            YET SET BY THIS PROGRAM.             CR-1880 
004500* 2005-03-30  TOK  CR-3977   OFFER-PLAN VALIDITY CHECK ADDED      CR-3977 
004600*                            (RULE 17) PER MARKETING PROMOTIONS.  CR-3977 
004700* 2008-11-03  MHU  CR-4398   900-OPEN-FILES-RTN NOW SETS RETURN-CODE
004800*                            16 BEFORE GOBACK ON FATAL OPEN ERROR.
004900* 2009-07-20  SFP  CR-5014   CONVERTED SCRATCH COUNTERS/SWITCHES TO
005000*                            77-LEVEL ITEMS PER SHOP STANDARD.
005100* 2010-01-08  JBR  CR-5136   ADDED GO TO 999-ABEND-RTN ON FATAL FILE
005200*                            OPEN FAILURE IN 900-OPEN-FILES-RTN.
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-370.
005700 OBJECT-COMPUTER.   IBM-370.
005800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SUBREQ-FILE ASSIGN TO SUBSREQ
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-SUBREQ-STATUS.
006500*
006600     SELECT PLAN-FILE ASSIGN TO PLANFILE
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-PLANFILE-STATUS.
007000*
007100     SELECT SUBS-MASTER-IN ASSIGN TO SUBSOLD
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-SUBSOLD-STATUS.
007500*
007600     SELECT SUBS-MASTER-OUT ASSIGN TO SUBSNEW
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-SUBSNEW-STATUS.
008000*****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  SUBREQ-FILE
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS
008700     LABEL RECORDS ARE STANDARD.
008800     COPY SUBQREC.
008900*
009000 FD  PLAN-FILE
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS
009300     LABEL RECORDS ARE STANDARD.
009400     COPY PLANREC.
009500*
009600 FD  SUBS-MASTER-IN
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS
009900     LABEL RECORDS ARE STANDARD.
010000* SAME SHAPE AS SUBSREC - SO- PREFIX SO THE CARRIED-FORWARD OLD
010100* RECORD AND THE SUBSREC-BASED NEW RECORD CAN COEXIST IN ONE
010200* PROGRAM.
010300 01  SO-OLD-SUB-RECORD.
010400     05  SO-SUBSCRIPTION-ID      PIC 9(06).
010500     05  SO-USER-ID              PIC 9(06).
010600     05  SO-PLAN-ID              PIC 9(04).
010700     05  SO-BILLING-CYCLE        PIC X(01).
010800     05  SO-SUB-STATUS           PIC X(10).
010900     05  SO-START-DATE           PIC 9(08).
011000     05  SO-END-DATE             PIC 9(08).
011100     05  SO-NEXT-BILLING-DATE    PIC 9(08).
011200     05  SO-SUB-AMOUNT           PIC S9(7)V99  COMP-3.
011300     05  FILLER                  PIC X(06).
011400*
011500 FD  SUBS-MASTER-OUT
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS
011800     LABEL RECORDS ARE STANDARD.
011900     COPY SUBSREC.
012000*****************************************************************
012100 WORKING-STORAGE SECTION.
012200*****************************************************************
012300 77  WS-SUBREQ-EOF-SW        PIC X(01) VALUE "N".
012400     88  SUB-REQ-EOF             VALUE "Y".
012500 77  WS-SUBSOLD-EOF-SW       PIC X(01) VALUE "N".
012600     88  SUBS-OLD-EOF            VALUE "Y".
012700 77  WS-PLANFILE-EOF-SW      PIC X(01) VALUE "N".
012800     88  PLAN-FILE-EOF           VALUE "Y".
012900 77  WS-PL-FOUND-SW          PIC X(01) VALUE "N".
013000     88  PL-FOUND                VALUE "Y".
013100 77  WS-FX-I                 PIC S9(5)  COMP VALUE +0.
013200 77  WS-OFFER-VALID-SW       PIC X(01) VALUE "Y".
013300     88  WS-OFFER-IS-VALID       VALUE "Y".
013400*
013500 01  WS-FILE-STATUS.
013600     05  WS-SUBREQ-STATUS        PIC X(02) VALUE SPACES.
013700         88  SUBREQ-OK               VALUE "00".
013800         88  SUBREQ-EOF              VALUE "10".
013900     05  WS-PLANFILE-STATUS      PIC X(02) VALUE SPACES.
014000         88  PLANFILE-OK             VALUE "00".
014100         88  PLANFILE-EOF            VALUE "10".
014200     05  WS-SUBSOLD-STATUS       PIC X(02) VALUE SPACES.
014300         88  SUBSOLD-OK              VALUE "00".
014400         88  SUBSOLD-EOF             VALUE "10".
014500     05  WS-SUBSNEW-STATUS       PIC X(02) VALUE SPACES.
014600         88  SUBSNEW-OK              VALUE "00".
014700*
014800     05  FILLER                  PIC X(04).
014900 01  WS-SYSTEM-DATE-AND-TIME.
015000     05  WS-CURRENT-DATE.
015100         10  WS-CURRENT-CENT     PIC 9(02).
015200         10  WS-CURRENT-YEAR     PIC 9(02).
015300         10  WS-CURRENT-MONTH    PIC 9(02).
015400         10  WS-CURRENT-DAY      PIC 9(02).
015500     05  WS-CURRENT-TIME.
015600         10  WS-CURRENT-HOUR     PIC 9(02).
015700         10  WS-CURRENT-MINUTE   PIC 9(02).
015800         10  WS-CURRENT-SECOND   PIC 9(02).
015900         10  WS-CURRENT-HNDSEC   PIC 9(02).
016000     05  WS-CURRENT-TIME-N REDEFINES WS-CURRENT-TIME
016100                                 PIC 9(08).
016200*
016300     05  FILLER                  PIC X(04).
016400 01  WS-RUN-DATE-AREA.
016500     05  WS-RUN-DATE             PIC 9(08).
016600     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
016700         10  WS-RUN-DATE-CCYY    PIC 9(04).
016800         10  WS-RUN-DATE-MM      PIC 9(02).
016900         10  WS-RUN-DATE-DD      PIC 9(02).
017000*
017100* NEXT-SUBSCRIPTION-ID CONTROL CARD - STARTING SERIAL, ONE HIGHER
017200* THAN THE LAST SUBSCRIPTION-ID CURRENTLY ON FILE.
017300     05  FILLER                  PIC X(04).
017400 01  WS-CONTROL-CARD.
017500     05  WS-NEXT-SUB-ID          PIC 9(06).
017600     05  FILLER                  PIC X(74).
017700*
017800 01  WS-WORK-FIELDS.
017900     05  WS-NEW-SUB-ID           PIC 9(06).
018000     05  WS-MONTHS-TO-ADD        PIC S9(03) COMP.
018100     05  WS-RECS-READ            PIC S9(7)  COMP VALUE +0.
018200     05  WS-SUBS-CREATED         PIC S9(7)  COMP VALUE +0.
018300     05  WS-SUBS-CANCELLED       PIC S9(7)  COMP VALUE +0.
018400*
018500* CALENDAR DATE-ADVANCE WORK AREA - RULE 14.  MONTH ARITHMETIC
018600* CLAMPS THE DAY TO THE TARGET MONTHS LAST DAY (JAN 31 + 1 MONTH
018700* = FEB 28/29).
018800     05  FILLER                  PIC X(04).
018900 01  WS-DATE-ADVANCE-WORK.
019000     05  WS-DV-DATE              PIC 9(08).
019100     05  WS-DV-DATE-BRK REDEFINES WS-DV-DATE.
019200         10  WS-DV-CCYY          PIC 9(04).
019300         10  WS-DV-MM            PIC 9(02).
019400         10  WS-DV-DD            PIC 9(02).
019500     05  WS-DV-LAST-DAY          PIC 9(02).
019600*
019700* TABLE OF DAYS-IN-MONTH, NON-LEAP.  FEBRUARY IS ADJUSTED IN
019800* 220-LEAP-CHECK-RTN WHEN THE TARGET YEAR IS A LEAP YEAR.
019900     05  FILLER                  PIC X(04).
020000 01  WS-DAYS-IN-MONTH-TABLE.
020100     05  FILLER  PIC X(24) VALUE "312831303130313130313031".
020200     05  FILLER  PIC X(02) VALUE "31".
020300 01  WS-DIM-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
020400     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
020500*
020600* PLAN REFERENCE TABLE, LOADED ASCENDING BY PLAN-ID FROM PLAN-
020700* FILE (THE FILE ARRIVES IN THAT ORDER) AND SEARCHED ALL.
020800 01  WS-PLAN-TABLE.
020900     05  WS-PL-MAX               PIC S9(5)  COMP VALUE +0.
021000     05  WS-PL-ENTRY OCCURS 200 TIMES
021100             ASCENDING KEY IS WS-PL-PLAN-ID
021200             INDEXED BY WS-PL-IDX.
021300         10  WS-PL-PLAN-ID       PIC 9(04).
021400         10  WS-PL-MONTHLY-PRICE PIC S9(7)V99  COMP-3.
021500         10  WS-PL-YEARLY-PRICE  PIC S9(7)V99  COMP-3.
021600         10  WS-PL-DEFAULT-FLAG  PIC X(01).
021700         10  WS-PL-OFFER-UNTIL   PIC 9(08).
021800     05  FILLER                  PIC X(01).
021900****************************************************************
022000* CANCEL-REQUEST TABLE - SUBSCRIPTION-IDS TO CANCEL THIS RUN,
022100* BUILT FROM SUBREQ-FILE BEFORE THE OLD MASTER IS READ.
022200****************************************************************
022300 01  WS-CANCEL-TABLE.
022400     05  WS-CX-MAX               PIC S9(5)  COMP VALUE +0.
022500     05  WS-CX-ENTRY OCCURS 500 TIMES.
022600         10  WS-CX-SUB-ID        PIC 9(06).
022700     05  FILLER                  PIC X(01).
022800*
022900* CREATE-REQUEST TABLE - NEW SUBSCRIPTIONS TO APPEND THIS RUN.
023000 01  WS-CREATE-TABLE.
023100     05  WS-CR-MAX               PIC S9(5)  COMP VALUE +0.
023200     05  WS-CR-ENTRY OCCURS 500 TIMES.
023300         10  WS-CR-USER-ID       PIC 9(06).
023400         10  WS-CR-PLAN-ID       PIC 9(04).
023500         10  WS-CR-CYCLE         PIC X(01).
023600     05  FILLER                  PIC X(01).
023700*
023800* LEAP-YEAR TEST WORK AREA - USED ONLY WHEN THE TARGET MONTH OF
023900* A CALENDAR ADD IS FEBRUARY.
024000 01  WS-LEAP-CHECK-WORK.
024100     05  WS-LP-QUOT              PIC S9(7)  COMP.
024200     05  WS-LP-REM4              PIC S9(3)  COMP.
024300     05  WS-LP-REM100            PIC S9(3)  COMP.
024400     05  WS-LP-REM400            PIC S9(3)  COMP.
024500     05  FILLER                  PIC X(04).
024600*****************************************************************
024700 PROCEDURE DIVISION.
024800*****************************************************************
024900 000-MAIN-RTN.
025000     ACCEPT WS-CURRENT-DATE FROM DATE.
025100     ACCEPT WS-CURRENT-TIME FROM TIME.
025200     MOVE 19                 TO WS-RUN-DATE-CCYY.
025300     COMPUTE WS-RUN-DATE-CCYY = WS-RUN-DATE-CCYY * 100
025400                               + WS-CURRENT-CENT
025500                               + WS-CURRENT-YEAR.
025600     MOVE WS-CURRENT-MONTH   TO WS-RUN-DATE-MM.
025700     MOVE WS-CURRENT-DAY     TO WS-RUN-DATE-DD.
025800*
025900     PERFORM 050-GET-PARMS-RTN THRU 050-EXIT.
026000     PERFORM 900-OPEN-FILES-RTN THRU 900-EXIT.
026100*
026200     PERFORM 100-LOAD-PLAN-RTN THRU 100-EXIT.
026300     PERFORM 120-LOAD-REQUESTS-RTN THRU 120-EXIT.
026400     PERFORM 150-CARRY-FORWARD-RTN THRU 150-EXIT.
026500     PERFORM 200-CREATE-SUB-RTN THRU 200-EXIT.
026600*
026700     DISPLAY "NPSUBMNT REQUESTS READ   " WS-RECS-READ.
026800     DISPLAY "NPSUBMNT SUBS CREATED    " WS-SUBS-CREATED.
026900     DISPLAY "NPSUBMNT SUBS CANCELLED  " WS-SUBS-CANCELLED.
027000*
027100     PERFORM 980-CLOSE-FILES-RTN THRU 980-EXIT.
027200     GOBACK.
027300*
027400 000-EXIT.
027500     EXIT.
027600****************************************************************
027700* 050-GET-PARMS-RTN - NEXT-SUBSCRIPTION-ID CONTROL CARD.
027800****************************************************************
027900 050-GET-PARMS-RTN.
028000     ACCEPT WS-CONTROL-CARD.
028100     MOVE WS-NEXT-SUB-ID     TO WS-NEW-SUB-ID.
028200*
028300 050-EXIT.
028400     EXIT.
028500****************************************************************
028600* 100/105/106 - LOADS THE PLAN REFERENCE TABLE.  PLAN-FILE IS
028700* MAINTAINED IN ASCENDING PLAN-ID ORDER SO THE TABLE COMES UP
028800* PRE-SORTED FOR SEARCH ALL.
028900****************************************************************
029000 100-LOAD-PLAN-RTN.
029100     PERFORM 105-READ-PLAN-RTN THRU 105-EXIT.
029200     PERFORM 106-STORE-PLAN-RTN THRU 106-EXIT
029300         UNTIL PLAN-FILE-EOF.
029400*
029500 100-EXIT.
029600     EXIT.
029700*
029800 105-READ-PLAN-RTN.
029900     READ PLAN-FILE
030000         AT END MOVE "Y"      TO WS-PLANFILE-EOF-SW
030100     END-READ.
030200*
030300 105-EXIT.
030400     EXIT.
030500*
030600 106-STORE-PLAN-RTN.
030700     ADD 1                    TO WS-PL-MAX.
030800     MOVE PL-PLAN-ID          TO WS-PL-PLAN-ID(WS-PL-MAX).
030900     MOVE PL-MONTHLY-PRICE    TO WS-PL-MONTHLY-PRICE(WS-PL-MAX).
031000     MOVE PL-YEARLY-PRICE     TO WS-PL-YEARLY-PRICE(WS-PL-MAX).
031100     MOVE PL-DEFAULT-FLAG     TO WS-PL-DEFAULT-FLAG(WS-PL-MAX).
031200     MOVE PL-OFFER-VALID-UNTIL TO WS-PL-OFFER-UNTIL(WS-PL-MAX).
031300     PERFORM 105-READ-PLAN-RTN THRU 105-EXIT.
031400*
031500 106-EXIT.
031600     EXIT.
031700****************************************************************
031800* 120/125/126 - READS SUBREQ-FILE ONCE, SPLITTING EACH REQUEST
031900* INTO THE CANCEL TABLE OR THE CREATE TABLE BY ACTION CODE.
032000****************************************************************
032100 120-LOAD-REQUESTS-RTN.
032200     PERFORM 125-READ-SUBREQ-RTN THRU 125-EXIT.
032300     PERFORM 126-SPLIT-REQUEST-RTN THRU 126-EXIT
032400         UNTIL SUB-REQ-EOF.
032500*
032600 120-EXIT.
032700     EXIT.
032800*
032900 125-READ-SUBREQ-RTN.
033000     READ SUBREQ-FILE
033100         AT END MOVE "Y"      TO WS-SUBREQ-EOF-SW
033200         NOT AT END ADD 1     TO WS-RECS-READ
033300     END-READ.
033400*
033500 125-EXIT.
033600     EXIT.
033700*
033800 126-SPLIT-REQUEST-RTN.
033900     IF RQ-ACTION-CANCEL
034000         ADD 1                TO WS-CX-MAX
034100         MOVE RQ-SUBSCRIPTION-ID TO WS-CX-SUB-ID(WS-CX-MAX)
034200     ELSE
034300         IF RQ-ACTION-CREATE
034400             ADD 1            TO WS-CR-MAX
034500             MOVE RQ-USER-ID  TO WS-CR-USER-ID(WS-CR-MAX)
034600             MOVE RQ-PLAN-ID  TO WS-CR-PLAN-ID(WS-CR-MAX)
034700             MOVE RQ-BILLING-CYCLE
034800                              TO WS-CR-CYCLE(WS-CR-MAX)
034900         END-IF
035000     END-IF.
035100*
035200     PERFORM 125-READ-SUBREQ-RTN THRU 125-EXIT.
035300*
035400 126-EXIT.
035500     EXIT.
035600****************************************************************
035700* 150/155/156/157 - COPIES THE OLD MASTER FORWARD TO THE NEW
035800* MASTER, APPLYING ANY MATCHING CANCEL REQUEST ALONG THE WAY.
035900****************************************************************
036000 150-CARRY-FORWARD-RTN.
036100     PERFORM 155-READ-SUBSOLD-RTN THRU 155-EXIT.
036200     PERFORM 156-CARRY-ONE-RTN THRU 156-EXIT
036300         UNTIL SUBS-OLD-EOF.
036400*
036500 150-EXIT.
036600     EXIT.
036700*
036800 155-READ-SUBSOLD-RTN.
036900     READ SUBS-MASTER-IN
037000         AT END MOVE "Y"      TO WS-SUBSOLD-EOF-SW
037100     END-READ.
037200*
037300 155-EXIT.
037400     EXIT.
037500*
037600 156-CARRY-ONE-RTN.
037700     PERFORM 157-FIND-CANCEL-RTN THRU 157-EXIT.
037800*
037900     MOVE SO-SUBSCRIPTION-ID  TO SB-SUBSCRIPTION-ID.
038000     MOVE SO-USER-ID          TO SB-USER-ID.
038100     MOVE SO-PLAN-ID          TO SB-PLAN-ID.
038200     MOVE SO-BILLING-CYCLE    TO SB-BILLING-CYCLE.
038300     MOVE SO-START-DATE       TO SB-START-DATE.
038400     MOVE SO-NEXT-BILLING-DATE TO SB-NEXT-BILLING-DATE.
038500     MOVE SO-SUB-AMOUNT       TO SB-SUB-AMOUNT.
038600*
038700     IF PL-FOUND
038800         MOVE "CANCELLED "    TO SB-SUB-STATUS
038900         MOVE WS-RUN-DATE     TO SB-END-DATE
039000         ADD 1                TO WS-SUBS-CANCELLED
039100     ELSE
039200         MOVE SO-SUB-STATUS   TO SB-SUB-STATUS
039300         MOVE SO-END-DATE     TO SB-END-DATE
039400     END-IF.
039500*
039600     WRITE SB-SUBSCRIPTION-RECORD.
039700     PERFORM 155-READ-SUBSOLD-RTN THRU 155-EXIT.
039800*
039900 156-EXIT.
040000     EXIT.
040100****************************************************************
040200* 157-FIND-CANCEL-RTN - LINEAR SCAN OF THE SMALL CANCEL TABLE.
040300* REUSES WS-PL-FOUND-SW, WHICH IS ONLY USED BY PLAN LOOKUPS
040400* DURING 200-CREATE-SUB-RTN - THE TWO NEVER OVERLAP.
040500****************************************************************
040600 157-FIND-CANCEL-RTN.
040700     MOVE "N"                 TO WS-PL-FOUND-SW.
040800     MOVE 1                   TO WS-FX-I.
040900     PERFORM 158-SCAN-CANCEL-RTN THRU 158-EXIT
041000         UNTIL PL-FOUND OR WS-FX-I > WS-CX-MAX.
041100*
041200 157-EXIT.
041300     EXIT.
041400*
041500 158-SCAN-CANCEL-RTN.
041600     IF WS-CX-SUB-ID(WS-FX-I) = SO-SUBSCRIPTION-ID
041700         MOVE "Y"             TO WS-PL-FOUND-SW
041800     ELSE
041900         ADD 1                TO WS-FX-I
042000     END-IF.
042100*
042200 158-EXIT.
042300     EXIT.
042400****************************************************************
042500* 200/205 - APPENDS ONE NEW SUBSCRIPTION RECORD PER CREATE
042600* REQUEST.  AN UNKNOWN PLAN-ID OR AN EXPIRED OFFER PLAN (RULE 17)
042700* QUIETLY DROPS THE REQUEST - NO RECORD IS WRITTEN.
042800****************************************************************
042900 200-CREATE-SUB-RTN.
043000     MOVE 1                   TO WS-FX-I.
043100     PERFORM 205-CREATE-ONE-RTN THRU 205-EXIT
043200         UNTIL WS-FX-I > WS-CR-MAX.
043300*
043400 200-EXIT.
043500     EXIT.
043600*
043700 205-CREATE-ONE-RTN.
043800     PERFORM 210-PLAN-LOOKUP-RTN THRU 210-EXIT.
043900*
044000     IF PL-FOUND
044100         PERFORM 230-OFFER-VALID-RTN THRU 230-EXIT
044200         IF WS-OFFER-IS-VALID
044300             PERFORM 240-WRITE-NEW-SUB-RTN THRU 240-EXIT
044400         END-IF
044500     END-IF.
044600*
044700     ADD 1                    TO WS-FX-I.
044800*
044900 205-EXIT.
045000     EXIT.
045100****************************************************************
045200* 210-PLAN-LOOKUP-RTN - SEARCH ALL ON THE PLAN TABLE BY PLAN-ID.
045300****************************************************************
045400 210-PLAN-LOOKUP-RTN.
045500     MOVE "N"                  TO WS-PL-FOUND-SW.
045600     SEARCH ALL WS-PL-ENTRY
045700         WHEN WS-PL-PLAN-ID(WS-PL-IDX) = WS-CR-PLAN-ID(WS-FX-I)
045800             MOVE "Y"          TO WS-PL-FOUND-SW
045900     END-SEARCH.
046000*
046100 210-EXIT.
046200     EXIT.
046300****************************************************************
046400* 230-OFFER-VALID-RTN - RULE 17.  A STANDARD PLAN (DEFAULT-FLAG
046500* "Y") IS ALWAYS VALID.  AN OFFER PLAN (DEFAULT-FLAG "N") IS
046600* VALID ONLY WHILE ITS EXPIRY DATE IS ZERO OR STRICTLY AFTER
046700* THE RUN DATE.
046800****************************************************************
046900 230-OFFER-VALID-RTN.
047000     MOVE "Y"                  TO WS-OFFER-VALID-SW.
047100*
047200     IF WS-PL-DEFAULT-FLAG(WS-PL-IDX) = "N"
047300         IF WS-PL-OFFER-UNTIL(WS-PL-IDX) NOT = ZEROS
047400             AND WS-PL-OFFER-UNTIL(WS-PL-IDX) NOT > WS-RUN-DATE
047500                 MOVE "N"      TO WS-OFFER-VALID-SW
047600         END-IF
047700     END-IF.
047800*
047900 230-EXIT.
048000     EXIT.
048100****************************************************************
048200* 240-WRITE-NEW-SUB-RTN - RULE 14.  CYCLE "M" PRICES OFF THE
048300* MONTHLY RATE AND ADVANCES ONE MONTH; ANY OTHER CYCLE PRICES
048400* OFF THE YEARLY RATE AND ADVANCES TWELVE MONTHS.  THE NEW
048500* SUBSCRIPTION STARTS TODAY AND ITS FIRST BILL IS DUE ONE FULL
048600* CYCLE OUT.
048700****************************************************************
048800 240-WRITE-NEW-SUB-RTN.
048900     MOVE WS-NEW-SUB-ID        TO SB-SUBSCRIPTION-ID.
049000     MOVE WS-CR-USER-ID(WS-FX-I)
049100                               TO SB-USER-ID.
049200     MOVE WS-CR-PLAN-ID(WS-FX-I)
049300                               TO SB-PLAN-ID.
049400     MOVE WS-CR-CYCLE(WS-FX-I) TO SB-BILLING-CYCLE.
049500     MOVE "ACTIVE    "         TO SB-SUB-STATUS.
049600     MOVE WS-RUN-DATE          TO SB-START-DATE.
049700     MOVE ZEROS                TO SB-END-DATE.
049800*
049900     IF SB-BILLING-CYCLE = "M"
050000         MOVE WS-PL-MONTHLY-PRICE(WS-PL-IDX)
050100                               TO SB-SUB-AMOUNT
050200         MOVE 1                TO WS-MONTHS-TO-ADD
050300     ELSE
050400         MOVE WS-PL-YEARLY-PRICE(WS-PL-IDX)
050500                               TO SB-SUB-AMOUNT
050600         MOVE 12                TO WS-MONTHS-TO-ADD
050700     END-IF.
050800*
050900     MOVE WS-RUN-DATE          TO WS-DV-DATE.
051000     PERFORM 300-ADVANCE-MONTH-RTN THRU 300-EXIT.
051100     MOVE WS-DV-DATE           TO SB-NEXT-BILLING-DATE.
051200*
051300     WRITE SB-SUBSCRIPTION-RECORD.
051400*
051500     ADD 1                    TO WS-NEW-SUB-ID.
051600     ADD 1                    TO WS-SUBS-CREATED.
051700*
051800 240-EXIT.
051900     EXIT.
052000****************************************************************
052100* 300-ADVANCE-MONTH-RTN - CALENDAR ADD OF WS-MONTHS-TO-ADD MONTHS
052200* TO WS-DV-DATE.  AT MOST ONE YEAR-END WRAP CAN OCCUR SINCE THE
052300* ORIGINAL MONTH IS 1-12 AND THE ADD IS AT MOST 12.  THE DAY IS
052400* THEN CLAMPED TO THE TARGET MONTHS LAST DAY.
052500****************************************************************
052600 300-ADVANCE-MONTH-RTN.
052700     ADD WS-MONTHS-TO-ADD      TO WS-DV-MM.
052800     IF WS-DV-MM > 12
052900         SUBTRACT 12           FROM WS-DV-MM
053000         ADD 1                 TO WS-DV-CCYY
053100     END-IF.
053200*
053300     MOVE WS-DIM-ENTRY(WS-DV-MM)
053400                               TO WS-DV-LAST-DAY.
053500     IF WS-DV-MM = 2
053600         PERFORM 320-LEAP-CHECK-RTN THRU 320-EXIT
053700     END-IF.
053800*
053900     IF WS-DV-DD > WS-DV-LAST-DAY
054000         MOVE WS-DV-LAST-DAY   TO WS-DV-DD
054100     END-IF.
054200*
054300 300-EXIT.
054400     EXIT.
054500****************************************************************
054600* 320-LEAP-CHECK-RTN - ADDS THE 29TH DAY TO FEBRUARY WHEN
054700* WS-DV-CCYY IS A LEAP YEAR (DIVISIBLE BY 4, AND IF DIVISIBLE BY
054800* 100 ALSO DIVISIBLE BY 400).  NO INTRINSIC FUNCTIONS - REMAINDER
054900* IS TAKEN WITH DIVIDE.
055000****************************************************************
055100 320-LEAP-CHECK-RTN.
055200     DIVIDE WS-DV-CCYY BY 4   GIVING WS-LP-QUOT
055300                              REMAINDER WS-LP-REM4.
055400     DIVIDE WS-DV-CCYY BY 100 GIVING WS-LP-QUOT
055500                              REMAINDER WS-LP-REM100.
055600     DIVIDE WS-DV-CCYY BY 400 GIVING WS-LP-QUOT
055700                              REMAINDER WS-LP-REM400.
055800*
055900     IF WS-LP-REM4 = 0
056000         AND (WS-LP-REM100 NOT = 0 OR WS-LP-REM400 = 0)
056100             ADD 1             TO WS-DV-LAST-DAY
056200     END-IF.
056300*
056400 320-EXIT.
056500     EXIT.
056600****************************************************************
056700* 900-OPEN-FILES-RTN - OPENS ALL FOUR FILES.  ANY NON-ZERO FILE
056800* STATUS ON OPEN IS FATAL.
056900****************************************************************
057000 900-OPEN-FILES-RTN.
057100     OPEN INPUT  SUBREQ-FILE.
057200     IF NOT SUBREQ-OK
057300         DISPLAY "NPSUBMNT - SUBREQ-FILE OPEN ERROR "
057400             WS-SUBREQ-STATUS
057500         MOVE 16             TO RETURN-CODE
057600         GO TO 999-ABEND-RTN
057700     END-IF.
057800*
057900     OPEN INPUT  PLAN-FILE.
058000     IF NOT PLANFILE-OK
058100         DISPLAY "NPSUBMNT - PLAN-FILE OPEN ERROR "
058200             WS-PLANFILE-STATUS
058300         MOVE 16             TO RETURN-CODE
058400         GO TO 999-ABEND-RTN
058500     END-IF.
058600*
058700     OPEN INPUT  SUBS-MASTER-IN.
058800     IF NOT SUBSOLD-OK
058900         DISPLAY "NPSUBMNT - SUBS-MASTER-IN OPEN ERROR "
059000             WS-SUBSOLD-STATUS
059100         MOVE 16             TO RETURN-CODE
059200         GO TO 999-ABEND-RTN
059300     END-IF.
059400*
059500     OPEN OUTPUT SUBS-MASTER-OUT.
059600     IF NOT SUBSNEW-OK
059700         DISPLAY "NPSUBMNT - SUBS-MASTER-OUT OPEN ERROR "
059800             WS-SUBSNEW-STATUS
059900         MOVE 16             TO RETURN-CODE
060000         GO TO 999-ABEND-RTN
060100     END-IF.
060200*
060300 900-EXIT.
060400     EXIT.
060500****************************************************************
060600* 980-CLOSE-FILES-RTN.
060700****************************************************************
060800 980-CLOSE-FILES-RTN.
060900     CLOSE SUBREQ-FILE.
061000     CLOSE PLAN-FILE.
061100     CLOSE SUBS-MASTER-IN.
061200     CLOSE SUBS-MASTER-OUT.
061300*
061400 980-EXIT.
061500     EXIT.
061600****************************************************************
061700* 999-ABEND-RTN
061800* FATAL FILE-OPEN ERROR TERMINATION.  REACHED ONLY VIA GO TO FROM
061900* 900-OPEN-FILES-RTN.  RETURN-CODE IS ALREADY SET BY THE CALLER.
062000****************************************************************
062100 999-ABEND-RTN.
062200     GOBACK.
