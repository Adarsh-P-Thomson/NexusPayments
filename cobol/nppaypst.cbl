000100*****************************************************************
000200* NEXUS PAYMENTS DATA CENTER
000300* LICENSED APPLICATION SOFTWARE - PROPERTY OF NEXUS PAYMENTS INC
000400* ALL RIGHTS RESERVED
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        NPPAYPST.
000800 AUTHOR.            S. PELLETIER.
000900 INSTALLATION.      NEXUS PAYMENTS DATA CENTER.
001000 DATE-WRITTEN.      03/21/1995.
001100 DATE-COMPILED.
001200 SECURITY.          NON-CONFIDENTIAL.
001300*****************************************************************
001400* PROGRAM  :  NPPAYPST
001500*
001600* FUNCTION :  POSTS PAYMENT ATTEMPTS AND RETRIES AGAINST PENDING
001700*             BILLS.  BILL-MASTER IS LOADED WHOLE INTO A TABLE
001800*             KEYED BY BILL-ID (THE FILE ARRIVES PRE-SORTED) SO
001900*             EACH PAYREQ-FILE REQUEST CAN SEARCH ALL STRAIGHT
002000*             TO ITS BILL; THE TABLE IS UPDATED IN PLACE AND
002100*             WRITTEN BACK OUT AS THE NEW BILL-MASTER AT END OF
002200*             RUN.
002300*
002400* A FRESH ATTEMPT (PQ-RETRY-OF-TXN BLANK) POSTS DIRECTLY.  A
002500* RETRY (PQ-RETRY-OF-TXN = A PRIOR TXN-ID) CARRIES THE RETRY
002600* COUNT FORWARD FROM THAT TRANSACTION, WHICH MUST HAVE BEEN
002700* WRITTEN EARLIER IN THIS SAME RUN - TXN-FILE IS WRITE-ONLY, SO
002800* THIS PROGRAM NEVER SEES A PRIOR RUNS TRANSACTIONS.
002900*----------------------------------------------------------------
003000* C H A N G E   L O G
003100*----------------------------------------------------------------
003200* DATE        BY   REQUEST#  DESCRIPTION
003300* ----------  ---  --------  ---------------------------------
003400* 1995-03-21  SFP  CR-0109   INITIAL RELEASE.                     CR-0109 
003500* 1997-02-11  MHU  CR-0234   RETRY PROCESSING ADDED - PRIOR       CR-0234 
003600*                            RELEASE POSTED FRESH ATTEMPTS ONLY.  CR-0234 
003700* 1999-01-08  RDC  Y2K-101   CENTURY-DATE REVIEW.  TXN-DATE       CR-Y2K3 
003800*                            CONFIRMED CCYYMMDDHHMMSS.            CR-Y2K3 
003900* 2003-10-02  JBR  CR-2805   BILL-MASTER LOOKUP CHANGED FROM A    CR-2805 
004000*                            SORT-MERGE PASS TO AN IN-MEMORY      CR-2805 
004100*                            TABLE SEARCH PER DATA CENTER         CR-2805 
004200*                            STANDARDS REVIEW.                    CR-2805 
004300* 2008-11-03  MHU  CR-4400   RETURN-CODE NOW SET BEFORE GOBACK ON ALL
004400*                            FATAL FILE-OPEN ERRORS PER DATA CENTER
004500*                            STANDARDS REVIEW.                    CR-4400
004600* 2009-07-20  SFP  CR-5016   CONVERTED SCRATCH COUNTERS AND SWITCHES
004700*                            IN WORKING-STORAGE TO 77-LEVEL ITEMS PER
004800*                            SHOP STANDARD.
004900* 2010-01-08  JBR  CR-5138   ADDED GO TO 999-ABEND-RTN ON FATAL FILE
005000*                            OPEN FAILURE IN 900-OPEN-FILES-RTN.
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-370.
005500 OBJECT-COMPUTER.   IBM-370.
005600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PAYREQ-FILE ASSIGN TO PAYREQ
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-PAYREQ-STATUS.
006300*
006400     SELECT BILL-MASTER-IN ASSIGN TO BILLOLD
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-BILLOLD-STATUS.
006800*
006900     SELECT BILL-MASTER-OUT ASSIGN TO BILLNEW
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-BILLNEW-STATUS.
007300*
007400     SELECT TXN-FILE ASSIGN TO TXNFILE
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-TXNFILE-STATUS.
007800*****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  PAYREQ-FILE
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS
008500     LABEL RECORDS ARE STANDARD.
008600     COPY PAYQREC.
008700*
008800 FD  BILL-MASTER-IN
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS
009100     LABEL RECORDS ARE STANDARD.
009200     COPY BILLREC.
009300*
009400* SAME SHAPE AS BILLREC - BN- PREFIX SO THE NEW MASTER RECORD
009500* AREA CAN COEXIST WITH BILLREC (BL- PREFIX) IN ONE PROGRAM.
009600 FD  BILL-MASTER-OUT
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS
009900     LABEL RECORDS ARE STANDARD.
010000 01  BN-NEW-BILL-RECORD.
010100     05  BN-BILL-ID              PIC 9(06).
010200     05  BN-BILL-NUMBER          PIC X(13).
010300     05  BN-USER-ID              PIC 9(06).
010400     05  BN-SUBSCRIPTION-ID      PIC 9(06).
010500     05  BN-BILL-AMOUNT          PIC S9(7)V99  COMP-3.
010600     05  BN-BILL-STATUS          PIC X(08).
010700     05  BN-PERIOD-START         PIC 9(08).
010800     05  BN-PERIOD-END           PIC 9(08).
010900     05  BN-DUE-DATE             PIC 9(08).
011000     05  BN-PAID-DATE            PIC 9(08).
011100     05  FILLER                  PIC X(02).
011200*
011300 FD  TXN-FILE
011400     RECORDING MODE IS F
011500     BLOCK CONTAINS 0 RECORDS
011600     LABEL RECORDS ARE STANDARD.
011700     COPY TXNREC.
011800*****************************************************************
011900 WORKING-STORAGE SECTION.
012000*****************************************************************
012100 77  WS-PAYREQ-EOF-SW        PIC X(01) VALUE "N".
012200     88  PAY-REQ-EOF             VALUE "Y".
012300 77  WS-BILLOLD-EOF-SW       PIC X(01) VALUE "N".
012400     88  BILL-OLD-EOF            VALUE "Y".
012500 77  WS-BL-FOUND-SW          PIC X(01) VALUE "N".
012600     88  BL-FOUND                VALUE "Y".
012700 77  WS-TX-FOUND-SW          PIC X(01) VALUE "N".
012800     88  TX-FOUND                VALUE "Y".
012900 77  WS-RECS-READ            PIC S9(7)  COMP VALUE +0.
013000 77  WS-TXN-POSTED           PIC S9(7)  COMP VALUE +0.
013100 77  WS-BL-IX                PIC S9(5)  COMP VALUE +0.
013200 77  WS-FX-J                 PIC S9(5)  COMP VALUE +0.
013300 77  WS-DAYS-TO-ADD          PIC S9(03) COMP VALUE +0.
013400*
013500 01  WS-FILE-STATUS.
013600     05  WS-PAYREQ-STATUS        PIC X(02) VALUE SPACES.
013700         88  PAYREQ-OK               VALUE "00".
013800         88  PAYREQ-EOF              VALUE "10".
013900     05  WS-BILLOLD-STATUS       PIC X(02) VALUE SPACES.
014000         88  BILLOLD-OK              VALUE "00".
014100         88  BILLOLD-EOF             VALUE "10".
014200     05  WS-BILLNEW-STATUS       PIC X(02) VALUE SPACES.
014300         88  BILLNEW-OK              VALUE "00".
014400     05  WS-TXNFILE-STATUS       PIC X(02) VALUE SPACES.
014500         88  TXNFILE-OK              VALUE "00".
014600*
014700     05  FILLER                  PIC X(04).
014800 01  WS-SYSTEM-DATE-AND-TIME.
014900     05  WS-CURRENT-DATE.
015000         10  WS-CURRENT-CENT     PIC 9(02).
015100         10  WS-CURRENT-YEAR     PIC 9(02).
015200         10  WS-CURRENT-MONTH    PIC 9(02).
015300         10  WS-CURRENT-DAY      PIC 9(02).
015400     05  WS-CURRENT-TIME.
015500         10  WS-CURRENT-HOUR     PIC 9(02).
015600         10  WS-CURRENT-MINUTE   PIC 9(02).
015700         10  WS-CURRENT-SECOND   PIC 9(02).
015800         10  WS-CURRENT-HNDSEC   PIC 9(02).
015900     05  WS-CURRENT-TIME-N REDEFINES WS-CURRENT-TIME
016000                                 PIC 9(08).
016100*
016200     05  FILLER                  PIC X(04).
016300 01  WS-RUN-DATE-AREA.
016400     05  WS-RUN-DATE             PIC 9(08).
016500     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
016600         10  WS-RUN-DATE-CCYY    PIC 9(04).
016700         10  WS-RUN-DATE-MM      PIC 9(02).
016800         10  WS-RUN-DATE-DD      PIC 9(02).
016900     05  WS-RUN-TIME-HHMMSS      PIC 9(06).
017000*
017100* NEXT-TXN-SERIAL CONTROL CARD - STARTING SERIAL, ONE HIGHER
017200* THAN THE LAST TXN-ID WRITTEN LAST RUN.
017300     05  FILLER                  PIC X(04).
017400 01  WS-CONTROL-CARD.
017500     05  WS-NEXT-TXN-SERIAL      PIC 9(12).
017600     05  FILLER                  PIC X(68).
017700*
017800 01  WS-WORK-FIELDS.
017900     05  WS-NEW-TXN-SERIAL       PIC 9(12).
018000*
018100* TXN-ID IS BUILT AS "TXN-" FOLLOWED BY THE 12-DIGIT SERIAL.
018200     05  FILLER                  PIC X(04).
018300 01  WS-TXN-ID-AREA.
018400     05  WS-TI-LITERAL           PIC X(04) VALUE "TXN-".
018500     05  WS-TI-SERIAL            PIC 9(12).
018600*
018700* CALENDAR DATE-ADVANCE WORK AREA - RETRY-DATE = RUN DATE + 1
018800* DAY, CARRIED THROUGH MONTH/YEAR-END WHEN NEEDED.
018900     05  FILLER                  PIC X(04).
019000 01  WS-DATE-ADVANCE-WORK.
019100     05  WS-DV-DATE              PIC 9(08).
019200     05  WS-DV-DATE-BRK REDEFINES WS-DV-DATE.
019300         10  WS-DV-CCYY          PIC 9(04).
019400         10  WS-DV-MM            PIC 9(02).
019500         10  WS-DV-DD            PIC 9(02).
019600     05  WS-DV-LAST-DAY          PIC 9(02).
019700*
019800* TABLE OF DAYS-IN-MONTH, NON-LEAP.  FEBRUARY IS ADJUSTED IN
019900* 720-LEAP-CHECK-RTN WHEN THE TARGET YEAR IS A LEAP YEAR.
020000     05  FILLER                  PIC X(04).
020100 01  WS-DAYS-IN-MONTH-TABLE.
020200     05  FILLER  PIC X(24) VALUE "312831303130313130313031".
020300     05  FILLER  PIC X(02) VALUE "31".
020400 01  WS-DIM-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
020500     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
020600*
020700* LEAP-YEAR TEST WORK AREA.
020800 01  WS-LEAP-CHECK-WORK.
020900     05  WS-LP-QUOT              PIC S9(7)  COMP.
021000     05  WS-LP-REM4              PIC S9(3)  COMP.
021100     05  WS-LP-REM100            PIC S9(3)  COMP.
021200     05  WS-LP-REM400            PIC S9(3)  COMP.
021300*
021400* BILL REFERENCE/UPDATE TABLE, LOADED ASCENDING BY BILL-ID FROM
021500* BILL-MASTER-IN (THE FILE ARRIVES IN THAT ORDER), SEARCHED ALL
021600* PER REQUEST AND UPDATED IN PLACE; WRITTEN BACK OUT AS THE NEW
021700* MASTER AT END OF RUN.
021800     05  FILLER                  PIC X(04).
021900 01  WS-BILL-TABLE.
022000     05  WS-BL-MAX               PIC S9(5)  COMP VALUE +0.
022100     05  WS-BL-ENTRY OCCURS 5000 TIMES
022200             ASCENDING KEY IS WS-BL-BILL-ID
022300             INDEXED BY WS-BL-IDX.
022400         10  WS-BL-BILL-ID       PIC 9(06).
022500         10  WS-BL-BILL-NUMBER   PIC X(13).
022600         10  WS-BL-USER-ID       PIC 9(06).
022700         10  WS-BL-SUBSCRIPTION-ID
022800                                 PIC 9(06).
022900         10  WS-BL-BILL-AMOUNT   PIC S9(7)V99  COMP-3.
023000         10  WS-BL-BILL-STATUS   PIC X(08).
023100             88  WS-BL-STATUS-PENDING  VALUE "PENDING ".
023200         10  WS-BL-PERIOD-START  PIC 9(08).
023300         10  WS-BL-PERIOD-END    PIC 9(08).
023400         10  WS-BL-DUE-DATE      PIC 9(08).
023500         10  WS-BL-PAID-DATE     PIC 9(08).
023600     05  FILLER                  PIC X(01).
023700*
023800* TRANSACTION/RETRY-COUNT TABLE - ARRIVAL ORDER (NOT SORTED),
023900* BUILT AS EACH TRANSACTION IS WRITTEN THIS RUN SO A LATER
024000* RETRY REQUEST CAN FIND ITS PRIOR RETRY COUNT.
024100 01  WS-TXN-TABLE.
024200     05  WS-TX-MAX               PIC S9(5)  COMP VALUE +0.
024300     05  WS-TX-ENTRY OCCURS 5000 TIMES.
024400         10  WS-TX-TXN-ID        PIC X(16).
024500         10  WS-TX-RETRY-COUNT   PIC 9(02).
024600     05  FILLER                  PIC X(01).
024700*****************************************************************
024800 PROCEDURE DIVISION.
024900*****************************************************************
025000 000-MAIN-RTN.
025100     ACCEPT WS-CURRENT-DATE FROM DATE.
025200     ACCEPT WS-CURRENT-TIME FROM TIME.
025300     MOVE 19                 TO WS-RUN-DATE-CCYY.
025400     COMPUTE WS-RUN-DATE-CCYY = WS-RUN-DATE-CCYY * 100
025500                               + WS-CURRENT-CENT
025600                               + WS-CURRENT-YEAR.
025700     MOVE WS-CURRENT-MONTH   TO WS-RUN-DATE-MM.
025800     MOVE WS-CURRENT-DAY     TO WS-RUN-DATE-DD.
025900     COMPUTE WS-RUN-TIME-HHMMSS = WS-CURRENT-HOUR * 10000
026000                               + WS-CURRENT-MINUTE * 100
026100                               + WS-CURRENT-SECOND.
026200*
026300     PERFORM 050-GET-PARMS-RTN THRU 050-EXIT.
026400     PERFORM 900-OPEN-FILES-RTN THRU 900-EXIT.
026500*
026600     PERFORM 100-LOAD-BILL-RTN THRU 100-EXIT.
026700     PERFORM 200-READ-PAYREQ-RTN THRU 200-EXIT.
026800     PERFORM 210-POST-ONE-RTN THRU 210-EXIT
026900         UNTIL PAY-REQ-EOF.
027000*
027100     PERFORM 800-WRITE-NEW-BILLS-RTN THRU 800-EXIT.
027200*
027300     DISPLAY "NPPAYPST REQUESTS READ   " WS-RECS-READ.
027400     DISPLAY "NPPAYPST TXNS POSTED     " WS-TXN-POSTED.
027500*
027600     PERFORM 980-CLOSE-FILES-RTN THRU 980-EXIT.
027700     GOBACK.
027800*
027900 000-EXIT.
028000     EXIT.
028100****************************************************************
028200* 050-GET-PARMS-RTN - NEXT-TXN-SERIAL CONTROL CARD.
028300****************************************************************
028400 050-GET-PARMS-RTN.
028500     ACCEPT WS-CONTROL-CARD.
028600     MOVE WS-NEXT-TXN-SERIAL  TO WS-NEW-TXN-SERIAL.
028700*
028800 050-EXIT.
028900     EXIT.
029000****************************************************************
029100* 100/105/106 - LOADS BILL-MASTER-IN INTO WS-BILL-TABLE.  THE
029200* FILE ARRIVES ASCENDING BY BILL-ID SO THE TABLE COMES UP
029300* PRE-SORTED FOR SEARCH ALL.
029400****************************************************************
029500 100-LOAD-BILL-RTN.
029600     PERFORM 105-READ-BILLOLD-RTN THRU 105-EXIT.
029700     PERFORM 106-STORE-BILL-RTN THRU 106-EXIT
029800         UNTIL BILL-OLD-EOF.
029900*
030000 100-EXIT.
030100     EXIT.
030200*
030300 105-READ-BILLOLD-RTN.
030400     READ BILL-MASTER-IN
030500         AT END MOVE "Y"      TO WS-BILLOLD-EOF-SW
030600     END-READ.
030700*
030800 105-EXIT.
030900     EXIT.
031000*
031100 106-STORE-BILL-RTN.
031200     ADD 1                    TO WS-BL-MAX.
031300     MOVE BL-BILL-ID          TO WS-BL-BILL-ID(WS-BL-MAX).
031400     MOVE BL-BILL-NUMBER      TO WS-BL-BILL-NUMBER(WS-BL-MAX).
031500     MOVE BL-USER-ID          TO WS-BL-USER-ID(WS-BL-MAX).
031600     MOVE BL-SUBSCRIPTION-ID  TO WS-BL-SUBSCRIPTION-ID(WS-BL-MAX).
031700     MOVE BL-BILL-AMOUNT      TO WS-BL-BILL-AMOUNT(WS-BL-MAX).
031800     MOVE BL-BILL-STATUS      TO WS-BL-BILL-STATUS(WS-BL-MAX).
031900     MOVE BL-PERIOD-START     TO WS-BL-PERIOD-START(WS-BL-MAX).
032000     MOVE BL-PERIOD-END       TO WS-BL-PERIOD-END(WS-BL-MAX).
032100     MOVE BL-DUE-DATE         TO WS-BL-DUE-DATE(WS-BL-MAX).
032200     MOVE BL-PAID-DATE        TO WS-BL-PAID-DATE(WS-BL-MAX).
032300     PERFORM 105-READ-BILLOLD-RTN THRU 105-EXIT.
032400*
032500 106-EXIT.
032600     EXIT.
032700****************************************************************
032800* 200-READ-PAYREQ-RTN.
032900****************************************************************
033000 200-READ-PAYREQ-RTN.
033100     READ PAYREQ-FILE
033200         AT END MOVE "Y"      TO WS-PAYREQ-EOF-SW
033300         NOT AT END ADD 1     TO WS-RECS-READ
033400     END-READ.
033500*
033600 200-EXIT.
033700     EXIT.
033800****************************************************************
033900* 900-OPEN-FILES-RTN.
034000****************************************************************
034100 900-OPEN-FILES-RTN.
034200     OPEN INPUT  PAYREQ-FILE.
034300     IF NOT PAYREQ-OK
034400         DISPLAY "NPPAYPST - PAYREQ-FILE OPEN ERROR "
034500             WS-PAYREQ-STATUS
034600         MOVE 16             TO RETURN-CODE
034700         GO TO 999-ABEND-RTN
034800     END-IF.
034900*
035000     OPEN INPUT  BILL-MASTER-IN.
035100     IF NOT BILLOLD-OK
035200         DISPLAY "NPPAYPST - BILL-MASTER-IN OPEN ERROR "
035300             WS-BILLOLD-STATUS
035400         MOVE 16             TO RETURN-CODE
035500         GO TO 999-ABEND-RTN
035600     END-IF.
035700*
035800     OPEN OUTPUT BILL-MASTER-OUT.
035900     IF NOT BILLNEW-OK
036000         DISPLAY "NPPAYPST - BILL-MASTER-OUT OPEN ERROR "
036100             WS-BILLNEW-STATUS
036200         MOVE 16             TO RETURN-CODE
036300         GO TO 999-ABEND-RTN
036400     END-IF.
036500*
036600     OPEN OUTPUT TXN-FILE.
036700     IF NOT TXNFILE-OK
036800         DISPLAY "NPPAYPST - TXN-FILE OPEN ERROR "
036900             WS-TXNFILE-STATUS
037000         MOVE 16             TO RETURN-CODE
037100         GO TO 999-ABEND-RTN
037200     END-IF.
037300*
037400 900-EXIT.
037500     EXIT.
037600****************************************************************
037700* 980-CLOSE-FILES-RTN.
037800****************************************************************
037900 980-CLOSE-FILES-RTN.
038000     CLOSE PAYREQ-FILE.
038100     CLOSE BILL-MASTER-IN.
038200     CLOSE BILL-MASTER-OUT.
038300     CLOSE TXN-FILE.
038400*
038500 980-EXIT.
038600     EXIT.
038700****************************************************************
038800* 999-ABEND-RTN
038900* FATAL FILE-OPEN ERROR TERMINATION.  REACHED ONLY VIA GO TO FROM
039000* 900-OPEN-FILES-RTN.  RETURN-CODE IS ALREADY SET BY THE CALLER.
039100****************************************************************
039200 999-ABEND-RTN.
039300     GOBACK.
039400****************************************************************
039500* 210/220 - LOCATES THE REQUESTS BILL IN THE TABLE AND ROUTES
039600* TO A FRESH OR RETRY POSTING.  AN UNKNOWN BILL-ID IS DROPPED.
039700****************************************************************
039800 210-POST-ONE-RTN.
039900     PERFORM 220-FIND-BILL-RTN THRU 220-EXIT.
040000*
040100     IF BL-FOUND
040200         IF PQ-RETRY-OF-TXN = SPACES
040300             PERFORM 300-FRESH-ATTEMPT-RTN THRU 300-EXIT
040400         ELSE
040500             PERFORM 400-RETRY-ATTEMPT-RTN THRU 400-EXIT
040600         END-IF
040700     END-IF.
040800*
040900     PERFORM 200-READ-PAYREQ-RTN THRU 200-EXIT.
041000*
041100 210-EXIT.
041200     EXIT.
041300*
041400 220-FIND-BILL-RTN.
041500     MOVE "N"                  TO WS-BL-FOUND-SW.
041600     SEARCH ALL WS-BL-ENTRY
041700         WHEN WS-BL-BILL-ID(WS-BL-IDX) = PQ-BILL-ID
041800             MOVE "Y"          TO WS-BL-FOUND-SW
041900     END-SEARCH.
042000*
042100 220-EXIT.
042200     EXIT.
042300****************************************************************
042400* 300-FRESH-ATTEMPT-RTN - RULE 16.  APPROVED POSTS SUCCESS AND
042500* PAYS THE BILL; DECLINED POSTS FAILED, FAILS THE BILL AND
042600* SCHEDULES A NEXT-DAY RETRY DATE.
042700****************************************************************
042800 300-FRESH-ATTEMPT-RTN.
042900     MOVE WS-BL-USER-ID(WS-BL-IDX) TO TX-USER-ID.
043000     MOVE PQ-BILL-ID               TO TX-BILL-ID.
043100     MOVE WS-BL-BILL-AMOUNT(WS-BL-IDX)
043200                                   TO TX-TXN-AMOUNT.
043300     MOVE PQ-PAYMENT-METHOD        TO TX-PAYMENT-METHOD.
043400     MOVE 0                        TO TX-RETRY-COUNT.
043500     MOVE SPACES                   TO TX-FAILURE-REASON.
043600     PERFORM 500-STAMP-TXN-RTN THRU 500-EXIT.
043700*
043800     IF PQ-OUTCOME-APPROVED
043900         MOVE "SUCCESS "         TO TX-TXN-STATUS
044000         MOVE ZEROS               TO TX-RETRY-DATE
044100         MOVE "PAID    "         TO WS-BL-BILL-STATUS(WS-BL-IDX)
044200         MOVE WS-RUN-DATE         TO WS-BL-PAID-DATE(WS-BL-IDX)
044300     ELSE
044400         MOVE "FAILED  "         TO TX-TXN-STATUS
044500         MOVE "Payment declined by provider"
044600                                  TO TX-FAILURE-REASON
044700         MOVE WS-RUN-DATE         TO WS-DV-DATE
044800         MOVE 1                   TO WS-DAYS-TO-ADD
044900         PERFORM 610-ADVANCE-DAYS-RTN THRU 610-EXIT
045000         MOVE WS-DV-DATE          TO TX-RETRY-DATE
045100         MOVE "FAILED  "         TO WS-BL-BILL-STATUS(WS-BL-IDX)
045200     END-IF.
045300*
045400     PERFORM 510-WRITE-TXN-RTN THRU 510-EXIT.
045500*
045600 300-EXIT.
045700     EXIT.
045800****************************************************************
045900* 400-RETRY-ATTEMPT-RTN - RULE 16 RETRY.  ONLY A FAILED
046000* TRANSACTION IS EVER OFFERED AS A RETRY TARGET BY THE SOURCE
046100* SYSTEM; THIS PROGRAM TRUSTS THE REQUEST AND POSTS THE RETRY
046200* WITH RETRY-COUNT ONE HIGHER THAN THE TARGET TRANSACTION.
046300****************************************************************
046400 400-RETRY-ATTEMPT-RTN.
046500     PERFORM 410-FIND-TXN-RTN THRU 410-EXIT.
046600*
046700     MOVE WS-BL-USER-ID(WS-BL-IDX) TO TX-USER-ID.
046800     MOVE PQ-BILL-ID               TO TX-BILL-ID.
046900     MOVE WS-BL-BILL-AMOUNT(WS-BL-IDX)
047000                                   TO TX-TXN-AMOUNT.
047100     MOVE PQ-PAYMENT-METHOD        TO TX-PAYMENT-METHOD.
047200     MOVE SPACES                   TO TX-FAILURE-REASON.
047300     MOVE "RETRYING"               TO TX-TXN-STATUS.
047400*
047500     IF TX-FOUND
047600         COMPUTE TX-RETRY-COUNT =
047700             WS-TX-RETRY-COUNT(WS-FX-J) + 1
047800     ELSE
047900         MOVE 1                   TO TX-RETRY-COUNT
048000     END-IF.
048100*
048200     PERFORM 500-STAMP-TXN-RTN THRU 500-EXIT.
048300*
048400     IF PQ-OUTCOME-APPROVED
048500         MOVE "SUCCESS "         TO TX-TXN-STATUS
048600         MOVE ZEROS               TO TX-RETRY-DATE
048700         MOVE "PAID    "         TO WS-BL-BILL-STATUS(WS-BL-IDX)
048800         MOVE WS-RUN-DATE         TO WS-BL-PAID-DATE(WS-BL-IDX)
048900     ELSE
049000         MOVE "FAILED  "         TO TX-TXN-STATUS
049100         MOVE "Payment declined on retry"
049200                                  TO TX-FAILURE-REASON
049300         MOVE WS-RUN-DATE         TO WS-DV-DATE
049400         MOVE 1                   TO WS-DAYS-TO-ADD
049500         PERFORM 610-ADVANCE-DAYS-RTN THRU 610-EXIT
049600         MOVE WS-DV-DATE          TO TX-RETRY-DATE
049700         MOVE "FAILED  "         TO WS-BL-BILL-STATUS(WS-BL-IDX)
049800     END-IF.
049900*
050000     PERFORM 510-WRITE-TXN-RTN THRU 510-EXIT.
050100*
050200 400-EXIT.
050300     EXIT.
050400****************************************************************
050500* 410-FIND-TXN-RTN - LINEAR SCAN OF THE SMALL THIS-RUN
050600* TRANSACTION TABLE FOR THE TRANSACTION THIS REQUEST RETRIES.
050700****************************************************************
050800 410-FIND-TXN-RTN.
050900     MOVE "N"                  TO WS-TX-FOUND-SW.
051000     MOVE 1                    TO WS-FX-J.
051100     PERFORM 415-SCAN-TXN-RTN THRU 415-EXIT
051200         UNTIL TX-FOUND OR WS-FX-J > WS-TX-MAX.
051300*
051400 410-EXIT.
051500     EXIT.
051600*
051700 415-SCAN-TXN-RTN.
051800     IF WS-TX-TXN-ID(WS-FX-J) = PQ-RETRY-OF-TXN
051900         MOVE "Y"              TO WS-TX-FOUND-SW
052000     ELSE
052100         ADD 1                 TO WS-FX-J
052200     END-IF.
052300*
052400 415-EXIT.
052500     EXIT.
052600****************************************************************
052700* 500-STAMP-TXN-RTN - COMMON TXN-ID/DATE-TIME STAMPING FOR BOTH
052800* A FRESH ATTEMPT AND A RETRY.
052900****************************************************************
053000 500-STAMP-TXN-RTN.
053100     MOVE WS-TI-LITERAL        TO WS-TI-LITERAL.
053200     MOVE WS-NEW-TXN-SERIAL    TO WS-TI-SERIAL.
053300     MOVE WS-TXN-ID-AREA       TO TX-TXN-ID.
053400*
053500     MOVE WS-RUN-DATE-CCYY     TO TX-TXN-DATE-CCYY.
053600     MOVE WS-RUN-DATE-MM       TO TX-TXN-DATE-MM.
053700     MOVE WS-RUN-DATE-DD       TO TX-TXN-DATE-DD.
053800     MOVE WS-RUN-TIME-HHMMSS   TO TX-TXN-DATE-HHMMSS.
053900*
054000 500-EXIT.
054100     EXIT.
054200****************************************************************
054300* 510-WRITE-TXN-RTN - WRITES THE TRANSACTION AND REMEMBERS ITS
054400* RETRY COUNT IN THE THIS-RUN TRANSACTION TABLE.
054500****************************************************************
054600 510-WRITE-TXN-RTN.
054700     WRITE TX-TXN-RECORD.
054800*
054900     ADD 1                     TO WS-TX-MAX.
055000     MOVE TX-TXN-ID             TO WS-TX-TXN-ID(WS-TX-MAX).
055100     MOVE TX-RETRY-COUNT        TO WS-TX-RETRY-COUNT(WS-TX-MAX).
055200*
055300     ADD 1                     TO WS-NEW-TXN-SERIAL.
055400     ADD 1                     TO WS-TXN-POSTED.
055500*
055600 510-EXIT.
055700     EXIT.
055800****************************************************************
055900* 610/615/620 - ADVANCES WS-DV-DATE BY WS-DAYS-TO-ADD DAYS,
056000* CARRYING INTO THE NEXT MONTH (AND YEAR) AS NEEDED.  ONLY EVER
056100* CALLED WITH WS-DAYS-TO-ADD = 1 IN THIS PROGRAM SO THE CARRY
056200* RUNS AT MOST ONCE.
056300****************************************************************
056400 610-ADVANCE-DAYS-RTN.
056500     ADD WS-DAYS-TO-ADD        TO WS-DV-DD.
056600     PERFORM 615-CALC-LAST-DAY-RTN THRU 615-EXIT.
056700     PERFORM 620-DAY-CARRY-RTN THRU 620-EXIT
056800         UNTIL WS-DV-DD NOT > WS-DV-LAST-DAY.
056900*
057000 610-EXIT.
057100     EXIT.
057200*
057300 615-CALC-LAST-DAY-RTN.
057400     MOVE WS-DIM-ENTRY(WS-DV-MM)
057500                               TO WS-DV-LAST-DAY.
057600     IF WS-DV-MM = 2
057700         PERFORM 720-LEAP-CHECK-RTN THRU 720-EXIT
057800     END-IF.
057900*
058000 615-EXIT.
058100     EXIT.
058200*
058300 620-DAY-CARRY-RTN.
058400     SUBTRACT WS-DV-LAST-DAY   FROM WS-DV-DD.
058500     ADD 1                     TO WS-DV-MM.
058600     IF WS-DV-MM > 12
058700         MOVE 1                TO WS-DV-MM
058800         ADD 1                 TO WS-DV-CCYY
058900     END-IF.
059000     PERFORM 615-CALC-LAST-DAY-RTN THRU 615-EXIT.
059100*
059200 620-EXIT.
059300     EXIT.
059400****************************************************************
059500* 720-LEAP-CHECK-RTN - ADDS THE 29TH DAY TO FEBRUARY WHEN
059600* WS-DV-CCYY IS A LEAP YEAR.  NO INTRINSIC FUNCTIONS - REMAINDER
059700* IS TAKEN WITH DIVIDE.
059800****************************************************************
059900 720-LEAP-CHECK-RTN.
060000     DIVIDE WS-DV-CCYY BY 4   GIVING WS-LP-QUOT
060100                              REMAINDER WS-LP-REM4.
060200     DIVIDE WS-DV-CCYY BY 100 GIVING WS-LP-QUOT
060300                              REMAINDER WS-LP-REM100.
060400     DIVIDE WS-DV-CCYY BY 400 GIVING WS-LP-QUOT
060500                              REMAINDER WS-LP-REM400.
060600*
060700     IF WS-LP-REM4 = 0
060800         AND (WS-LP-REM100 NOT = 0 OR WS-LP-REM400 = 0)
060900             ADD 1             TO WS-DV-LAST-DAY
061000     END-IF.
061100*
061200 720-EXIT.
061300     EXIT.
061400****************************************************************
061500* 800/810 - WRITES THE UPDATED BILL TABLE BACK OUT, ASCENDING
061600* BY BILL-ID, AS THE NEW BILL-MASTER.
061700****************************************************************
061800 800-WRITE-NEW-BILLS-RTN.
061900     MOVE 1                    TO WS-BL-IX.
062000     PERFORM 810-WRITE-ONE-BILL-RTN THRU 810-EXIT
062100         UNTIL WS-BL-IX > WS-BL-MAX.
062200*
062300 800-EXIT.
062400     EXIT.
062500*
062600 810-WRITE-ONE-BILL-RTN.
062700     MOVE WS-BL-BILL-ID(WS-BL-IX)  TO BN-BILL-ID.
062800     MOVE WS-BL-BILL-NUMBER(WS-BL-IX)
062900                                   TO BN-BILL-NUMBER.
063000     MOVE WS-BL-USER-ID(WS-BL-IX)  TO BN-USER-ID.
063100     MOVE WS-BL-SUBSCRIPTION-ID(WS-BL-IX)
063200                                   TO BN-SUBSCRIPTION-ID.
063300     MOVE WS-BL-BILL-AMOUNT(WS-BL-IX)
063400                                   TO BN-BILL-AMOUNT.
063500     MOVE WS-BL-BILL-STATUS(WS-BL-IX)
063600                                   TO BN-BILL-STATUS.
063700     MOVE WS-BL-PERIOD-START(WS-BL-IX)
063800                                   TO BN-PERIOD-START.
063900     MOVE WS-BL-PERIOD-END(WS-BL-IX)
064000                                   TO BN-PERIOD-END.
064100     MOVE WS-BL-DUE-DATE(WS-BL-IX) TO BN-DUE-DATE.
064200     MOVE WS-BL-PAID-DATE(WS-BL-IX)
064300                                   TO BN-PAID-DATE.
064400*
064500     WRITE BN-NEW-BILL-RECORD.
064600     ADD 1                        TO WS-BL-IX.
064700*
064800 810-EXIT.
064900     EXIT.
