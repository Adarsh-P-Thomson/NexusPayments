000100****************************************************************
000200* PLANREC  -  SUBSCRIPTION PLAN REFERENCE RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SUBSCRIPTION BILLING SUBSYSTEM
000400****************************************************************
000500* SORTED ASCENDING BY PL-PLAN-ID.  LOADED INTO A TABLE AND
000600* SEARCHED BY NPSUBMNT ON EACH SUBSCRIPTION-CREATE REQUEST TO
000700* PRICE THE NEW SUBSCRIPTION AND CHECK OFFER-PLAN VALIDITY.
000800*---------------------------------------------------------------
000900* 1994-05-02  RDC  CR-0041  INITIAL RELEASE.                      CR-0041 
001000* 1998-12-07  SFP  Y2K-071  OFFER-VALID-UNTIL WIDENED TO CCYYMMDD.CR-Y2K2 
001050* 2007-03-12  MHU  CR-4455  MONEY FIELDS CONVERTED TO COMP-3 PER CR-4455 
001060*                           DATA CENTER STANDARDS REVIEW.        CR-4455 
001100****************************************************************
001200 01  PL-PLAN-RECORD.
001300     05  PL-PLAN-ID              PIC 9(04).
001400     05  PL-PLAN-NAME            PIC X(30).
001500     05  PL-PLAN-TYPE            PIC X(10).
001600         88  PL-TYPE-BASIC           VALUE "BASIC     ".
001700         88  PL-TYPE-PREMIUM         VALUE "PREMIUM   ".
001800         88  PL-TYPE-ENTERPRISE      VALUE "ENTERPRISE".
001900         88  PL-TYPE-CUSTOM          VALUE "CUSTOM    ".
002000     05  PL-MONTHLY-PRICE        PIC S9(7)V99  COMP-3.
002100     05  PL-YEARLY-PRICE         PIC S9(7)V99  COMP-3.
002200     05  PL-ACTIVE-FLAG          PIC X(01).
002300         88  PL-IS-ACTIVE            VALUE "Y".
002400     05  PL-DEFAULT-FLAG         PIC X(01).
002500         88  PL-IS-STANDARD          VALUE "Y".
002600         88  PL-IS-OFFER             VALUE "N".
002700     05  PL-DISCOUNT-PCT         PIC 9(03).
002800     05  PL-OFFER-VALID-UNTIL    PIC 9(08).
002900     05  PL-OFFER-UNTIL-BRK REDEFINES PL-OFFER-VALID-UNTIL.
003000         10  PL-OFFER-UNTIL-CCYY PIC 9(04).
003100         10  PL-OFFER-UNTIL-MM   PIC 9(02).
003200         10  PL-OFFER-UNTIL-DD   PIC 9(02).
003300     05  FILLER                  PIC X(08).
