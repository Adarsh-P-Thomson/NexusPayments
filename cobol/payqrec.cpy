000100*****************************************************************
000200* PAYQREC  -  PAYMENT ATTEMPT REQUEST RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SUBSCRIPTION BILLING SUBSYSTEM
000400*****************************************************************
000500* ONE REQUEST PER PAYMENT ATTEMPT, INCLUDING RETRIES.  ARRIVAL
000600* ORDER, READ BY NPPAYPST.  PQ-RETRY-OF-TXN IS SPACES ON A FRESH
000700* ATTEMPT AND CARRIES THE PRIOR TXN-ID WHEN THE REQUEST IS A
000800* RETRY OF A FAILED TRANSACTION.
000900*----------------------------------------------------------------
001000* 1995-03-21  SFP  CR-0109  INITIAL RELEASE.                      CR-0109 
001100*****************************************************************
001200 01  PQ-PAY-REQUEST.
001300     05  PQ-BILL-ID              PIC 9(06).
001400     05  PQ-PAYMENT-METHOD       PIC X(15).
001500     05  PQ-OUTCOME-CODE         PIC X(01).
001600         88  PQ-OUTCOME-APPROVED     VALUE "A".
001700         88  PQ-OUTCOME-DECLINED     VALUE "D".
001800     05  PQ-RETRY-OF-TXN         PIC X(16).
001900     05  FILLER                  PIC X(02).
