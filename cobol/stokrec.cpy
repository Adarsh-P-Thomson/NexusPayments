000100****************************************************************
000200* STOKREC  -  PRODUCT STOCK-ON-HAND REFERENCE RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SALES ANALYTICS SUBSYSTEM
000400****************************************************************
000500* SORTED ASCENDING BY ST-PRODUCT-ID.  LOADED INTO A TABLE AND
000600* SEARCHED BY NPSUGGST FOR THE INVENTORY ADVISORY PASS.
000700*---------------------------------------------------------------
000800* 2003-11-19  MHU  CR-3014  INITIAL RELEASE FOR ADVISORY ENGINE.  CR-3014 
000900****************************************************************
001000 01  ST-STOCK-RECORD.
001100     05  ST-PRODUCT-ID           PIC 9(06).
001200     05  ST-STOCK-QTY            PIC 9(07).
001300     05  FILLER                  PIC X(02).
