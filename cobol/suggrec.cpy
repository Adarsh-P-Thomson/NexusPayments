000100****************************************************************
000200* SUGGREC  -  ADVISORY SUGGESTION OUTPUT RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SALES ANALYTICS SUBSYSTEM
000400****************************************************************
000500* ONE OCCURRENCE PER SUGGESTION EMITTED BY NPSUGGST.  USED AS THE
000600* SORT KEY RECORD FOR THE PRIORITY/IMPACT MERGE (RULE 13) AND AS
000700* THE PRINT-LINE SOURCE FOR SUGGEST-REPORT.
000800*---------------------------------------------------------------
000900* 2005-09-30  MHU  CR-4102  INITIAL RELEASE OF ADVISORY ENGINE.   CR-4102 
000950* 2007-03-12  MHU  CR-4455  SG-CURRENT/SG-POTENTIAL CONVERTED    CR-4455 
000960*                           TO COMP-3 PER DATA CENTER STANDARDS CR-4455 
000970*                           REVIEW.                              CR-4455 
001000****************************************************************
001100 01  SG-SUGGESTION-RECORD.
001200     05  SG-CATEGORY             PIC X(10).
001300     05  SG-PRIORITY             PIC X(06).
001400         88  SG-PRIORITY-HIGH        VALUE "HIGH  ".
001500         88  SG-PRIORITY-MEDIUM      VALUE "MEDIUM".
001600         88  SG-PRIORITY-LOW         VALUE "LOW   ".
001700     05  SG-TITLE                PIC X(60).
001800     05  SG-METRIC               PIC X(25).
001900     05  SG-IMPACT               PIC 9(03)V9.
002000     05  SG-CURRENT              PIC S9(9)V99  COMP-3.
002100     05  SG-POTENTIAL            PIC S9(9)V99  COMP-3.
002200     05  SG-SORT-SEQUENCE        PIC 9(02) COMP.
002300     05  FILLER                  PIC X(03).
