000100****************************************************************
000200* NEXUS PAYMENTS DATA CENTER
000300* LICENSED APPLICATION SOFTWARE - PROPERTY OF NEXUS PAYMENTS INC
000400* ALL RIGHTS RESERVED
000500****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        NPSALPRC.
000800 AUTHOR.            R. DELACRUZ.
000900 INSTALLATION.      NEXUS PAYMENTS DATA CENTER.
001000 DATE-WRITTEN.      05/14/1987.
001100 DATE-COMPILED.
001200 SECURITY.          NON-CONFIDENTIAL.
001300****************************************************************
001400* PROGRAM  :  NPSALPRC
001500*
001600* FUNCTION :  READS THE UNPRICED SALES TRANSACTION FILE, PRICES
001700*             EACH LINE-ITEM SALE (EXTENSION, PREMIUM DISCOUNT,
001800*             FINAL AMOUNT) AND WRITES THE PRICED RECORD TO THE
001900*             SALES MASTER FOR DOWNSTREAM ANALYTICS AND THE
002000*             ADVISORY ENGINE.
002100*
002200* A MISSING OR ZERO SALE DATE ON THE INCOMING RECORD IS DEFAULTED
002300* TO THE RUN DATE BEFORE THE RECORD IS PRICED.
002400*---------------------------------------------------------------
002500* C H A N G E   L O G
002600*---------------------------------------------------------------
002700* DATE        BY   REQUEST#  DESCRIPTION
002800* ----------  ---  --------  ---------------------------------
002900* 1987-05-14  RDC  CR-0001   INITIAL RELEASE.  REPLACES THE
003000*                            MANUAL PRICE-SHEET LOOKUP DONE BY
003100*                            THE BILLING CLERKS.
003200* 1989-02-02  RDC  CR-0077   ADDED PREMIUM-FLAG 20 PERCENT
003300*                            DISCOUNT RULE PER MARKETING.
003400* 1991-10-09  SFP  CR-0304   TOTAL-PRICE AND FINAL-AMOUNT WIDENED
003500*                            TO S9(9)V99 FOR HOLIDAY CATALOG
003600*                            VOLUME.
003700* 1994-06-21  JBR  CR-0512   MISSING SALE-DATE NOW DEFAULTS TO
003800*                            RUN DATE INSTEAD OF ABENDING.
003900* 1998-11-30  RDC  Y2K-114   CENTURY-DATE REVIEW.  WS-RUN-DATE
004000*                            AND SL-SALE-DATE CONFIRMED CCYYMMDD. CR-Y2K1 
004100* 2001-04-17  TOK  CR-1622   CUTOVER TO SALEREC COPY MEMBER; THIS
004200*                            PROGRAM NO LONGER OWNS THE SALE
004300*                            RECORD LAYOUT.
004400* 2006-08-02  MHU  CR-4290   ROUNDING OF DISCOUNT-APPLIED CHANGED
004500*                            FROM TRUNCATE TO ROUNDED PER FINANCE.
004600* 2009-07-20  SFP  CR-5011   CONVERTED SCRATCH COUNTERS/SWITCHES TO
004700*                            77-LEVEL ITEMS PER SHOP STANDARD.
004800* 2010-01-08  JBR  CR-5133   ADDED GO TO 999-ABEND-RTN ON FATAL FILE
004900*                            OPEN FAILURE IN 700-OPEN-FILES-RTN.
005000****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SALES-IN ASSIGN TO SALESIN
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-SALESIN-STATUS.
006200*
006300     SELECT SALES-MASTER ASSIGN TO SALESMST
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-SALESMST-STATUS.
006700****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  SALES-IN
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS
007400     LABEL RECORDS ARE STANDARD.
007500     COPY SALEREC REPLACING ==:TAG:== BY ==SI==.
007600*
007700 FD  SALES-MASTER
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS
008000     LABEL RECORDS ARE STANDARD.
008100     COPY SALEREC REPLACING ==:TAG:== BY ==SM==.
008200****************************************************************
008300 WORKING-STORAGE SECTION.
008400****************************************************************
008500 77  WS-SALES-IN-EOF-SW      PIC X(01) VALUE "N".
008600     88  SALES-IN-EOF            VALUE "Y".
008700 77  WS-RECS-READ            PIC S9(7)     COMP   VALUE +0.
008800 77  WS-RECS-PRICED          PIC S9(7)     COMP   VALUE +0.
008900*
009000 01  WS-FILE-STATUS.
009100     05  WS-SALESIN-STATUS       PIC X(02) VALUE SPACES.
009200         88  SALESIN-OK              VALUE "00".
009300         88  SALESIN-EOF             VALUE "10".
009400     05  WS-SALESMST-STATUS      PIC X(02) VALUE SPACES.
009500         88  SALESMST-OK             VALUE "00".
009600     05  FILLER                  PIC X(06).
009700 01  WS-SYSTEM-DATE-AND-TIME.
009800     05  WS-CURRENT-DATE.
009900         10  WS-CURRENT-CENT     PIC 9(02).
010000         10  WS-CURRENT-YEAR     PIC 9(02).
010100         10  WS-CURRENT-MONTH    PIC 9(02).
010200         10  WS-CURRENT-DAY      PIC 9(02).
010300     05  WS-CURRENT-TIME.
010400         10  WS-CURRENT-HOUR     PIC 9(02).
010500         10  WS-CURRENT-MINUTE   PIC 9(02).
010600         10  WS-CURRENT-SECOND   PIC 9(02).
010700         10  WS-CURRENT-HNDSEC   PIC 9(02).
010800     05  WS-CURRENT-TIME-N REDEFINES WS-CURRENT-TIME
010900                                 PIC 9(08).
011000*
011100     05  FILLER                  PIC X(04).
011200 01  WS-RUN-DATE-AREA.
011300     05  WS-RUN-DATE             PIC 9(08).
011400     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
011500         10  WS-RUN-DATE-CCYY    PIC 9(04).
011600         10  WS-RUN-DATE-MM      PIC 9(02).
011700         10  WS-RUN-DATE-DD      PIC 9(02).
011800     05  WS-RUN-DATE-CCYY-R REDEFINES WS-RUN-DATE-CCYY.
011900         10  WS-RUN-DATE-CENT    PIC 9(02).
012000         10  WS-RUN-DATE-YR      PIC 9(02).
012100*
012200     05  FILLER                  PIC X(04).
012300 01  WS-WORK-FIELDS.
012400     05  WS-DISCOUNT-RATE        PIC V99       COMP-3 VALUE .20.
012500     05  FILLER                  PIC X(04).
012600****************************************************************
012700 PROCEDURE DIVISION.
012800****************************************************************
012900*
013000 000-MAIN-RTN.
013100     ACCEPT WS-CURRENT-DATE FROM DATE.
013200     ACCEPT WS-CURRENT-TIME FROM TIME.
013300     MOVE 19                 TO WS-RUN-DATE-CCYY.
013400     COMPUTE WS-RUN-DATE-CCYY = WS-RUN-DATE-CCYY * 100
013500                               + WS-CURRENT-CENT
013600                               + WS-CURRENT-YEAR.
013700     MOVE WS-CURRENT-MONTH   TO WS-RUN-DATE-MM.
013800     MOVE WS-CURRENT-DAY     TO WS-RUN-DATE-DD.
013900*
014000     DISPLAY "NPSALPRC STARTED - RUN DATE " WS-RUN-DATE.
014100*
014200     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.
014300     PERFORM 730-READ-SALES-IN-RTN THRU 730-EXIT.
014400     PERFORM 100-PRICE-SALE-RTN THRU 100-EXIT
014500             UNTIL SALES-IN-EOF.
014600     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.
014700*
014800     DISPLAY "NPSALPRC RECORDS READ   " WS-RECS-READ.
014900     DISPLAY "NPSALPRC RECORDS PRICED " WS-RECS-PRICED.
015000     GOBACK.
015100*
015200 000-EXIT.
015300     EXIT.
015400****************************************************************
015500* 100-PRICE-SALE-RTN
015600* RULE 1 - TOTAL-PRICE = QUANTITY * UNIT-PRICE.  PREMIUM 20 PCT
015700* DISCOUNT, ELSE ZERO.  FINAL-AMOUNT = TOTAL-PRICE - DISCOUNT.
015800* A ZERO SALE DATE IS DEFAULTED TO THE RUN DATE.
015900****************************************************************
016000 100-PRICE-SALE-RTN.
016100     MOVE SI-SALE-RECORD  TO SM-SALE-RECORD.
016200*
016300     IF SI-SALE-DATE = ZEROS
016400         MOVE WS-RUN-DATE    TO SM-SALE-DATE
016500     END-IF.
016600*
016700     COMPUTE SM-TOTAL-PRICE ROUNDED =
016800             SI-QUANTITY * SI-UNIT-PRICE.
016900*
017000     IF SI-PREMIUM-CUST
017100         COMPUTE SM-DISCOUNT-APPLIED ROUNDED =
017200                 SM-TOTAL-PRICE * WS-DISCOUNT-RATE
017300     ELSE
017400         MOVE ZEROS          TO SM-DISCOUNT-APPLIED
017500     END-IF.
017600*
017700     COMPUTE SM-FINAL-AMOUNT =
017800             SM-TOTAL-PRICE - SM-DISCOUNT-APPLIED.
017900*
018000     WRITE SM-SALE-RECORD.
018100     IF NOT SALESMST-OK
018200         DISPLAY "NPSALPRC - ERROR WRITING SALES-MASTER RC: "
018300                 WS-SALESMST-STATUS
018400         MOVE 16             TO RETURN-CODE
018500         MOVE "Y"            TO WS-SALES-IN-EOF-SW
018600     END-IF.
018700*
018800     ADD 1 TO WS-RECS-PRICED.
018900     PERFORM 730-READ-SALES-IN-RTN THRU 730-EXIT.
019000*
019100 100-EXIT.
019200     EXIT.
019300****************************************************************
019400 700-OPEN-FILES-RTN.
019500     OPEN INPUT  SALES-IN
019600          OUTPUT SALES-MASTER.
019700*
019800     IF NOT SALESIN-OK
019900         DISPLAY "NPSALPRC - ERROR OPENING SALES-IN RC: "
020000                 WS-SALESIN-STATUS
020100         MOVE 16             TO RETURN-CODE
020200         GO TO 999-ABEND-RTN
020300     END-IF.
020400*
020500     IF NOT SALESMST-OK
020600         DISPLAY "NPSALPRC - ERROR OPENING SALES-MASTER RC: "
020700                 WS-SALESMST-STATUS
020800         MOVE 16             TO RETURN-CODE
020900         GO TO 999-ABEND-RTN
021000     END-IF.
021100*
021200 700-EXIT.
021300     EXIT.
021400****************************************************************
021500 730-READ-SALES-IN-RTN.
021600     READ SALES-IN
021700         AT END
021800             MOVE "Y"        TO WS-SALES-IN-EOF-SW
021900         NOT AT END
022000             ADD 1 TO WS-RECS-READ
022100     END-READ.
022200*
022300 730-EXIT.
022400     EXIT.
022500****************************************************************
022600 790-CLOSE-FILES-RTN.
022700     CLOSE SALES-IN
022800           SALES-MASTER.
022900*
023000 790-EXIT.
023100     EXIT.
023200****************************************************************
023300* 999-ABEND-RTN
023400* FATAL FILE-OPEN ERROR TERMINATION.  REACHED ONLY VIA GO TO FROM
023500* 700-OPEN-FILES-RTN.  RETURN-CODE IS ALREADY SET BY THE CALLER.
023600****************************************************************
023700 999-ABEND-RTN.
023800     GOBACK.
