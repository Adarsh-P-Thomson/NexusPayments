000100****************************************************************
000200* TXNREC   -  PAYMENT TRANSACTION OUTPUT RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SUBSCRIPTION BILLING SUBSYSTEM
000400****************************************************************
000500* ONE OCCURRENCE PER PAYMENT ATTEMPT (INCLUDING RETRIES).
000600* WRITTEN BY NPPAYPST.  NOT UPDATED ONCE WRITTEN.
000700*---------------------------------------------------------------
000800* 1995-03-21  SFP  CR-0109  INITIAL RELEASE.                      CR-0109 
000900* 1999-01-08  RDC  Y2K-101  TX-TXN-DATE WIDENED TO CCYYMMDDHHMMSS.CR-Y2K3 
000950* 2007-03-12  MHU  CR-4455  TXN-AMOUNT CONVERTED TO COMP-3 PER   CR-4455 
000960*                           DATA CENTER STANDARDS REVIEW.        CR-4455 
001000****************************************************************
001100 01  TX-TXN-RECORD.
001200     05  TX-TXN-ID               PIC X(16).
001300     05  TX-USER-ID              PIC 9(06).
001400     05  TX-BILL-ID              PIC 9(06).
001500     05  TX-TXN-AMOUNT           PIC S9(7)V99  COMP-3.
001600     05  TX-TXN-STATUS           PIC X(08).
001700         88  TX-STATUS-PENDING       VALUE "PENDING ".
001800         88  TX-STATUS-SUCCESS       VALUE "SUCCESS ".
001900         88  TX-STATUS-FAILED        VALUE "FAILED  ".
002000         88  TX-STATUS-RETRYING      VALUE "RETRYING".
002100     05  TX-PAYMENT-METHOD       PIC X(15).
002200     05  TX-TXN-DATE             PIC 9(14).
002300     05  TX-TXN-DATE-BRK REDEFINES TX-TXN-DATE.
002400         10  TX-TXN-DATE-CCYY    PIC 9(04).
002500         10  TX-TXN-DATE-MM      PIC 9(02).
002600         10  TX-TXN-DATE-DD      PIC 9(02).
002700         10  TX-TXN-DATE-HHMMSS  PIC 9(06).
002800     05  TX-RETRY-COUNT          PIC 9(02).
002900     05  TX-RETRY-DATE           PIC 9(08).
003000     05  TX-FAILURE-REASON       PIC X(30).
003100     05  FILLER                  PIC X(01).
