000100****************************************************************
000200* SUBSREC  -  USER SUBSCRIPTION MASTER RECORD
000300* NEXUS PAYMENTS DATA CENTER  -  SUBSCRIPTION BILLING SUBSYSTEM
000400****************************************************************
000500* KEYED BY SB-SUBSCRIPTION-ID.  MAINTAINED BY NPSUBMNT (CREATE,
000600* CANCEL), CONSULTED BY NPBILGEN TO DRIVE BILL GENERATION.
000700*---------------------------------------------------------------
000800* 1994-05-02  RDC  CR-0041  INITIAL RELEASE.                      CR-0041 
000900* 2001-08-14  JBR  CR-1880  SUB-STATUS WIDENED TO X(10) FOR       CR-1880 
001000*                           "CANCELLED" AND "EXPIRED" VALUES.     CR-1880 
001050* 2007-03-12  MHU  CR-4455  SUB-AMOUNT CONVERTED TO COMP-3 PER   CR-4455 
001060*                           DATA CENTER STANDARDS REVIEW.        CR-4455 
001100****************************************************************
001200 01  SB-SUBSCRIPTION-RECORD.
001300     05  SB-SUBSCRIPTION-ID      PIC 9(06).
001400     05  SB-USER-ID              PIC 9(06).
001500     05  SB-PLAN-ID              PIC 9(04).
001600     05  SB-BILLING-CYCLE        PIC X(01).
001700         88  SB-CYCLE-MONTHLY        VALUE "M".
001800         88  SB-CYCLE-YEARLY         VALUE "Y".
001900     05  SB-SUB-STATUS           PIC X(10).
002000         88  SB-STATUS-ACTIVE        VALUE "ACTIVE    ".
002100         88  SB-STATUS-CANCELLED     VALUE "CANCELLED ".
002200         88  SB-STATUS-EXPIRED       VALUE "EXPIRED   ".
002300         88  SB-STATUS-PENDING       VALUE "PENDING   ".
002400     05  SB-START-DATE           PIC 9(08).
002500     05  SB-END-DATE             PIC 9(08).
002600     05  SB-NEXT-BILLING-DATE    PIC 9(08).
002700     05  SB-NEXT-BILL-BRK REDEFINES SB-NEXT-BILLING-DATE.
002800         10  SB-NEXT-BILL-CCYY   PIC 9(04).
002900         10  SB-NEXT-BILL-MM     PIC 9(02).
003000         10  SB-NEXT-BILL-DD     PIC 9(02).
003100     05  SB-SUB-AMOUNT           PIC S9(7)V99  COMP-3.
003200     05  FILLER                  PIC X(06).
