000100****************************************************************
000200* SALEREC  -  SALES LINE-ITEM MASTER RECORD LAYOUT
000300* NEXUS PAYMENTS DATA CENTER  -  SALES ANALYTICS SUBSYSTEM
000400****************************************************************
000500* ONE OCCURRENCE PER LINE-ITEM SALE.  WRITTEN BY NPSALPRC AFTER
000600* PRICING, READ BY NPSALAN (ANALYTICS) AND NPSUGGST (ADVISORY).
000700* ALL MONEY FIELDS ARE COMP-3, 2 DECIMAL PLACES.
000800*---------------------------------------------------------------
000900* 1999-02-11  RDC  Y2K-114  REVIEWED FOR CENTURY-DATE COMPLIANCE. CR-Y2K1 
001000* 2002-06-03  TOK  CR-2231  ADDED REGION AND SALESPERSON FIELDS.  CR-2231 
001050* 2007-03-12  MHU  CR-4455  MONEY FIELDS CONVERTED TO COMP-3 PER CR-4455 
001060*                           DATA CENTER STANDARDS REVIEW.        CR-4455 
001100****************************************************************
001200 01  :TAG:-SALE-RECORD.
001300     05  :TAG:-SALE-ID              PIC X(12).
001400     05  :TAG:-PRODUCT-ID           PIC 9(06).
001500     05  :TAG:-PRODUCT-NAME         PIC X(30).
001600     05  :TAG:-CATEGORY             PIC X(20).
001700     05  :TAG:-QUANTITY             PIC 9(05).
001800     05  :TAG:-UNIT-PRICE           PIC S9(7)V99  COMP-3.
001900     05  :TAG:-TOTAL-PRICE          PIC S9(9)V99  COMP-3.
002000     05  :TAG:-CUSTOMER-ID          PIC 9(06).
002100     05  :TAG:-CUSTOMER-NAME        PIC X(25).
002200     05  :TAG:-PREMIUM-FLAG         PIC X(01).
002300         88  :TAG:-PREMIUM-CUST         VALUE "Y".
002400         88  :TAG:-REGULAR-CUST         VALUE "N".
002500     05  :TAG:-DISCOUNT-APPLIED     PIC S9(9)V99  COMP-3.
002600     05  :TAG:-FINAL-AMOUNT         PIC S9(9)V99  COMP-3.
002700     05  :TAG:-PAYMENT-METHOD       PIC X(15).
002800     05  :TAG:-SALE-DATE            PIC 9(08).
002900     05  :TAG:-SALE-DATE-BRK REDEFINES :TAG:-SALE-DATE.
003000         10  :TAG:-SALE-DATE-CCYY   PIC 9(04).
003100         10  :TAG:-SALE-DATE-MM     PIC 9(02).
003200         10  :TAG:-SALE-DATE-DD     PIC 9(02).
003300     05  :TAG:-REGION               PIC X(15).
003400     05  :TAG:-SALESPERSON          PIC X(20).
003500     05  FILLER                  PIC X(05).
